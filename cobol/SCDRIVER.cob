000100 IDENTIFICATION                          DIVISION.
000110*=================================================================
000120 PROGRAM-ID.                             SCDRIVER.
000130 AUTHOR.                                 MATHEUS H MEDEIROS.
000140 INSTALLATION.                           FOURSYS CONSULTORIA.
000150 DATE-WRITTEN.                           14/03/1987.
000160 DATE-COMPILED.
000170 SECURITY.                               USO INTERNO FOURSYS -
000180                                          NAO DISTRIBUIR FORA DA
000190                                          CONSULTORIA.
000200*=================================================================
000210* PROGRAMA   : SCDRIVER
000220* PROGRAMADOR: MATHEUS H. MEDEIROS
000230* ANALISTA   : IVAN SANCHES
000240* CONSULTORIA: FOURSYS
000250* DATA.......: 14/03/1987
000260*-----------------------------------------------------------------
000270* OBJETIVO...: JOB BATCH DE CATALOGACAO DE EXTRATO CSV DE CLIENTE
000280*              - LE O EXTRATO (LINHA DE CABECALHO + LINHAS DE
000290*              DADOS), DETECTA O SEPARADOR DE CAMPO, QUEBRA E
000300*              LIMPA CADA LINHA,
000310*              ANALISA COLUNA A COLUNA (CONTAGENS, TIPO LOGICO E
000320*              SQL, RECOMENDACOES DE QUALIDADE), MONTA UMA
000330*              DESCRICAO DE NEGOCIO PARA CADA COLUNA, GERA O
000340*              "CREATE TABLE" CORRESPONDENTE E IMPRIME O
000350*              RELATORIO DE ANALISE COM O SUMARIO FINAL.
000360*-----------------------------------------------------------------
000370* ARQUIVOS                I/O                  INCLUDE/BOOK
000380*  CSVEXTR (EXTRATO CSV)    I                    #SCCSVREC
000390*  DDLOUT  (CREATE TABLE)     O                  #SCDDLREC
000400*  RPTOUT  (RELATORIO)        O                  #SCRPTREC
000410*
000420*-----------------------------------------------------------------
000430* MODULOS....: SCABEND (CALL DE ENCERRAMENTO ANORMAL)
000440*
000450*-----------------------------------------------------------------
000460*                            ALTERACOES
000470*-----------------------------------------------------------------
000480* PROGRAMADOR: MATHEUS H. MEDEIROS
000490* ANALISTA   : IVAN SANCHES
000500* CONSULTORIA: FOURSYS
000510* DATA.......: 14/03/1987
000520* OBJETIVO...: BOOK ORIGINAL - ESQUELETO DE ABERTURA, LEITURA EM
000530*              TABELA, QUEBRA DE LINHA E FECHAMENTO
000540*-----------------------------------------------------------------
000550* PROGRAMADOR: IVAN SANCHES
000560* ANALISTA   : IVAN SANCHES
000570* CONSULTORIA: FOURSYS
000580* DATA.......: 30/06/1991
000590* OBJETIVO...: INCLUIDA A DETECCAO AUTOMATICA DE SEPARADOR E A
000600*              ANALISE DE COLUNA COMPLETA (TIPO, AMOSTRAS,
000610*              RECOMENDACOES) COM AS TABELAS OCCURS DE APOIO -
000620*              CHAMADO 114/91
000630*-----------------------------------------------------------------
000640* PROGRAMADOR: ROSANGELA P. CAMPOS
000650* ANALISTA   : IVAN SANCHES
000660* CONSULTORIA: FOURSYS
000670* DATA.......: 05/11/1998
000680* OBJETIVO...: INCLUIDA A FASE 1 DE INFERENCIA DE TIPO (PADROES
000690*              DE E-MAIL, TELEFONE, URL, DATA, HORA, BOOLEANO E
000700*              UUID) E O GERADOR DE "CREATE TABLE" EM DDLOUT
000710*-----------------------------------------------------------------
000720* PROGRAMADOR: ROSANGELA P. CAMPOS
000730* ANALISTA   : IVAN SANCHES
000740* CONSULTORIA: FOURSYS
000750* DATA.......: 21/01/1999
000760* OBJETIVO...: AJUSTE DE ANO 2000 - O UNICO PADRAO COM CAMPO DE
000770*              DATA (FASE 1) NAO ALTERA SECULO, SO CLASSIFICA O
000780*              FORMATO DO TEXTO; REVISADO CONFORME LEVANTAMENTO
000790*              GERAL DO BIMILENIO (CHAMADO 031/99)
000800*-----------------------------------------------------------------
000810* PROGRAMADOR: ROSANGELA P. CAMPOS
000820* ANALISTA   : IVAN SANCHES
000830* CONSULTORIA: FOURSYS
000840* DATA.......: 08/03/2002
000850* OBJETIVO...: INCLUIDO O CALCULO DE QUARTIS/OUTLIERS (IQR) E A
000860*              DESCRICAO DE NEGOCIO AUTOMATICA POR PALAVRA-CHAVE
000870*              DO NOME DA COLUNA - A PEDIDO DO CLIENTE PARA
000880*              REDUZIR O RETRABALHO MANUAL NA MODELAGEM
000890*              (CHAMADO 077/02)
000900*=================================================================
000910 ENVIRONMENT                             DIVISION.
000920*-----------------------------------------------------------------
000930 CONFIGURATION                           SECTION.
000940*-----------------------------------------------------------------
000950 SPECIAL-NAMES.
000960     C01 IS TOP-OF-FORM
000970     CLASS CLASSE-LOCAL-EMAIL   IS "A" THRU "Z" "a" THRU "z"
000980                                    "0" THRU "9"
000990                                    "." "_" "%" "+" "-"
001000     CLASS CLASSE-DOMINIO-EMAIL IS "A" THRU "Z" "a" THRU "z"
001010                                    "0" THRU "9" "." "-"
001020     CLASS CLASSE-LETRAS        IS "A" THRU "Z" "a" THRU "z"
001030     CLASS CLASSE-DIGITOS       IS "0" THRU "9"
001040     CLASS CLASSE-TELEFONE      IS "0" THRU "9"
001050                                    " " "-" "(" ")" "." "+"
001060     CLASS CLASSE-HEX-UUID      IS "0" THRU "9" "a" THRU "f".
001070*-----------------------------------------------------------------
001080 INPUT-OUTPUT                            SECTION.
001090*-----------------------------------------------------------------
001100 FILE-CONTROL.
001110     SELECT CSVEXTR             ASSIGN TO "CSVEXTR"
001120                                 ORGANIZATION IS LINE SEQUENTIAL
001130                                 FILE STATUS  IS FS-CSVEXTR.
001140     SELECT DDLOUT               ASSIGN TO "DDLOUT"
001150                                 ORGANIZATION IS LINE SEQUENTIAL
001160                                 FILE STATUS  IS FS-DDLOUT.
001170     SELECT RPTOUT                ASSIGN TO "RPTOUT"
001180                                 ORGANIZATION IS LINE SEQUENTIAL
001190                                 FILE STATUS  IS FS-RPTOUT.
001200*=================================================================
001210 DATA                                    DIVISION.
001220*-----------------------------------------------------------------
001230 FILE                                    SECTION.
001240*-----------------------------------------------------------------
001250*    EXTRATO CSV DE ENTRADA - UMA LINHA BRUTA POR REGISTRO
001260*-----------------------------------------------------------------
001270 FD  CSVEXTR
001280     LABEL RECORDS ARE OMITTED
001290     RECORD CONTAINS 513 CHARACTERS.
001300     COPY "#SCCSVREC".
001310*-----------------------------------------------------------------
001320*    "CREATE TABLE" GERADO - UMA LINHA DE SAIDA POR REGISTRO
001330*-----------------------------------------------------------------
001340 FD  DDLOUT
001350     LABEL RECORDS ARE OMITTED
001360     RECORD CONTAINS 201 CHARACTERS.
001370     COPY "#SCDDLREC".
001380*-----------------------------------------------------------------
001390*    RELATORIO DE ANALISE - REGISTRO PROPRIO DA FD (A MONTAGEM
001400*    DAS LINHAS DE CABECALHO/DETALHE/SUMARIO E FEITA EM WORKING
001410*    STORAGE NO BOOK #SCRPTREC E MOVIDA PARA AQUI ANTES DO WRITE,
001420*    DO MESMO JEITO QUE O RELAT.COB JA FAZIA COM REG-RELAT)
001430*-----------------------------------------------------------------
001440 FD  RPTOUT
001450     LABEL RECORDS ARE OMITTED
001460     RECORD CONTAINS 133 CHARACTERS.
001470 01  REG-RPTOUT.
001480     05 REG-RPTOUT-LINHA         PIC X(133)          VALUE SPACES.
001490*-----------------------------------------------------------------
001500 WORKING-STORAGE                         SECTION.
001510*-----------------------------------------------------------------
001520 01  FILLER                      PIC X(050)          VALUE
001530     "* INICIO DA WORKING DE SCDRIVER *".
001540*-----------------------------------------------------------------
001550*    FILE STATUS DOS TRES ARQUIVOS DO JOB
001560*-----------------------------------------------------------------
001570 01  WRK-AREA-FILE-STATUS.
001580     05 FS-CSVEXTR               PIC X(02)           VALUE SPACES.
001590     05 FS-DDLOUT                PIC X(02)           VALUE SPACES.
001600     05 FS-RPTOUT                PIC X(02)           VALUE SPACES.
001610     05 FILLER                   PIC X(10)           VALUE SPACES.
001620*-----------------------------------------------------------------
001630*    AREAS DE TRABALHO DO BLOCO DE QUEBRA DE LINHA (LINHAS
001640*    BRUTAS, CAMPOS, CABECALHO) E DA ANALISE POR COLUNA (TABELA
001650*    CA E OS VETORES DE APOIO REUTILIZADOS A CADA COLUNA) - VER
001660*    COMENTARIO DE CADA BOOK PARA DETALHE
001670*-----------------------------------------------------------------
001680     COPY "#SCWORKDT".
001690     COPY "#SCCOLTAB".
001700     COPY "#SCCNST".
001710     COPY "#SCSUMRY".
001720     COPY "#SCRPTREC".
001730     COPY "#SCERRMSG".
001740*-----------------------------------------------------------------
001750*    PARAMETRO DE JOB - NOME DA TABELA DESTINO DO "CREATE TABLE".
001760*    FIXADO EM WORKING POIS ESTE JOB E RODADO EM BATCH SEM TELA -
001770*    QUANDO PRECISAR VARIAR POR EXTRATO, TROCAR POR PARM DE JCL.
001780*-----------------------------------------------------------------
001790 01  WRK-AREA-PARAMETRO.
001800     05 WRK-TABELA-NOME          PIC X(30)           VALUE
001810         "my_table".
001820     05 FILLER                   PIC X(10)           VALUE SPACES.
001830*-----------------------------------------------------------------
001840*    AREA GERAL DE CONTADORES E SWITCHES REUTILIZAVEIS
001850*-----------------------------------------------------------------
001860 01  WRK-AREA-GERAL.
001870     05 WRK-LINHA-ATUAL          PIC X(512).
001880     05 WRK-TAM-LINHA-ATUAL      PIC 9(03)    COMP.
001890     05 WRK-QTD-LINHAS-EXAMINADAS PIC 9(02)   COMP.
001900     05 WRK-CONT-OCORRENCIA      PIC 9(03)    COMP.
001910     05 WRK-QTD-REPETICAO        PIC 9(02)    COMP.
001920     05 WRK-QTD-CASOS-PADRAO     PIC 9(04)    COMP.
001930*    CONTADORES DE POSICAO (NAO INDEXED BY) USADOS QUANDO UM
001940*    MESMO LACO PRECISA ANDAR JUNTO EM TABELAS DIFERENTES, COM
001950*    CONTAGEM DE OCORRENCIA DISTINTA DE CADA UMA
001960     05 WRK-POS-LINHA            PIC 9(04)    COMP.
001970     05 WRK-POS-CAMPO            PIC 9(02)    COMP.
001980     05 WRK-POS-COL              PIC 9(02)    COMP.
001990     05 WRK-POS-COL2             PIC 9(02)    COMP.
002000     05 WRK-POS-SHIFT            PIC 9(04)    COMP.
002010     05 WRK-VALOR-NUM-TEMP       PIC S9(10)V999 COMP-3 VALUE ZERO.
002020     05 WRK-PCT-TIPO             PIC S9(03)V99 COMP-3 VALUE ZERO.
002030     05 WRK-TAM-VARCHAR-CALC     PIC 9(04)    COMP.
002040     05 WRK-NUM-EDITADO          PIC 99.
002050     05 WRK-SW-ENCONTROU         PIC X(01)           VALUE "N".
002060         88 ENCONTROU                              VALUE "S".
002070         88 NAO-ENCONTROU                           VALUE "N".
002080     05 WRK-SW-JA-EXISTE         PIC X(01)           VALUE "N".
002090         88 JA-EXISTE                               VALUE "S".
002100         88 NAO-JA-EXISTE                            VALUE "N".
002110     05 WRK-SW-TIPO-DEFINIDO     PIC X(01)           VALUE "N".
002120         88 TIPO-JA-DEFINIDO                         VALUE "S".
002130     05 FILLER                   PIC X(10)           VALUE SPACES.
002140*-----------------------------------------------------------------
002150*    AREA DE TRIM/MEDIDA DE CAMPO - USADA POR QUASE TODA A
002160*    ANALISE DE TEXTO (0331/0332/0333/0334/0335)
002170*-----------------------------------------------------------------
002180 01  WRK-AREA-TRIM.
002190     05 WRK-CAMPO-ATUAL          PIC X(64).
002200     05 WRK-CAMPO-ATUAL-AUX      PIC X(64).
002210     05 WRK-TAM-CAMPO-ATUAL      PIC 9(02)    COMP.
002220     05 WRK-POS-INI-TRIM         PIC 9(02)    COMP.
002230     05 WRK-POS-FIM-TRIM         PIC 9(02)    COMP.
002240     05 WRK-CAR-PROCURADO        PIC X(01).
002250     05 WRK-POS-OCORRENCIA       PIC 9(02)    COMP.
002260     05 FILLER                   PIC X(10)           VALUE SPACES.
002270*-----------------------------------------------------------------
002280*    NOME ORIGINAL DAS COLUNAS (ANTES DA DESDUPLICACAO) - USADO
002290*    SO POR 0321-ELIMINAR-DUPLICADO
002300*-----------------------------------------------------------------
002310 01  WRK-AREA-CABECALHO.
002320     05 WRK-NOME-COLUNA-ORIG     OCCURS 20 TIMES
002330                                  INDEXED BY IDX-ORIG
002340                                  PIC X(64).
002350     05 FILLER                   PIC X(10)           VALUE SPACES.
002360*-----------------------------------------------------------------
002370*    SEPARADOR ESCOLHIDO PARA O EXTRATO CORRENTE
002380*-----------------------------------------------------------------
002390 01  WRK-AREA-SEPARADOR.
002400     05 WRK-SEPARADOR-ESCOLHIDO  PIC X(01)           VALUE ",".
002410     05 WRK-SEPARADOR-NOME-ESCOLHIDO
002420                                 PIC X(10)           VALUE
002430         "VIRGULA   ".
002440     05 FILLER                   PIC X(10)           VALUE SPACES.
002450*-----------------------------------------------------------------
002460*    AREA DE APOIO AO TESTE DO PADRAO DE E-MAIL (0481)
002470*-----------------------------------------------------------------
002480 01  WRK-AREA-PADRAO-EMAIL.
002490     05 WRK-QTD-AT               PIC 9(02)    COMP.
002500     05 WRK-EMAIL-LOCAL          PIC X(64).
002510     05 WRK-EMAIL-RESTO          PIC X(64).
002520     05 WRK-TAM-EMAIL-LOCAL      PIC 9(02)    COMP.
002530     05 WRK-TAM-EMAIL-RESTO      PIC 9(02)    COMP.
002540     05 WRK-TAM-EMAIL-DOMINIO    PIC 9(02)    COMP.
002550     05 WRK-TAM-EMAIL-TLD        PIC 9(02)    COMP.
002560     05 FILLER                   PIC X(10)           VALUE SPACES.
002570*-----------------------------------------------------------------
002580*    AREA DE APOIO AO TESTE DO PADRAO DE TELEFONE (0482) - POSICAO
002590*    DE INICIO E TAMANHO DO CORPO, DESCONTADO O "+" OPCIONAL DA
002600*    1A POSICAO (CHAMADO 512/26)
002610*-----------------------------------------------------------------
002620 01  WRK-AREA-PADRAO-TELEFONE.
002630     05 WRK-POS-INICIO-TEL       PIC 9(02)    COMP.
002640     05 WRK-TAM-CORPO-TEL        PIC 9(02)    COMP.
002650     05 FILLER                   PIC X(10)           VALUE SPACES.
002660*-----------------------------------------------------------------
002670*    AREA DE APOIO AOS TESTES DE DATA E HORA (0484/0485)
002680*-----------------------------------------------------------------
002690 01  WRK-AREA-PADRAO-DATA-HORA.
002700     05 WRK-DATA-PARTE1          PIC X(10).
002710     05 WRK-DATA-PARTE2          PIC X(10).
002720     05 WRK-DATA-PARTE3          PIC X(10).
002730     05 WRK-TAM-DATA-P1          PIC 9(02)    COMP.
002740     05 WRK-TAM-DATA-P2          PIC 9(02)    COMP.
002750     05 WRK-TAM-DATA-P3          PIC 9(02)    COMP.
002760     05 WRK-QTD-BARRA-DATA       PIC 9(02)    COMP.
002770     05 WRK-QTD-HIFEN-DATA       PIC 9(02)    COMP.
002780     05 WRK-HORA-CORE            PIC X(20).
002790     05 WRK-TAM-HORA-CORE        PIC 9(02)    COMP.
002800     05 WRK-HORA-PARTE1          PIC X(10).
002810     05 WRK-HORA-PARTE2          PIC X(10).
002820     05 WRK-HORA-PARTE3          PIC X(10).
002830     05 WRK-TAM-HORA-P1          PIC 9(02)    COMP.
002840     05 WRK-TAM-HORA-P2          PIC 9(02)    COMP.
002850     05 WRK-TAM-HORA-P3          PIC 9(02)    COMP.
002860     05 WRK-HORA-MAIUSC          PIC X(64).
002870     05 WRK-QTD-DOIS-PONTOS      PIC 9(02)    COMP.
002880     05 WRK-SW-TEM-SUFIXO-AMPM   PIC X(01)           VALUE "N".
002890         88 TEM-SUFIXO-AMPM                           VALUE "S".
002900     05 FILLER                   PIC X(10)           VALUE SPACES.
002910*-----------------------------------------------------------------
002920*    AREA DE APOIO AOS TESTES DE BOOLEANO E UUID (0486/0487)
002930*-----------------------------------------------------------------
002940 01  WRK-AREA-PADRAO-BOOL-UUID.
002950     05 WRK-BOOL-MAIUSC          PIC X(64).
002960     05 WRK-UUID-MINUSC          PIC X(64).
002970     05 WRK-UUID-P1              PIC X(16).
002980     05 WRK-UUID-P2              PIC X(16).
002990     05 WRK-UUID-P3              PIC X(16).
003000     05 WRK-UUID-P4              PIC X(16).
003010     05 WRK-UUID-P5              PIC X(16).
003020     05 WRK-TAM-UUID-P1          PIC 9(02)    COMP.
003030     05 WRK-TAM-UUID-P2          PIC 9(02)    COMP.
003040     05 WRK-TAM-UUID-P3          PIC 9(02)    COMP.
003050     05 WRK-TAM-UUID-P4          PIC 9(02)    COMP.
003060     05 WRK-TAM-UUID-P5          PIC 9(02)    COMP.
003070     05 WRK-QTD-HIFEN-UUID       PIC 9(02)    COMP.
003080     05 FILLER                   PIC X(10)           VALUE SPACES.
003090*-----------------------------------------------------------------
003100*    AREA DE APOIO A CONVERSAO DE TEXTO PARA NUMERICO (0435) -
003110*    USADA PELA FASE 2 DE INFERENCIA DE TIPO
003120*-----------------------------------------------------------------
003130 01  WRK-AREA-NUMERICO.
003140     05 WRK-SW-SINAL-NEG         PIC X(01)           VALUE "N".
003150         88 SINAL-NEGATIVO                            VALUE "S".
003160     05 WRK-POS-SCAN             PIC 9(02)    COMP.
003170     05 WRK-INICIO-INT           PIC 9(02)    COMP.
003180     05 WRK-FIM-INT              PIC 9(02)    COMP.
003190     05 WRK-TAM-PARTE-INT        PIC 9(02)    COMP.
003200     05 WRK-INICIO-FRAC          PIC 9(02)    COMP.
003210     05 WRK-FIM-FRAC             PIC 9(02)    COMP.
003220     05 WRK-TAM-PARTE-FRAC       PIC 9(02)    COMP.
003230     05 WRK-SW-TEM-FRAC          PIC X(01)           VALUE "N".
003240         88 TEM-PARTE-FRACIONARIA                     VALUE "S".
003250     05 WRK-PARTE-INTEIRA-NUM    PIC 9(10)    COMP-3  VALUE ZERO.
003260     05 WRK-PARTE-FRAC-NUM       PIC 9(09)    COMP-3  VALUE ZERO.
003270     05 WRK-DIVISOR-FRAC         PIC 9(10)    COMP-3  VALUE ZERO.
003280     05 WRK-VALOR-CONVERTIDO     PIC S9(10)V999 COMP-3 VALUE ZERO.
003290     05 WRK-SW-VALOR-NUMERICO-OK PIC X(01)           VALUE "N".
003300         88 TEXTO-E-NUMERICO                          VALUE "S".
003310     05 WRK-POS-CONV-INI         PIC 9(02)    COMP.
003320     05 WRK-POS-CONV-FIM         PIC 9(02)    COMP.
003330     05 WRK-POS-CONV-SCAN        PIC 9(02)    COMP.
003340     05 WRK-ACUM-CONV            PIC 9(10)    COMP-3  VALUE ZERO.
003350     05 WRK-DIGITO-CONV          PIC 9(01).
003360     05 FILLER                   PIC X(10)           VALUE SPACES.
003370*-----------------------------------------------------------------
003380*    AREA DE MONTAGEM DE UMA LINHA DE RECOMENDACAO (0450 A 0459)
003390*-----------------------------------------------------------------
003400 01  WRK-AREA-RECOMENDACAO.
003410     05 WRK-REC-TEXTO            PIC X(80).
003420     05 WRK-PCT-VALOR            PIC S9(03)V99 COMP-3 VALUE ZERO.
003430     05 WRK-PCT-VALOR1           PIC S9(03)V9  COMP-3 VALUE ZERO.
003440     05 WRK-PCT-EDITADO          PIC ZZ9.9.
003450     05 WRK-PCT-TEXTO            PIC X(06).
003460     05 WRK-TAM-PCT-TEXTO        PIC 9(02)    COMP.
003470     05 FILLER                   PIC X(10)           VALUE SPACES.
003480*-----------------------------------------------------------------
003490*    AREA DE APOIO AO CALCULO DE QUARTIS/OUTLIERS (0461/0462)
003500*-----------------------------------------------------------------
003510 01  WRK-AREA-QUARTIL.
003520     05 WRK-POS-Q1-INT           PIC 9(04)    COMP.
003530     05 WRK-POS-Q3-INT           PIC 9(04)    COMP.
003540     05 WRK-FRAC-Q1              PIC S9(03)V999 COMP-3 VALUE ZERO.
003550     05 WRK-FRAC-Q3              PIC S9(03)V999 COMP-3 VALUE ZERO.
003560     05 WRK-RANK-Q1              PIC S9(05)V999 COMP-3 VALUE ZERO.
003570     05 WRK-RANK-Q3              PIC S9(05)V999 COMP-3 VALUE ZERO.
003580     05 WRK-VAL-INFERIOR         PIC S9(10)V999 COMP-3 VALUE ZERO.
003590     05 WRK-VAL-SUPERIOR         PIC S9(10)V999 COMP-3 VALUE ZERO.
003600     05 WRK-LIMITE-INFERIOR      PIC S9(10)V999 COMP-3 VALUE ZERO.
003610     05 WRK-LIMITE-SUPERIOR      PIC S9(10)V999 COMP-3 VALUE ZERO.
003620     05 FILLER                   PIC X(10)           VALUE SPACES.
003630*-----------------------------------------------------------------
003640*    AREA DE APOIO A DESCRICAO DE NEGOCIO (0500 A 0553) - GRUPOS
003650*    DE PALAVRA-CHAVE, HUMANIZACAO DO NOME E MONTAGEM DO TEXTO
003660*-----------------------------------------------------------------
003670 01  WRK-AREA-DESCRICAO.
003680     05 WRK-NOME-MINUSC          PIC X(64).
003690     05 WRK-TAM-NOME-MINUSC      PIC 9(02)    COMP.
003700     05 WRK-NOME-HUMANIZADO      PIC X(64).
003710     05 WRK-TAM-NOME-HUMANIZADO  PIC 9(02)    COMP.
003720     05 WRK-NOME-HUM-BRUTO       PIC X(130).
003730     05 WRK-TAM-HUM-BRUTO        PIC 9(03)    COMP.
003740     05 WRK-CAR-ATUAL-HUM        PIC X(01).
003750     05 WRK-PALAVRA-TESTE        PIC X(20).
003760     05 WRK-TAM-PALAVRA-TESTE    PIC 9(02)    COMP.
003770     05 WRK-POS-SCAN-PALAVRA     PIC 9(02)    COMP.
003780     05 WRK-SW-ACHOU-PALAVRA     PIC X(01)           VALUE "N".
003790         88 ACHOU-PALAVRA                              VALUE "S".
003800     05 WRK-SW-GRUPO-ACHADO      PIC X(01)           VALUE "N".
003810         88 GRUPO-JA-ACHADO                            VALUE "S".
003820     05 WRK-SW-DESC-ACHADA       PIC X(01)           VALUE "N".
003830         88 DESC-JA-ACHADA                             VALUE "S".
003840     05 WRK-DESC-MONTADA         PIC X(200).
003850     05 WRK-DESC-MONTADA-AUX     PIC X(200).
003860     05 WRK-TAM-DESC-MONTADA     PIC 9(03)    COMP.
003870     05 WRK-POS-SCAN-DESC        PIC 9(03)    COMP.
003880     05 WRK-SQLTYPE-TEXTO        PIC X(20).
003890     05 WRK-TAM-SQLTYPE-TEXTO    PIC 9(02)    COMP.
003900     05 WRK-UNIQUE-EDITADO       PIC ZZZ,ZZ9.
003910     05 WRK-PCT2-EDITADO         PIC ZZ9.99.
003920     05 FILLER                   PIC X(10)           VALUE SPACES.
003930*-----------------------------------------------------------------
003940*    AREA DE APOIO AO GERADOR DE DDL (0600 A 0640)
003950*-----------------------------------------------------------------
003960 01  WRK-AREA-DDL.
003970     05 WRK-TABELA-NOME-DDL      PIC X(68).
003980     05 WRK-TAM-TABELA-DDL       PIC 9(02)    COMP.
003990     05 WRK-NOME-COLUNA-DDL      PIC X(68).
004000     05 WRK-NOME-COLUNA-DDL-AUX  PIC X(68).
004010     05 WRK-TAM-NOME-DDL         PIC 9(02)    COMP.
004020     05 WRK-DDL-LINHA-MONTADA    PIC X(200).
004030     05 WRK-DDL-LINHA-AUX        PIC X(200).
004040     05 WRK-TAM-DDL-LINHA        PIC 9(03)    COMP.
004050     05 WRK-POS-SCAN-DDL         PIC 9(03)    COMP.
004060     05 WRK-SW-PALAVRA-RESERVADA PIC X(01)           VALUE "N".
004070         88 PALAVRA-E-RESERVADA                        VALUE "S".
004080     05 WRK-DESCRICAO-ESCAPADA   PIC X(220).
004090     05 WRK-TAM-DESCRICAO-ESCAPADA PIC 9(03) COMP.
004100     05 WRK-TAM-VARCHAR-EDIT     PIC ZZZ9.
004110     05 FILLER                   PIC X(10)           VALUE SPACES.
004120 01  FILLER                      PIC X(050)          VALUE
004130     "* FIM DA WORKING DE SCDRIVER *".
004140*=================================================================
004150 PROCEDURE                               DIVISION.
004160*-----------------------------------------------------------------
004170 0000-PRINCIPAL                          SECTION.
004180*-----------------------------------------------------------------
004190*    FLUXO GERAL DO JOB - UM EXTRATO POR EXECUCAO (ANALYSIS-
004200*    DRIVER).  CADA ETAPA QUE PODE ENCERRAR ANORMALMENTE (0350)
004210*    NAO RETORNA - QUEM DEVOLVE O CONTROLE E O 9999-TRATA-ERRO.
004220*-----------------------------------------------------------------
004230         PERFORM 0100-INICIAR.
004240         PERFORM 0200-LER-EXTRATO.
004250         PERFORM 0300-PARSEAR-CSV.
004260         PERFORM 0400-ANALISAR-COLUNAS.
004270         PERFORM 0500-DESCREVER-COLUNAS.
004280         PERFORM 0600-GERAR-DDL.
004290         PERFORM 0700-CALCULAR-SUMARIO.
004300         PERFORM 0800-EMITIR-RELATORIO.
004310         PERFORM 0900-FINALIZAR.
004320         STOP RUN.
004330 0000-PRINCIPAL-FIM.                     EXIT.
004340*-----------------------------------------------------------------
004350 0100-INICIAR                            SECTION.
004360*-----------------------------------------------------------------
004370*    ABERTURA DOS TRES ARQUIVOS DO JOB
004380*-----------------------------------------------------------------
004390         OPEN INPUT  CSVEXTR.
004400         IF FS-CSVEXTR NOT = "00"
004410             MOVE "CSVEXTR"           TO WRK-PROGRAMA-ERRO
004420             MOVE "0100-INICIAR"       TO WRK-PARAGRAFO-ERRO
004430             MOVE FS-CSVEXTR           TO WRK-STATUS-ERRO
004440             MOVE WRK-MSG-ERRO-ABERTURA TO WRK-DESCRICAO-ERRO
004450             SET COD-ERRO-ARQUIVO TO TRUE
004460             PERFORM 9999-TRATA-ERRO
004470         END-IF.
004480         OPEN OUTPUT DDLOUT.
004490         IF FS-DDLOUT NOT = "00"
004500             MOVE "DDLOUT"             TO WRK-PROGRAMA-ERRO
004510             MOVE "0100-INICIAR"       TO WRK-PARAGRAFO-ERRO
004520             MOVE FS-DDLOUT            TO WRK-STATUS-ERRO
004530             MOVE WRK-MSG-ERRO-ABERTURA TO WRK-DESCRICAO-ERRO
004540             SET COD-ERRO-ARQUIVO TO TRUE
004550             PERFORM 9999-TRATA-ERRO
004560         END-IF.
004570         OPEN OUTPUT RPTOUT.
004580         IF FS-RPTOUT NOT = "00"
004590             MOVE "RPTOUT"             TO WRK-PROGRAMA-ERRO
004600             MOVE "0100-INICIAR"       TO WRK-PARAGRAFO-ERRO
004610             MOVE FS-RPTOUT            TO WRK-STATUS-ERRO
004620             MOVE WRK-MSG-ERRO-ABERTURA TO WRK-DESCRICAO-ERRO
004630             SET COD-ERRO-ARQUIVO TO TRUE
004640             PERFORM 9999-TRATA-ERRO
004650         END-IF.
004660         SET COD-SEM-ERRO TO TRUE.
004670 0100-INICIAR-FIM.                       EXIT.
004680*-----------------------------------------------------------------
004690 0200-LER-EXTRATO                        SECTION.
004700*-----------------------------------------------------------------
004710*    CARGA DE TODO O EXTRATO EM WRK-TAB-LINHAS-EXTRATO (PASSO 1
004720*    DO FLUXO BATCH) - A ENTRADA 1 E O CABECALHO
004730*-----------------------------------------------------------------
004740         PERFORM 0210-LER-LINHA
004750             UNTIL FIM-DO-EXTRATO
004760                OR WRK-QTD-LINHAS-TABELA > 2000.
004770 0200-LER-EXTRATO-FIM.                   EXIT.
004780*-----------------------------------------------------------------
004790 0210-LER-LINHA                          SECTION.
004800*-----------------------------------------------------------------
004810         READ CSVEXTR
004820             AT END
004830                 SET FIM-DO-EXTRATO TO TRUE
004840             NOT AT END
004850                 ADD 1 TO WRK-QTD-LINHAS-LIDAS
004860                 ADD 1 TO WRK-QTD-LINHAS-TABELA
004870                 MOVE CSV-LINE
004880                     TO WRK-LINHA-EXTRATO(WRK-QTD-LINHAS-TABELA)
004890         END-READ.
004900 0210-LER-LINHA-FIM.                     EXIT.
004910*-----------------------------------------------------------------
004920 0300-PARSEAR-CSV                        SECTION.
004930*-----------------------------------------------------------------
004940*    BLOCO DE QUEBRA DE LINHA - DETECTA SEPARADOR, MONTA O
004950*    CABECALHO, QUEBRA E TESTA CADA LINHA DE DADOS E DESCARTA AS
004960*    LINHAS TOTALMENTE EM BRANCO (PASSO 2 DO FLUXO BATCH)
004970*-----------------------------------------------------------------
004980         PERFORM 0350-VALIDAR-EXTRATO-VAZIO.
004990         PERFORM 0310-DETECTAR-SEPARADOR.
005000         PERFORM 0320-LIMPAR-CABECALHO.
005010         PERFORM 0350-VALIDAR-UMA-COLUNA.
005020         PERFORM 0330-QUEBRAR-E-TESTAR-LINHA
005030             VARYING WRK-POS-LINHA FROM 2 BY 1
005040             UNTIL WRK-POS-LINHA > WRK-QTD-LINHAS-TABELA.
005050         PERFORM 0350-VALIDAR-ZERO-LINHAS.
005060 0300-PARSEAR-CSV-FIM.                   EXIT.
005070*-----------------------------------------------------------------
005080 0310-DETECTAR-SEPARADOR                 SECTION.
005090*-----------------------------------------------------------------
005100*    PONTUA OS 5 CANDIDATOS A SEPARADOR SOBRE AS PRIMEIRAS 10
005110*    LINHAS NAO-BRANCAS DO EXTRATO (INCLUSIVE O CABECALHO) E
005120*    ESCOLHE O DE MAIOR SCORE; SE NENHUM QUALIFICAR, FICA A
005130*    VIRGULA (VALOR DEFAULT DE WRK-SEPARADOR-ESCOLHIDO)
005140*-----------------------------------------------------------------
005150         MOVE ZERO TO WRK-QTD-LINHAS-EXAMINADAS.
005160         SET IDX-LINHA TO 1.
005170         PERFORM 0312-CONTAR-LINHA-EXAME
005180             VARYING IDX-LINHA FROM 1 BY 1
005190             UNTIL IDX-LINHA > WRK-QTD-LINHAS-TABELA
005200                OR WRK-QTD-LINHAS-EXAMINADAS = 10.
005210         SET IDX-SEP TO 1.
005220         PERFORM 0311-TESTAR-CANDIDATO
005230             VARYING IDX-SEP FROM 1 BY 1
005240             UNTIL IDX-SEP > 5.
005250         MOVE ZERO TO WRK-SEP-MELHOR-IDX.
005260         MOVE ZERO TO WRK-SEP-MELHOR-SCORE.
005270         SET IDX-SEP-PT TO 1.
005280         PERFORM 0313-ESCOLHER-MELHOR
005290             VARYING IDX-SEP-PT FROM 1 BY 1
005300             UNTIL IDX-SEP-PT > 5.
005310         IF WRK-SEP-MELHOR-IDX NOT = ZERO
005320             SET IDX-SEP TO WRK-SEP-MELHOR-IDX
005330             MOVE WRK-SEP-CARACTER(IDX-SEP)
005340                 TO WRK-SEPARADOR-ESCOLHIDO
005350             MOVE WRK-SEP-NOME(IDX-SEP)
005360                 TO WRK-SEPARADOR-NOME-ESCOLHIDO
005370         END-IF.
005380 0310-DETECTAR-SEPARADOR-FIM.             EXIT.
005390*-----------------------------------------------------------------
005400 0312-CONTAR-LINHA-EXAME                 SECTION.
005410*-----------------------------------------------------------------
005420*    CONTA COMO "EXAMINADA" SO A LINHA QUE NAO FOR TOTALMENTE EM
005430*    BRANCO
005440*-----------------------------------------------------------------
005450         IF WRK-LINHA-EXTRATO(IDX-LINHA) NOT = SPACES
005460             ADD 1 TO WRK-QTD-LINHAS-EXAMINADAS
005470         END-IF.
005480 0312-CONTAR-LINHA-EXAME-FIM.             EXIT.
005490*-----------------------------------------------------------------
005500 0311-TESTAR-CANDIDATO                   SECTION.
005510*-----------------------------------------------------------------
005520*    PARA O CANDIDATO IDX-SEP, ACUMULA QTD DE OCORRENCIAS POR
005530*    LINHA EXAMINADA E CALCULA MEDIA/VARIANCIA/SCORE.  IDX-SEP-PT
005540*    E MANTIDO NA MESMA OCORRENCIA DE IDX-SEP POIS OS PONTOS FICAM
005550*    EM TABELA PROPRIA (WRK-TAB-SEP-PONTOS), SEPARADA DA TABELA DE
005560*    CARACTERES CANDIDATOS (WRK-TAB-SEPARADORES)
005570*-----------------------------------------------------------------
005580         SET IDX-SEP-PT TO IDX-SEP.
005590         MOVE ZERO TO WRK-SEP-QTD-MAX(IDX-SEP-PT).
005600         MOVE ZERO TO WRK-SEP-QTD-SOMA(IDX-SEP-PT).
005610         MOVE ZERO TO WRK-SEP-QTD-SOMA-QD(IDX-SEP-PT).
005620         MOVE WRK-QTD-LINHAS-EXAMINADAS TO WRK-SEP-QTD-LINHA
005630                                            (IDX-SEP-PT).
005640         IF WRK-QTD-LINHAS-EXAMINADAS > ZERO
005650             MOVE ZERO TO WRK-QTD-LINHAS-EXAMINADAS
005660             PERFORM 0314-ACUMULAR-CANDIDATO
005670                 VARYING WRK-POS-LINHA FROM 1 BY 1
005680                 UNTIL WRK-POS-LINHA > WRK-QTD-LINHAS-TABELA
005690                    OR WRK-QTD-LINHAS-EXAMINADAS = 10
005700             COMPUTE WRK-SEP-MEDIA(IDX-SEP-PT) ROUNDED =
005710                 WRK-SEP-QTD-SOMA(IDX-SEP-PT) /
005720                 WRK-SEP-QTD-LINHA(IDX-SEP-PT)
005730             COMPUTE WRK-SEP-VARIANCIA(IDX-SEP-PT) ROUNDED =
005740                 (WRK-SEP-QTD-SOMA-QD(IDX-SEP-PT) /
005750                  WRK-SEP-QTD-LINHA(IDX-SEP-PT)) -
005760                 (WRK-SEP-MEDIA(IDX-SEP-PT) *
005770                  WRK-SEP-MEDIA(IDX-SEP-PT))
005780             MOVE "N" TO WRK-SEP-QUALIFICA(IDX-SEP-PT)
005790             IF WRK-SEP-QTD-MAX(IDX-SEP-PT) > ZERO
005800                 AND WRK-SEP-MEDIA(IDX-SEP-PT) > 1
005810                 AND WRK-SEP-VARIANCIA(IDX-SEP-PT) <
005820                     WRK-SEP-MEDIA(IDX-SEP-PT)
005830                 MOVE "S" TO WRK-SEP-QUALIFICA(IDX-SEP-PT)
005840                 COMPUTE WRK-SEP-SCORE(IDX-SEP-PT) ROUNDED =
005850                     WRK-SEP-MEDIA(IDX-SEP-PT) /
005860                     (1 + WRK-SEP-VARIANCIA(IDX-SEP-PT))
005870             ELSE
005880                 MOVE ZERO TO WRK-SEP-SCORE(IDX-SEP-PT)
005890             END-IF
005900         END-IF.
005910* RESTAURA A CONTAGEM DE LINHAS EXAMINADAS PARA O PROXIMO
005920* CANDIDATO (FOI ZERADA E RECALCULADA DENTRO DESTE PARAGRAFO)
005930         MOVE WRK-SEP-QTD-LINHA(IDX-SEP-PT)
005940             TO WRK-QTD-LINHAS-EXAMINADAS.
005950 0311-TESTAR-CANDIDATO-FIM.               EXIT.
005960*-----------------------------------------------------------------
005970 0314-ACUMULAR-CANDIDATO                 SECTION.
005980*-----------------------------------------------------------------
005990         IF WRK-LINHA-EXTRATO(WRK-POS-LINHA) NOT = SPACES
006000             ADD 1 TO WRK-QTD-LINHAS-EXAMINADAS
006010             MOVE ZERO TO WRK-CONT-OCORRENCIA
006020             INSPECT WRK-LINHA-EXTRATO(WRK-POS-LINHA)
006030                 TALLYING WRK-CONT-OCORRENCIA
006040                 FOR ALL WRK-SEP-CARACTER(IDX-SEP)
006050             IF WRK-CONT-OCORRENCIA > WRK-SEP-QTD-MAX(IDX-SEP-PT)
006060                 MOVE WRK-CONT-OCORRENCIA
006070                     TO WRK-SEP-QTD-MAX(IDX-SEP-PT)
006080             END-IF
006090             ADD WRK-CONT-OCORRENCIA
006100                 TO WRK-SEP-QTD-SOMA(IDX-SEP-PT)
006110             COMPUTE WRK-SEP-QTD-SOMA-QD(IDX-SEP-PT) =
006120                 WRK-SEP-QTD-SOMA-QD(IDX-SEP-PT) +
006130                 (WRK-CONT-OCORRENCIA * WRK-CONT-OCORRENCIA)
006140         END-IF.
006150 0314-ACUMULAR-CANDIDATO-FIM.             EXIT.
006160*-----------------------------------------------------------------
006170 0313-ESCOLHER-MELHOR                    SECTION.
006180*-----------------------------------------------------------------
006190         IF SEP-QUALIFICADO(IDX-SEP-PT)
006200             AND WRK-SEP-SCORE(IDX-SEP-PT) >
006210                 WRK-SEP-MELHOR-SCORE
006220             MOVE WRK-SEP-SCORE(IDX-SEP-PT)
006230                 TO WRK-SEP-MELHOR-SCORE
006240             SET WRK-SEP-MELHOR-IDX TO IDX-SEP-PT
006250         END-IF.
006260 0313-ESCOLHER-MELHOR-FIM.                EXIT.
006270*-----------------------------------------------------------------
006280 0320-LIMPAR-CABECALHO                   SECTION.
006290*-----------------------------------------------------------------
006300*    QUEBRA A LINHA 1 (CABECALHO) NO SEPARADOR ESCOLHIDO, TRIMA
006310*    CADA NOME E RESOLVE OS NOMES DUPLICADOS
006320*-----------------------------------------------------------------
006330         MOVE WRK-LINHA-EXTRATO(1) TO WRK-LINHA-ATUAL.
006340         PERFORM 0330-QUEBRAR-LINHA.
006350         MOVE WRK-QTD-COLUNAS TO WRK-QTD-CA-COLUNAS.
006360         PERFORM 0322-TRIMAR-UM-NOME
006370             VARYING WRK-POS-COL FROM 1 BY 1
006380             UNTIL WRK-POS-COL > WRK-QTD-COLUNAS.
006390         PERFORM 0321-ELIMINAR-DUPLICADO
006400             VARYING WRK-POS-COL FROM 1 BY 1
006410             UNTIL WRK-POS-COL > WRK-QTD-COLUNAS.
006420 0320-LIMPAR-CABECALHO-FIM.               EXIT.
006430*-----------------------------------------------------------------
006440 0322-TRIMAR-UM-NOME                     SECTION.
006450*-----------------------------------------------------------------
006460         MOVE WRK-CAMPO(WRK-POS-COL) TO WRK-CAMPO-ATUAL.
006470         PERFORM 0331-TRIMAR-CAMPO-ATUAL.
006480         MOVE WRK-CAMPO-ATUAL TO WRK-NOME-COLUNA(WRK-POS-COL).
006490         MOVE WRK-CAMPO-ATUAL TO WRK-NOME-COLUNA-ORIG
006500                                   (WRK-POS-COL).
006510 0322-TRIMAR-UM-NOME-FIM.                 EXIT.
006520*-----------------------------------------------------------------
006530 0321-ELIMINAR-DUPLICADO                 SECTION.
006540*-----------------------------------------------------------------
006550*    SE O NOME DA COLUNA WRK-POS-COL JA APARECEU ANTES (COMPARAN
006560*    -DO COM WRK-NOME-COLUNA-ORIG DAS COLUNAS ANTERIORES),
006570*    ACRESCENTA "_1", "_2", ... AO NOME DEFINITIVO EM
006580*    WRK-NOME-COLUNA - WRK-QTD-REPETICAO JA SAI DE 0323 CONTANDO
006590*    QUANTAS VEZES O NOME APARECEU ANTES, ENTAO ESSA CONTAGEM E O
006600*    PROPRIO SUFIXO (CHAMADO 512/26)
006610*-----------------------------------------------------------------
006620         MOVE ZERO TO WRK-QTD-REPETICAO.
006630         PERFORM 0323-CONTAR-REPETICAO
006640             VARYING WRK-POS-COL2 FROM 1 BY 1
006650             UNTIL WRK-POS-COL2 >= WRK-POS-COL.
006660         IF WRK-QTD-REPETICAO > ZERO
006670             MOVE WRK-NOME-COLUNA-ORIG(WRK-POS-COL)
006680                 TO WRK-CAMPO-ATUAL
006690             PERFORM 0331-TRIMAR-CAMPO-ATUAL
006700             MOVE WRK-QTD-REPETICAO TO WRK-NUM-EDITADO
006710             STRING WRK-CAMPO-ATUAL(1:WRK-TAM-CAMPO-ATUAL)
006720                    "_" DELIMITED BY SIZE
006730                    WRK-NUM-EDITADO DELIMITED BY SIZE
006740                 INTO WRK-NOME-COLUNA(WRK-POS-COL)
006750         END-IF.
006760 0321-ELIMINAR-DUPLICADO-FIM.             EXIT.
006770*-----------------------------------------------------------------
006780 0323-CONTAR-REPETICAO                   SECTION.
006790*-----------------------------------------------------------------
006800         IF WRK-NOME-COLUNA-ORIG(WRK-POS-COL2) =
006810            WRK-NOME-COLUNA-ORIG(WRK-POS-COL)
006820             ADD 1 TO WRK-QTD-REPETICAO
006830         END-IF.
006840 0323-CONTAR-REPETICAO-FIM.               EXIT.
006850*-----------------------------------------------------------------
006860 0330-QUEBRAR-LINHA                      SECTION.
006870*-----------------------------------------------------------------
006880*    QUEBRA WRK-LINHA-ATUAL NO SEPARADOR ESCOLHIDO, MONTANDO A
006890*    TABELA DE CAMPOS WRK-TAB-CAMPOS-LINHA (ATE 20 COLUNAS)
006900*-----------------------------------------------------------------
006910         MOVE SPACES TO WRK-CAMPOS-LINHA-FLAT.
006920         MOVE ZERO   TO WRK-QTD-COLUNAS.
006930         UNSTRING WRK-LINHA-ATUAL
006940             DELIMITED BY WRK-SEPARADOR-ESCOLHIDO
006950             INTO WRK-CAMPO(1)
006960                  WRK-CAMPO(2)
006970                  WRK-CAMPO(3)
006980                  WRK-CAMPO(4)
006990                  WRK-CAMPO(5)
007000                  WRK-CAMPO(6)
007010                  WRK-CAMPO(7)
007020                  WRK-CAMPO(8)
007030                  WRK-CAMPO(9)
007040                  WRK-CAMPO(10)
007050                  WRK-CAMPO(11)
007060                  WRK-CAMPO(12)
007070                  WRK-CAMPO(13)
007080                  WRK-CAMPO(14)
007090                  WRK-CAMPO(15)
007100                  WRK-CAMPO(16)
007110                  WRK-CAMPO(17)
007120                  WRK-CAMPO(18)
007130                  WRK-CAMPO(19)
007140                  WRK-CAMPO(20)
007150             TALLYING WRK-QTD-COLUNAS.
007160         IF WRK-QTD-COLUNAS > 20
007170             MOVE 20 TO WRK-QTD-COLUNAS
007180         END-IF.
007190 0330-QUEBRAR-LINHA-FIM.                  EXIT.
007200*-----------------------------------------------------------------
007210 0330-QUEBRAR-E-TESTAR-LINHA              SECTION.
007220*-----------------------------------------------------------------
007230*    PARA CADA LINHA DE DADOS (2 EM DIANTE): QUEBRA, TESTA CADA
007240*    CAMPO COMO NULO OU NAO, E DESCARTA A LINHA SE TODOS OS
007250*    CAMPOS FOREM NULOS
007260*-----------------------------------------------------------------
007270         MOVE "N" TO WRK-LINHA-DESCARTADA(WRK-POS-LINHA).
007280         IF WRK-LINHA-EXTRATO(WRK-POS-LINHA) = SPACES
007290             MOVE "S" TO WRK-LINHA-DESCARTADA(WRK-POS-LINHA)
007300         ELSE
007310             MOVE WRK-LINHA-EXTRATO(WRK-POS-LINHA)
007320                 TO WRK-LINHA-ATUAL
007330             PERFORM 0330-QUEBRAR-LINHA
007340             PERFORM 0340-TESTAR-VALOR-NULO
007350                 VARYING WRK-POS-CAMPO FROM 1 BY 1
007360                 UNTIL WRK-POS-CAMPO > WRK-QTD-CA-COLUNAS
007370             PERFORM 0345-ELIMINAR-LINHA-BRANCA
007380             ADD 1 TO WRK-QTD-LINHAS-DADOS
007390         END-IF.
007400 0330-QUEBRAR-E-TESTAR-LINHA-FIM.         EXIT.
007410*-----------------------------------------------------------------
007420 0340-TESTAR-VALOR-NULO                  SECTION.
007430*-----------------------------------------------------------------
007440*    UM CAMPO E NULO SE ESTIVER EM BRANCO OU IGUAL (SEM DIFEREN-
007450*    CIAR MAIUSC/MINUSC) A UM DOS TOKENS DA TABELA #SCCNST
007460*-----------------------------------------------------------------
007470         MOVE WRK-CAMPO(WRK-POS-CAMPO) TO WRK-CAMPO-ATUAL.
007480         PERFORM 0331-TRIMAR-CAMPO-ATUAL.
007490         MOVE "S" TO WRK-CAMPO-NULO(WRK-POS-CAMPO).
007500         IF WRK-TAM-CAMPO-ATUAL > ZERO
007510             MOVE "N" TO WRK-CAMPO-NULO(WRK-POS-CAMPO)
007520             MOVE "N" TO WRK-SW-ENCONTROU
007530             SET IDX-NULO TO 1
007540             PERFORM 0341-COMPARAR-TOKEN-NULO
007550                 VARYING IDX-NULO FROM 1 BY 1
007560                 UNTIL IDX-NULO > 8 OR ENCONTROU
007570             IF ENCONTROU
007580                 MOVE "S" TO WRK-CAMPO-NULO(WRK-POS-CAMPO)
007590             END-IF
007600         END-IF.
007610 0340-TESTAR-VALOR-NULO-FIM.              EXIT.
007620*-----------------------------------------------------------------
007630 0341-COMPARAR-TOKEN-NULO                SECTION.
007640*-----------------------------------------------------------------
007650*    O CAMPO JA FOI TRIMADO E DEIXADO JUSTIFICADO A ESQUERDA EM
007660*    UM AREA DE 64 BYTES COM BRANCOS NO RESTO - BASTA COMPARAR OS
007670*    5 PRIMEIROS BYTES COM O TOKEN (TAMBEM PREENCHIDO COM
007680*    BRANCOS) PARA VALIDAR TEXTO E TAMANHO DE UMA SO VEZ
007690*-----------------------------------------------------------------
007700         IF WRK-CAMPO-ATUAL(1:5) = WRK-TOKEN-NULO(IDX-NULO)
007710             SET ENCONTROU TO TRUE
007720         END-IF.
007730 0341-COMPARAR-TOKEN-NULO-FIM.            EXIT.
007740*-----------------------------------------------------------------
007750 0345-ELIMINAR-LINHA-BRANCA              SECTION.
007760*-----------------------------------------------------------------
007770*    SE TODOS OS CAMPOS DA LINHA FOREM NULOS, A LINHA TODA E
007780*    DESCARTADA (NAO ENTRA NA ANALISE DE COLUNA)
007790*-----------------------------------------------------------------
007800         MOVE "N" TO WRK-SW-ENCONTROU.
007810         PERFORM 0346-TESTAR-CAMPO-NAO-NULO
007820             VARYING WRK-POS-CAMPO FROM 1 BY 1
007830             UNTIL WRK-POS-CAMPO > WRK-QTD-CA-COLUNAS
007840                OR ENCONTROU.
007850         IF NAO-ENCONTROU
007860             MOVE "S" TO WRK-LINHA-DESCARTADA(WRK-POS-LINHA)
007870         END-IF.
007880 0345-ELIMINAR-LINHA-BRANCA-FIM.          EXIT.
007890*-----------------------------------------------------------------
007900 0346-TESTAR-CAMPO-NAO-NULO               SECTION.
007910*-----------------------------------------------------------------
007920         IF CAMPO-NAO-E-NULO(WRK-POS-CAMPO)
007930             SET ENCONTROU TO TRUE
007940         END-IF.
007950 0346-TESTAR-CAMPO-NAO-NULO-FIM.          EXIT.
007960*-----------------------------------------------------------------
007970 0350-VALIDAR-EXTRATO-VAZIO               SECTION.
007980*-----------------------------------------------------------------
007990*    EXTRATO SEM NENHUMA LINHA (NEM CABECALHO) - ENCERRAMENTO
008000*    ANORMAL VIA SCABEND
008010*-----------------------------------------------------------------
008020         IF WRK-QTD-LINHAS-TABELA = ZERO
008030             MOVE "SCDRIVER"            TO WRK-PROGRAMA-ERRO
008040             MOVE "0350-VALIDAR-EXTRATO-VAZIO"
008050                                         TO WRK-PARAGRAFO-ERRO
008060             MOVE SPACES                TO WRK-STATUS-ERRO
008070             MOVE WRK-MSG-EXTRATO-VAZIO  TO WRK-DESCRICAO-ERRO
008080             SET COD-EXTRATO-VAZIO TO TRUE
008090             PERFORM 9999-TRATA-ERRO
008100         END-IF.
008110 0350-VALIDAR-EXTRATO-VAZIO-FIM.          EXIT.
008120*-----------------------------------------------------------------
008130 0350-VALIDAR-UMA-COLUNA                 SECTION.
008140*-----------------------------------------------------------------
008150*    EXTRATO COM UMA SO COLUNA (SEPARADOR NAO IDENTIFICADO) -
008160*    ENCERRAMENTO ANORMAL VIA SCABEND
008170*-----------------------------------------------------------------
008180         IF WRK-QTD-CA-COLUNAS < 2
008190             MOVE "SCDRIVER"            TO WRK-PROGRAMA-ERRO
008200             MOVE "0350-VALIDAR-UMA-COLUNA"
008210                                         TO WRK-PARAGRAFO-ERRO
008220             MOVE SPACES                TO WRK-STATUS-ERRO
008230             MOVE WRK-MSG-UMA-COLUNA     TO WRK-DESCRICAO-ERRO
008240             SET COD-EXTRATO-UMA-COLUNA TO TRUE
008250             PERFORM 9999-TRATA-ERRO
008260         END-IF.
008270 0350-VALIDAR-UMA-COLUNA-FIM.             EXIT.
008280*-----------------------------------------------------------------
008290 0350-VALIDAR-ZERO-LINHAS                SECTION.
008300*-----------------------------------------------------------------
008310*    CABECALHO PRESENTE MAS NENHUMA LINHA DE DADOS SOBROU DEPOIS
008320*    DE DESCARTAR AS LINHAS EM BRANCO - ENCERRAMENTO ANORMAL
008330*-----------------------------------------------------------------
008340         IF WRK-QTD-LINHAS-DADOS = ZERO
008350             MOVE "SCDRIVER"            TO WRK-PROGRAMA-ERRO
008360             MOVE "0350-VALIDAR-ZERO-LINHAS"
008370                                         TO WRK-PARAGRAFO-ERRO
008380             MOVE SPACES                TO WRK-STATUS-ERRO
008390             MOVE WRK-MSG-ZERO-LINHAS    TO WRK-DESCRICAO-ERRO
008400             SET COD-EXTRATO-ZERO-LINHAS TO TRUE
008410             PERFORM 9999-TRATA-ERRO
008420         END-IF.
008430 0350-VALIDAR-ZERO-LINHAS-FIM.            EXIT.
008440*-----------------------------------------------------------------
008450 0331-TRIMAR-CAMPO-ATUAL                 SECTION.
008460*-----------------------------------------------------------------
008470*    TRIMA WRK-CAMPO-ATUAL (RETIRA ESPACOS NAS DUAS PONTAS) E
008480*    DEIXA O TAMANHO RESULTANTE EM WRK-TAM-CAMPO-ATUAL.  CAMPO
008490*    TOTALMENTE EM BRANCO FICA COM TAMANHO ZERO.
008500*-----------------------------------------------------------------
008510         MOVE ZERO TO WRK-POS-INI-TRIM.
008520         MOVE ZERO TO WRK-POS-FIM-TRIM.
008530         PERFORM 0332-ACHAR-INICIO-TRIM.
008540         IF WRK-POS-INI-TRIM = ZERO
008550             MOVE SPACES TO WRK-CAMPO-ATUAL
008560             MOVE ZERO   TO WRK-TAM-CAMPO-ATUAL
008570         ELSE
008580             PERFORM 0333-ACHAR-FIM-TRIM
008590             MOVE WRK-CAMPO-ATUAL TO WRK-CAMPO-ATUAL-AUX
008600             MOVE SPACES TO WRK-CAMPO-ATUAL
008610             COMPUTE WRK-TAM-CAMPO-ATUAL =
008620                 WRK-POS-FIM-TRIM - WRK-POS-INI-TRIM + 1
008630             MOVE WRK-CAMPO-ATUAL-AUX
008640                     (WRK-POS-INI-TRIM:WRK-TAM-CAMPO-ATUAL)
008650                 TO WRK-CAMPO-ATUAL(1:WRK-TAM-CAMPO-ATUAL)
008660         END-IF.
008670 0331-TRIMAR-CAMPO-ATUAL-FIM.             EXIT.
008680*-----------------------------------------------------------------
008690 0332-ACHAR-INICIO-TRIM                  SECTION.
008700*-----------------------------------------------------------------
008710*    PROCURA O PRIMEIRO CARACTER NAO-BRANCO, DA ESQUERDA PARA A
008720*    DIREITA
008730*-----------------------------------------------------------------
008740         MOVE ZERO TO WRK-POS-SCAN.
008750         PERFORM 0337-VARRER-PARA-FRENTE
008760             VARYING WRK-POS-SCAN FROM 1 BY 1
008770             UNTIL WRK-POS-SCAN > 64
008780                OR WRK-CAMPO-ATUAL(WRK-POS-SCAN:1) NOT = SPACE.
008790         IF WRK-POS-SCAN <= 64
008800             MOVE WRK-POS-SCAN TO WRK-POS-INI-TRIM
008810         END-IF.
008820 0332-ACHAR-INICIO-TRIM-FIM.              EXIT.
008830*-----------------------------------------------------------------
008840 0337-VARRER-PARA-FRENTE                  SECTION.
008850*-----------------------------------------------------------------
008860         CONTINUE.
008870 0337-VARRER-PARA-FRENTE-FIM.              EXIT.
008880*-----------------------------------------------------------------
008890 0333-ACHAR-FIM-TRIM                     SECTION.
008900*-----------------------------------------------------------------
008910*    PROCURA O ULTIMO CARACTER NAO-BRANCO, DA DIREITA PARA A
008920*    ESQUERDA
008930*-----------------------------------------------------------------
008940         MOVE 64 TO WRK-POS-SCAN.
008950         PERFORM 0338-VARRER-PARA-TRAS
008960             VARYING WRK-POS-SCAN FROM 64 BY -1
008970             UNTIL WRK-POS-SCAN < 1
008980                OR WRK-CAMPO-ATUAL(WRK-POS-SCAN:1) NOT = SPACE.
008990         MOVE WRK-POS-SCAN TO WRK-POS-FIM-TRIM.
009000 0333-ACHAR-FIM-TRIM-FIM.                 EXIT.
009010*-----------------------------------------------------------------
009020 0338-VARRER-PARA-TRAS                    SECTION.
009030*-----------------------------------------------------------------
009040         CONTINUE.
009050 0338-VARRER-PARA-TRAS-FIM.                EXIT.
009060*-----------------------------------------------------------------
009070 0334-ACHAR-ULTIMA-OCORRENCIA             SECTION.
009080*-----------------------------------------------------------------
009090*    PROCURA A ULTIMA OCORRENCIA DE WRK-CAR-PROCURADO DENTRO DE
009100*    WRK-CAMPO-ATUAL(1:WRK-TAM-CAMPO-ATUAL); DEIXA A POSICAO EM
009110*    WRK-POS-OCORRENCIA (ZERO SE NAO ACHAR)
009120*-----------------------------------------------------------------
009130         MOVE ZERO TO WRK-POS-OCORRENCIA.
009140         MOVE WRK-TAM-CAMPO-ATUAL TO WRK-POS-SCAN.
009150         PERFORM 0335-VARRER-PROCURA
009160             VARYING WRK-POS-SCAN FROM WRK-TAM-CAMPO-ATUAL BY -1
009170             UNTIL WRK-POS-SCAN < 1
009180                OR WRK-CAMPO-ATUAL(WRK-POS-SCAN:1) =
009190                   WRK-CAR-PROCURADO.
009200         IF WRK-POS-SCAN >= 1
009210             MOVE WRK-POS-SCAN TO WRK-POS-OCORRENCIA
009220         END-IF.
009230 0334-ACHAR-ULTIMA-OCORRENCIA-FIM.        EXIT.
009240*-----------------------------------------------------------------
009250 0335-VARRER-PROCURA                      SECTION.
009260*-----------------------------------------------------------------
009270         CONTINUE.
009280 0335-VARRER-PROCURA-FIM.                  EXIT.
009290*-----------------------------------------------------------------
009300 0400-ANALISAR-COLUNAS                   SECTION.
009310*-----------------------------------------------------------------
009320*    BLOCO DE ANALISE DE COLUNA - PERCORRE AS COLUNAS NA ORDEM DO
009330*    CABECALHO E MANDA ANALISAR CADA UMA (PASSO 3 DO FLUXO BATCH)
009340*-----------------------------------------------------------------
009350         PERFORM 0410-ANALISAR-COLUNA
009360             VARYING WRK-POS-COL FROM 1 BY 1
009370             UNTIL WRK-POS-COL > WRK-QTD-CA-COLUNAS.
009380 0400-ANALISAR-COLUNAS-FIM.               EXIT.
009390*-----------------------------------------------------------------
009400 0410-ANALISAR-COLUNA                    SECTION.
009410*-----------------------------------------------------------------
009420*    RELE TODAS AS LINHAS DE DADOS, EXTRAINDO SO O CAMPO DA
009430*    COLUNA WRK-POS-COL DE CADA UMA - AS TABELAS AUXILIARES DE
009440*    #SCCOLTAB SAO LIMPAS E REMONTADAS A CADA COLUNA
009450*-----------------------------------------------------------------
009460         MOVE WRK-NOME-COLUNA(WRK-POS-COL)
009470             TO CA-NAME(WRK-POS-COL).
009480         PERFORM 0411-LIMPAR-ACUMULADORES.
009490         PERFORM 0412-LER-VALOR-DA-LINHA
009500             VARYING WRK-POS-LINHA FROM 2 BY 1
009510             UNTIL WRK-POS-LINHA > WRK-QTD-LINHAS-TABELA.
009520         COMPUTE CA-NULL-PCT(WRK-POS-COL) ROUNDED =
009530             (CA-NULL-COUNT(WRK-POS-COL) * 100) /
009540             CA-TOTAL-COUNT(WRK-POS-COL).
009550         MOVE WRK-QTD-DISTEX-TAB TO CA-UNIQUE-COUNT(WRK-POS-COL).
009560         IF WRK-QTD-DISTMIN-TAB < WRK-QTD-DISTEX-TAB
009570             SET CASING-INCONSISTENTE TO TRUE
009580         END-IF.
009590         PERFORM 0420-INFERIR-TIPO.
009600         PERFORM 0450-GERAR-RECOMENDACOES.
009610 0410-ANALISAR-COLUNA-FIM.                EXIT.
009620*-----------------------------------------------------------------
009630 0411-LIMPAR-ACUMULADORES                SECTION.
009640*-----------------------------------------------------------------
009650         MOVE ZERO  TO CA-NULL-COUNT(WRK-POS-COL).
009660         MOVE ZERO  TO CA-TOTAL-COUNT(WRK-POS-COL).
009670         MOVE ZERO  TO CA-SAMPLE-COUNT(WRK-POS-COL).
009680         MOVE ZERO  TO CA-REC-COUNT(WRK-POS-COL).
009690         MOVE SPACES TO CA-DESCRIPTION(WRK-POS-COL).
009700         MOVE ZERO  TO WRK-QTD-VALORES-COLUNA.
009710         MOVE ZERO  TO WRK-QTD-VALORES-NUM.
009720         MOVE ZERO  TO WRK-QTD-DISTEX-TAB.
009730         MOVE ZERO  TO WRK-QTD-DISTMIN-TAB.
009740         MOVE ZERO  TO WRK-TAM-MAXIMO-VALOR.
009750         MOVE ZERO  TO WRK-QTD-VAZIAS.
009760         MOVE ZERO  TO WRK-QTD-BORDA-ESPACO.
009770         MOVE ZERO  TO WRK-QTD-DISTINTO-MINUSC.
009780         MOVE "N"   TO WRK-SW-CASING-DIFERENTE.
009790         MOVE ZERO  TO WRK-QTD-NUMERICOS.
009800         MOVE "S"   TO WRK-SW-TODOS-INTEIROS.
009810         MOVE ZERO  TO WRK-VALOR-MINIMO.
009820         MOVE ZERO  TO WRK-VALOR-MAXIMO.
009830         MOVE ZERO  TO WRK-MAX-CASAS-DECIMAIS.
009840         MOVE ZERO  TO WRK-VALOR-Q1.
009850         MOVE ZERO  TO WRK-VALOR-Q3.
009860         MOVE ZERO  TO WRK-VALOR-IQR.
009870         MOVE ZERO  TO WRK-QTD-OUTLIERS.
009880         MOVE ZERO  TO WRK-QTD-EMAIL-DUPLO-AT.
009890         MOVE ZERO  TO WRK-QTD-TELEFONES.
009900         MOVE ZERO  TO WRK-SOMA-TAM-TELEFONE.
009910         MOVE ZERO  TO WRK-SOMA-TAM-TEL-QUAD.
009920         MOVE ZERO  TO WRK-DESVIO-TAM-TELEFONE.
009930 0411-LIMPAR-ACUMULADORES-FIM.            EXIT.
009940*-----------------------------------------------------------------
009950 0412-LER-VALOR-DA-LINHA                 SECTION.
009960*-----------------------------------------------------------------
009970*    RELE E REQUEBRA A LINHA WRK-POS-LINHA SO PARA EXTRAIR O
009980*    CAMPO DA COLUNA CORRENTE - A LINHA TODA JA FOI VALIDADA NO
009990*    BLOCO DE QUEBRA DE LINHA (0300), ENTAO AQUI SO CONTA E
010000*    CLASSIFICA
010010*-----------------------------------------------------------------
010020         IF NOT LINHA-FOI-DESCARTADA(WRK-POS-LINHA)
010030             ADD 1 TO CA-TOTAL-COUNT(WRK-POS-COL)
010040             MOVE WRK-LINHA-EXTRATO(WRK-POS-LINHA)
010050                 TO WRK-LINHA-ATUAL
010060             PERFORM 0330-QUEBRAR-LINHA
010070             MOVE WRK-POS-COL TO WRK-POS-CAMPO
010080             PERFORM 0340-TESTAR-VALOR-NULO
010090             IF CAMPO-E-NULO(WRK-POS-COL)
010100                 ADD 1 TO CA-NULL-COUNT(WRK-POS-COL)
010110             ELSE
010120                 PERFORM 0413-PROCESSAR-VALOR-NAO-NULO
010130             END-IF
010140         END-IF.
010150 0412-LER-VALOR-DA-LINHA-FIM.             EXIT.
010160*-----------------------------------------------------------------
010170 0413-PROCESSAR-VALOR-NAO-NULO            SECTION.
010180*-----------------------------------------------------------------
010190*    UM VALOR NAO NULO: TRIMA, GUARDA NA LISTA DE VALORES, NAS
010200*    TABELAS DE DISTINTOS, NA AMOSTRA, E MARCA CASING/ESPACO.  SO
010210*    O ESPACO NA BORDA ESQUERDA E DETECTADO COM SEGURANCA - O
010220*    DIREITO SE PERDE NO PREENCHIMENTO FIXO DO CAMPO PIC X(64)
010230*-----------------------------------------------------------------
010240         IF WRK-CAMPO(WRK-POS-COL)(1:1) = SPACE
010250             ADD 1 TO WRK-QTD-BORDA-ESPACO
010260         END-IF.
010270         MOVE WRK-CAMPO(WRK-POS-COL) TO WRK-CAMPO-ATUAL.
010280         PERFORM 0331-TRIMAR-CAMPO-ATUAL.
010290         IF WRK-TAM-CAMPO-ATUAL > WRK-TAM-MAXIMO-VALOR
010300             MOVE WRK-TAM-CAMPO-ATUAL TO WRK-TAM-MAXIMO-VALOR
010310         END-IF.
010320         IF WRK-QTD-VALORES-COLUNA < 2000
010330             ADD 1 TO WRK-QTD-VALORES-COLUNA
010340             MOVE WRK-CAMPO-ATUAL
010350                 TO WRK-VALOR-COLUNA(WRK-QTD-VALORES-COLUNA)
010360         END-IF.
010370         IF CA-SAMPLE-COUNT(WRK-POS-COL) < 5
010380             ADD 1 TO CA-SAMPLE-COUNT(WRK-POS-COL)
010390             MOVE WRK-CAMPO-ATUAL
010400                 TO CA-SAMPLE-VALUES(WRK-POS-COL,
010410                    CA-SAMPLE-COUNT(WRK-POS-COL))
010420         END-IF.
010430         PERFORM 0465-INSERIR-DISTINTO-EXATO.
010440         MOVE WRK-CAMPO-ATUAL TO WRK-CAMPO-ATUAL-AUX.
010450         INSPECT WRK-CAMPO-ATUAL-AUX
010460             CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
010470                     TO "abcdefghijklmnopqrstuvwxyz".
010480         IF WRK-CAMPO-ATUAL-AUX NOT = WRK-CAMPO-ATUAL
010490             SET CASING-INCONSISTENTE TO TRUE
010500         END-IF.
010510         PERFORM 0468-INSERIR-DISTINTO-MINUSC.
010520 0413-PROCESSAR-VALOR-NAO-NULO-FIM.       EXIT.
010530*-----------------------------------------------------------------
010540 0463-INSERIR-VALOR-NUM                  SECTION.
010550*-----------------------------------------------------------------
010560*    ACRESCENTA WRK-VALOR-CONVERTIDO AO FIM DO VETOR DE VALORES
010570*    NUMERICOS E BORBULHA PARA A ESQUERDA ENQUANTO O ANTERIOR FOR
010580*    MAIOR, MANTENDO O VETOR SEMPRE EM ORDEM ASCENDENTE (ACEITA
010590*    REPETIDOS - NAO E TABELA DE DISTINTOS)
010600*-----------------------------------------------------------------
010610         IF WRK-QTD-VALORES-NUM < 2000
010620             ADD 1 TO WRK-QTD-VALORES-NUM
010630             MOVE WRK-VALOR-CONVERTIDO
010640                 TO WRK-VALOR-NUMERICO(WRK-QTD-VALORES-NUM)
010650             SET IDX-VALN TO WRK-QTD-VALORES-NUM
010660             PERFORM 0464-DESLOCAR-POSICAO
010670                 UNTIL IDX-VALN = 1
010680                    OR WRK-VALOR-NUMERICO(IDX-VALN - 1) <=
010690                       WRK-VALOR-NUMERICO(IDX-VALN)
010700         END-IF.
010710 0463-INSERIR-VALOR-NUM-FIM.              EXIT.
010720*-----------------------------------------------------------------
010730 0464-DESLOCAR-POSICAO                   SECTION.
010740*-----------------------------------------------------------------
010750         MOVE WRK-VALOR-NUMERICO(IDX-VALN)
010760             TO WRK-VALOR-NUM-TEMP.
010770         MOVE WRK-VALOR-NUMERICO(IDX-VALN - 1)
010780             TO WRK-VALOR-NUMERICO(IDX-VALN).
010790         SET IDX-VALN DOWN BY 1.
010800         MOVE WRK-VALOR-NUM-TEMP TO WRK-VALOR-NUMERICO(IDX-VALN).
010810 0464-DESLOCAR-POSICAO-FIM.               EXIT.
010820*-----------------------------------------------------------------
010830 0465-INSERIR-DISTINTO-EXATO              SECTION.
010840*-----------------------------------------------------------------
010850*    PROCURA WRK-CAMPO-ATUAL NA TABELA DE DISTINTOS (RESPEITANDO
010860*    MAIUSC/MINUSC) - UMA SO PASSADA ACHA A OCORRENCIA IGUAL (SE
010870*    HOUVER) E O PONTO DE INSERCAO (SE NAO HOUVER)
010880*-----------------------------------------------------------------
010890         SET NAO-JA-EXISTE TO TRUE.
010900         SET IDX-DISTEX TO 1.
010910         PERFORM 0466-PROCURAR-POSICAO-EXATO
010920             VARYING IDX-DISTEX FROM 1 BY 1
010930             UNTIL IDX-DISTEX > WRK-QTD-DISTEX-TAB
010940                OR JA-EXISTE
010950                OR WRK-VALOR-EXATO(IDX-DISTEX) > WRK-CAMPO-ATUAL.
010960         IF NAO-JA-EXISTE
010970             ADD 1 TO WRK-QTD-DISTEX-TAB
010980             PERFORM 0467-DESLOCAR-EXATO
010990             MOVE WRK-CAMPO-ATUAL TO WRK-VALOR-EXATO(IDX-DISTEX)
011000         END-IF.
011010 0465-INSERIR-DISTINTO-EXATO-FIM.         EXIT.
011020*-----------------------------------------------------------------
011030 0466-PROCURAR-POSICAO-EXATO              SECTION.
011040*-----------------------------------------------------------------
011050         IF WRK-VALOR-EXATO(IDX-DISTEX) = WRK-CAMPO-ATUAL
011060             SET JA-EXISTE TO TRUE
011070         END-IF.
011080 0466-PROCURAR-POSICAO-EXATO-FIM.         EXIT.
011090*-----------------------------------------------------------------
011100 0467-DESLOCAR-EXATO                     SECTION.
011110*-----------------------------------------------------------------
011120*    ABRE ESPACO NA POSICAO IDX-DISTEX, EMPURRANDO PARA A DIREITA
011130*    TUDO DESDE O FIM DA TABELA ATE ALI
011140*-----------------------------------------------------------------
011150         COMPUTE WRK-POS-SHIFT = WRK-QTD-DISTEX-TAB - 1.
011160         IF WRK-POS-SHIFT >= IDX-DISTEX
011170             SET IDX-DISTEX2 TO WRK-POS-SHIFT
011180             PERFORM 0472-DESLOCAR-EXATO-UM
011190                 VARYING IDX-DISTEX2 FROM WRK-POS-SHIFT BY -1
011200                 UNTIL IDX-DISTEX2 < IDX-DISTEX
011210         END-IF.
011220 0467-DESLOCAR-EXATO-FIM.                 EXIT.
011230*-----------------------------------------------------------------
011240 0472-DESLOCAR-EXATO-UM                   SECTION.
011250*-----------------------------------------------------------------
011260         MOVE WRK-VALOR-EXATO(IDX-DISTEX2)
011270             TO WRK-VALOR-EXATO(IDX-DISTEX2 + 1).
011280 0472-DESLOCAR-EXATO-UM-FIM.               EXIT.
011290*-----------------------------------------------------------------
011300 0468-INSERIR-DISTINTO-MINUSC             SECTION.
011310*-----------------------------------------------------------------
011320*    MESMA LOGICA DE 0465, PARA A TABELA DE DISTINTOS EM
011330*    MINUSCULAS (WRK-CAMPO-ATUAL-AUX JA FOI CONVERTIDO EM 0413)
011340*-----------------------------------------------------------------
011350         SET NAO-JA-EXISTE TO TRUE.
011360         SET IDX-DISTMIN TO 1.
011370         PERFORM 0469-PROCURAR-POSICAO-MINUSC
011380             VARYING IDX-DISTMIN FROM 1 BY 1
011390             UNTIL IDX-DISTMIN > WRK-QTD-DISTMIN-TAB
011400                OR JA-EXISTE
011410                OR WRK-VALOR-MINUSC(IDX-DISTMIN) >
011420                   WRK-CAMPO-ATUAL-AUX.
011430         IF NAO-JA-EXISTE
011440             ADD 1 TO WRK-QTD-DISTMIN-TAB
011450             PERFORM 0470-DESLOCAR-MINUSC
011460             MOVE WRK-CAMPO-ATUAL-AUX
011470                 TO WRK-VALOR-MINUSC(IDX-DISTMIN)
011480         END-IF.
011490 0468-INSERIR-DISTINTO-MINUSC-FIM.        EXIT.
011500*-----------------------------------------------------------------
011510 0469-PROCURAR-POSICAO-MINUSC             SECTION.
011520*-----------------------------------------------------------------
011530         IF WRK-VALOR-MINUSC(IDX-DISTMIN) = WRK-CAMPO-ATUAL-AUX
011540             SET JA-EXISTE TO TRUE
011550         END-IF.
011560 0469-PROCURAR-POSICAO-MINUSC-FIM.        EXIT.
011570*-----------------------------------------------------------------
011580 0470-DESLOCAR-MINUSC                    SECTION.
011590*-----------------------------------------------------------------
011600         COMPUTE WRK-POS-SHIFT = WRK-QTD-DISTMIN-TAB - 1.
011610         IF WRK-POS-SHIFT >= IDX-DISTMIN
011620             SET IDX-DISTMIN2 TO WRK-POS-SHIFT
011630             PERFORM 0473-DESLOCAR-MINUSC-UM
011640                 VARYING IDX-DISTMIN2 FROM WRK-POS-SHIFT BY -1
011650                 UNTIL IDX-DISTMIN2 < IDX-DISTMIN
011660         END-IF.
011670 0470-DESLOCAR-MINUSC-FIM.                EXIT.
011680*-----------------------------------------------------------------
011690 0473-DESLOCAR-MINUSC-UM                  SECTION.
011700*-----------------------------------------------------------------
011710         MOVE WRK-VALOR-MINUSC(IDX-DISTMIN2)
011720             TO WRK-VALOR-MINUSC(IDX-DISTMIN2 + 1).
011730 0473-DESLOCAR-MINUSC-UM-FIM.              EXIT.
011740*-----------------------------------------------------------------
011750 0420-INFERIR-TIPO                       SECTION.
011760*-----------------------------------------------------------------
011770*    DESPACHANTE DA INFERENCIA DE TIPO - TENTA OS PADROES DA FASE
011780*    1 NA ORDEM DO MANUAL, DEPOIS NUMERICO (FASE 2), E SO CAI NA
011790*    STRING (FASE 3) SE NADA TIVER VENCIDO.  WRK-SW-TIPO-DEFINIDO
011800*    E A TRANCA QUE IMPEDE UM TIPO JA ESCOLHIDO DE SER TROCADO.
011810*-----------------------------------------------------------------
011820         MOVE "N" TO WRK-SW-TIPO-DEFINIDO.
011830         IF WRK-QTD-VALORES-COLUNA = ZERO
011840             MOVE "unknown" TO CA-DATA-TYPE(WRK-POS-COL)
011850             MOVE "TEXT" TO CA-SQL-TYPE(WRK-POS-COL)
011860         ELSE
011870             PERFORM 0421-TESTAR-PADRAO-EMAIL
011880             PERFORM 0422-TESTAR-PADRAO-TELEFONE
011890             PERFORM 0423-TESTAR-PADRAO-URL
011900             PERFORM 0424-TESTAR-PADRAO-DATA
011910             PERFORM 0425-TESTAR-PADRAO-HORA
011920             PERFORM 0426-TESTAR-PADRAO-BOOLEANO
011930             PERFORM 0427-TESTAR-PADRAO-UUID
011940             IF NOT TIPO-JA-DEFINIDO
011950                 PERFORM 0430-TESTAR-NUMERICO
011960             END-IF
011970             IF NOT TIPO-JA-DEFINIDO
011980                 PERFORM 0440-DIMENSIONAR-STRING
011990             END-IF
012000         END-IF.
012010 0420-INFERIR-TIPO-FIM.                   EXIT.
012020*-----------------------------------------------------------------
012030 0428-APLICAR-PADRAO-SE-PASSAR            SECTION.
012040*-----------------------------------------------------------------
012050*    COMPARA A PROPORCAO DE CASOS QUE BATERAM NO PADRAO CORRENTE
012060*    (IDX-PADRAO JA POSICIONADO PELO CHAMADOR) CONTRA O LIMIAR DA
012070*    FASE 1 (LIM-PCT-PADRAO = 80%) E GRAVA O TIPO SE PASSAR - TEM
012080*    QUE SER MAIS DE 80%, EXATO NOS 80% NAO QUALIFICA (CHAMADO
012090*    512/26)
012100*-----------------------------------------------------------------
012110         COMPUTE WRK-PCT-TIPO ROUNDED =
012120             (WRK-QTD-CASOS-PADRAO * 100)
012130                 / WRK-QTD-VALORES-COLUNA.
012140         IF WRK-PCT-TIPO > LIM-PCT-PADRAO
012150             MOVE WRK-PADRAO-NOME(IDX-PADRAO)
012160                 TO CA-DATA-TYPE(WRK-POS-COL)
012170             MOVE WRK-PADRAO-SQL-TIPO(IDX-PADRAO)
012180                 TO CA-SQL-TYPE(WRK-POS-COL)
012190             SET TIPO-JA-DEFINIDO TO TRUE
012200         END-IF.
012210 0428-APLICAR-PADRAO-SE-PASSAR-FIM.       EXIT.
012220*-----------------------------------------------------------------
012230 0421-TESTAR-PADRAO-EMAIL                SECTION.
012240*-----------------------------------------------------------------
012250         IF NOT TIPO-JA-DEFINIDO
012260             MOVE ZERO TO WRK-QTD-CASOS-PADRAO
012270             PERFORM 0481-TESTE-EMAIL
012280                 VARYING IDX-VALCOL FROM 1 BY 1
012290                 UNTIL IDX-VALCOL > WRK-QTD-VALORES-COLUNA
012300             SET IDX-PADRAO TO 1
012310             PERFORM 0428-APLICAR-PADRAO-SE-PASSAR
012320         END-IF.
012330 0421-TESTAR-PADRAO-EMAIL-FIM.            EXIT.
012340*-----------------------------------------------------------------
012350 0481-TESTE-EMAIL                        SECTION.
012360*-----------------------------------------------------------------
012370*    UM E-MAIL VALIDO TEM EXATAMENTE UM "@", PARTE LOCAL SO COM
012380*    CARACTERES DE CLASSE-LOCAL-EMAIL, E UM DOMINIO COM PELO
012390*    MENOS UM PONTO, TLD DE 2+ LETRAS (SEPARADO PELO ULTIMO PONTO
012400*    - O DOMINIO EM SI PODE TER MAIS DE UM PONTO)
012410*-----------------------------------------------------------------
012420         MOVE WRK-VALOR-COLUNA(IDX-VALCOL) TO WRK-CAMPO-ATUAL.
012430         PERFORM 0333-ACHAR-FIM-TRIM.
012440         MOVE WRK-POS-FIM-TRIM TO WRK-TAM-CAMPO-ATUAL.
012450         MOVE ZERO TO WRK-QTD-AT.
012460         INSPECT WRK-CAMPO-ATUAL(1:WRK-TAM-CAMPO-ATUAL)
012470             TALLYING WRK-QTD-AT FOR ALL "@".
012480         IF WRK-QTD-AT = 1
012490             MOVE SPACES TO WRK-EMAIL-LOCAL.
012500             MOVE SPACES TO WRK-EMAIL-RESTO.
012510             UNSTRING WRK-CAMPO-ATUAL(1:WRK-TAM-CAMPO-ATUAL)
012520                 DELIMITED BY "@"
012530                 INTO WRK-EMAIL-LOCAL WRK-EMAIL-RESTO
012540             MOVE WRK-EMAIL-LOCAL TO WRK-CAMPO-ATUAL
012550             PERFORM 0333-ACHAR-FIM-TRIM
012560             MOVE WRK-POS-FIM-TRIM TO WRK-TAM-EMAIL-LOCAL
012570             MOVE WRK-EMAIL-RESTO TO WRK-CAMPO-ATUAL
012580             PERFORM 0333-ACHAR-FIM-TRIM
012590             MOVE WRK-POS-FIM-TRIM TO WRK-TAM-EMAIL-RESTO
012600             MOVE "." TO WRK-CAR-PROCURADO
012610             MOVE WRK-TAM-EMAIL-RESTO TO WRK-TAM-CAMPO-ATUAL
012620             PERFORM 0334-ACHAR-ULTIMA-OCORRENCIA
012630             IF WRK-TAM-EMAIL-LOCAL > ZERO
012640                AND WRK-POS-OCORRENCIA > 1
012650                AND WRK-EMAIL-LOCAL(1:WRK-TAM-EMAIL-LOCAL)
012660                    IS CLASSE-LOCAL-EMAIL
012670                AND WRK-EMAIL-RESTO(1:WRK-POS-OCORRENCIA - 1)
012680                    IS CLASSE-DOMINIO-EMAIL
012690                AND WRK-TAM-EMAIL-RESTO - WRK-POS-OCORRENCIA >= 2
012700                AND WRK-EMAIL-RESTO(WRK-POS-OCORRENCIA + 1:
012710                    WRK-TAM-EMAIL-RESTO - WRK-POS-OCORRENCIA)
012720                    IS CLASSE-LETRAS
012730                 ADD 1 TO WRK-QTD-CASOS-PADRAO
012740             END-IF
012750         END-IF.
012760 0481-TESTE-EMAIL-FIM.                    EXIT.
012770*-----------------------------------------------------------------
012780 0422-TESTAR-PADRAO-TELEFONE              SECTION.
012790*-----------------------------------------------------------------
012800         IF NOT TIPO-JA-DEFINIDO
012810             MOVE ZERO TO WRK-QTD-CASOS-PADRAO
012820             PERFORM 0482-TESTE-TELEFONE
012830                 VARYING IDX-VALCOL FROM 1 BY 1
012840                 UNTIL IDX-VALCOL > WRK-QTD-VALORES-COLUNA
012850             SET IDX-PADRAO TO 2
012860             PERFORM 0428-APLICAR-PADRAO-SE-PASSAR
012870         END-IF.
012880 0422-TESTAR-PADRAO-TELEFONE-FIM.          EXIT.
012890*-----------------------------------------------------------------
012900 0482-TESTE-TELEFONE                      SECTION.
012910*-----------------------------------------------------------------
012920*    "+" OPCIONAL SO NA 1A POSICAO (NAO ENTRA NA CONTAGEM DE
012930*    TAMANHO), DEPOIS 7 A 20 CARACTERES DE DIGITO, ESPACO, HIFEN,
012940*    PONTO E PARENTESES (CHAMADO 512/26)
012950*-----------------------------------------------------------------
012960         MOVE WRK-VALOR-COLUNA(IDX-VALCOL) TO WRK-CAMPO-ATUAL.
012970         PERFORM 0333-ACHAR-FIM-TRIM.
012980         MOVE WRK-POS-FIM-TRIM TO WRK-TAM-CAMPO-ATUAL.
012990         IF WRK-CAMPO-ATUAL(1:1) = "+"
013000             MOVE 2 TO WRK-POS-INICIO-TEL
013010         ELSE
013020             MOVE 1 TO WRK-POS-INICIO-TEL
013030         END-IF.
013040         COMPUTE WRK-TAM-CORPO-TEL =
013050             WRK-TAM-CAMPO-ATUAL - WRK-POS-INICIO-TEL + 1.
013060         IF WRK-TAM-CORPO-TEL >= 7
013070            AND WRK-TAM-CORPO-TEL <= 20
013080            AND WRK-CAMPO-ATUAL(WRK-POS-INICIO-TEL:
013090                    WRK-TAM-CORPO-TEL) IS CLASSE-TELEFONE
013100             ADD 1 TO WRK-QTD-CASOS-PADRAO
013110         END-IF.
013120 0482-TESTE-TELEFONE-FIM.                 EXIT.
013130*-----------------------------------------------------------------
013140 0423-TESTAR-PADRAO-URL                   SECTION.
013150*-----------------------------------------------------------------
013160         IF NOT TIPO-JA-DEFINIDO
013170             MOVE ZERO TO WRK-QTD-CASOS-PADRAO
013180             PERFORM 0483-TESTE-URL
013190                 VARYING IDX-VALCOL FROM 1 BY 1
013200                 UNTIL IDX-VALCOL > WRK-QTD-VALORES-COLUNA
013210             SET IDX-PADRAO TO 3
013220             PERFORM 0428-APLICAR-PADRAO-SE-PASSAR
013230         END-IF.
013240 0423-TESTAR-PADRAO-URL-FIM.               EXIT.
013250*-----------------------------------------------------------------
013260 0483-TESTE-URL                           SECTION.
013270*-----------------------------------------------------------------
013280*    COMECA COM "http://" OU "https://" E TEM MAIS ALGUMA COISA
013290*    DEPOIS DO PROTOCOLO
013300*-----------------------------------------------------------------
013310         MOVE WRK-VALOR-COLUNA(IDX-VALCOL) TO WRK-CAMPO-ATUAL.
013320         PERFORM 0333-ACHAR-FIM-TRIM.
013330         MOVE WRK-POS-FIM-TRIM TO WRK-TAM-CAMPO-ATUAL.
013340         IF (WRK-CAMPO-ATUAL(1:7) = "http://"
013350                 AND WRK-TAM-CAMPO-ATUAL > 7)
013360            OR (WRK-CAMPO-ATUAL(1:8) = "https://"
013370                 AND WRK-TAM-CAMPO-ATUAL > 8)
013380             ADD 1 TO WRK-QTD-CASOS-PADRAO
013390         END-IF.
013400 0483-TESTE-URL-FIM.                       EXIT.
013410*-----------------------------------------------------------------
013420 0424-TESTAR-PADRAO-DATA                  SECTION.
013430*-----------------------------------------------------------------
013440         IF NOT TIPO-JA-DEFINIDO
013450             MOVE ZERO TO WRK-QTD-CASOS-PADRAO
013460             PERFORM 0484-TESTE-DATA
013470                 VARYING IDX-VALCOL FROM 1 BY 1
013480                 UNTIL IDX-VALCOL > WRK-QTD-VALORES-COLUNA
013490             SET IDX-PADRAO TO 4
013500             PERFORM 0428-APLICAR-PADRAO-SE-PASSAR
013510         END-IF.
013520 0424-TESTAR-PADRAO-DATA-FIM.              EXIT.
013530*-----------------------------------------------------------------
013540 0484-TESTE-DATA                          SECTION.
013550*-----------------------------------------------------------------
013560*    3 GRUPOS NUMERICOS SEPARADOS POR "/" OU POR "-" (NAO MISTU-
013570*    RADOS) - SO CASA 1 DAS 3 FORMAS DO MANUAL DO USUARIO:
013580*    "AAAA-MM-DD" (4-2-2, SO COM HIFEN), "DD/DD/AAAA" (2-2-4,
013590*    HIFEN OU BARRA) OU "D(D)/D(D)/DD(DD)" (1-2 E 1-2, 3O GRUPO
013600*    COM 2 OU 4 DIGITOS, HIFEN OU BARRA).  NAO HA VALIDACAO DE
013610*    DIA/MES/SECULO AQUI - SO A FORMA (CHAMADO 512/31)
013620*-----------------------------------------------------------------
013630         MOVE WRK-VALOR-COLUNA(IDX-VALCOL) TO WRK-CAMPO-ATUAL.
013640         PERFORM 0333-ACHAR-FIM-TRIM.
013650         MOVE WRK-POS-FIM-TRIM TO WRK-TAM-CAMPO-ATUAL.
013660         MOVE ZERO TO WRK-QTD-BARRA-DATA.
013670         MOVE ZERO TO WRK-QTD-HIFEN-DATA.
013680         INSPECT WRK-CAMPO-ATUAL(1:WRK-TAM-CAMPO-ATUAL)
013690             TALLYING WRK-QTD-BARRA-DATA FOR ALL "/"
013700                      WRK-QTD-HIFEN-DATA FOR ALL "-".
013710         MOVE SPACES TO WRK-DATA-PARTE1.
013720         MOVE SPACES TO WRK-DATA-PARTE2.
013730         MOVE SPACES TO WRK-DATA-PARTE3.
013740         IF WRK-QTD-BARRA-DATA = 2 AND WRK-QTD-HIFEN-DATA = 0
013750             UNSTRING WRK-CAMPO-ATUAL(1:WRK-TAM-CAMPO-ATUAL)
013760                 DELIMITED BY "/"
013770                 INTO WRK-DATA-PARTE1 WRK-DATA-PARTE2
013780                      WRK-DATA-PARTE3
013790         END-IF.
013800         IF WRK-QTD-HIFEN-DATA = 2 AND WRK-QTD-BARRA-DATA = 0
013810             UNSTRING WRK-CAMPO-ATUAL(1:WRK-TAM-CAMPO-ATUAL)
013820                 DELIMITED BY "-"
013830                 INTO WRK-DATA-PARTE1 WRK-DATA-PARTE2
013840                      WRK-DATA-PARTE3
013850         END-IF.
013860         IF (WRK-QTD-BARRA-DATA = 2 AND WRK-QTD-HIFEN-DATA = 0)
013870            OR (WRK-QTD-HIFEN-DATA = 2 AND WRK-QTD-BARRA-DATA = 0)
013880             MOVE WRK-DATA-PARTE1 TO WRK-CAMPO-ATUAL
013890             PERFORM 0333-ACHAR-FIM-TRIM
013900             MOVE WRK-POS-FIM-TRIM TO WRK-TAM-DATA-P1
013910             MOVE WRK-DATA-PARTE2 TO WRK-CAMPO-ATUAL
013920             PERFORM 0333-ACHAR-FIM-TRIM
013930             MOVE WRK-POS-FIM-TRIM TO WRK-TAM-DATA-P2
013940             MOVE WRK-DATA-PARTE3 TO WRK-CAMPO-ATUAL
013950             PERFORM 0333-ACHAR-FIM-TRIM
013960             MOVE WRK-POS-FIM-TRIM TO WRK-TAM-DATA-P3
013970             IF WRK-DATA-PARTE1(1:WRK-TAM-DATA-P1)
013980                    IS CLASSE-DIGITOS
013990                AND WRK-DATA-PARTE2(1:WRK-TAM-DATA-P2)
014000                    IS CLASSE-DIGITOS
014010                AND WRK-DATA-PARTE3(1:WRK-TAM-DATA-P3)
014020                    IS CLASSE-DIGITOS
014030                AND ((WRK-QTD-HIFEN-DATA = 2
014040                      AND WRK-TAM-DATA-P1 = 4
014050                      AND WRK-TAM-DATA-P2 = 2
014060                      AND WRK-TAM-DATA-P3 = 2)
014070                 OR (WRK-TAM-DATA-P1 = 2
014080                      AND WRK-TAM-DATA-P2 = 2
014090                      AND WRK-TAM-DATA-P3 = 4)
014100                 OR (WRK-TAM-DATA-P1 > ZERO
014110                      AND WRK-TAM-DATA-P1 <= 2
014120                      AND WRK-TAM-DATA-P2 > ZERO
014130                      AND WRK-TAM-DATA-P2 <= 2
014140                      AND (WRK-TAM-DATA-P3 = 2 OR
014150                           WRK-TAM-DATA-P3 = 4)))
014160                 ADD 1 TO WRK-QTD-CASOS-PADRAO
014170             END-IF
014180         END-IF.
014190 0484-TESTE-DATA-FIM.                      EXIT.
014200*-----------------------------------------------------------------
014210 0425-TESTAR-PADRAO-HORA                  SECTION.
014220*-----------------------------------------------------------------
014230         IF NOT TIPO-JA-DEFINIDO
014240             MOVE ZERO TO WRK-QTD-CASOS-PADRAO
014250             PERFORM 0485-TESTE-HORA
014260                 VARYING IDX-VALCOL FROM 1 BY 1
014270                 UNTIL IDX-VALCOL > WRK-QTD-VALORES-COLUNA
014280             SET IDX-PADRAO TO 5
014290             PERFORM 0428-APLICAR-PADRAO-SE-PASSAR
014300         END-IF.
014310 0425-TESTAR-PADRAO-HORA-FIM.              EXIT.
014320*-----------------------------------------------------------------
014330 0485-TESTE-HORA                          SECTION.
014340*-----------------------------------------------------------------
014350*    "HH:MM" OU "HH:MM:SS" (1 OU 2 "DOIS PONTOS"), ACEITANDO UM
014360*    SUFIXO AM/PM QUE NAO ENTRA NA CONTAGEM DE DIGITOS - O ESPACO
014370*    ANTES DO SUFIXO E OPCIONAL ("12:30 PM" E "12:30PM" VALEM) -
014380*    COM SEGUNDOS A 3A PARTE TAMBEM PRECISA SER 1-2 DIGITOS
014390*    (CHAMADO 512/31)
014400*-----------------------------------------------------------------
014410         MOVE WRK-VALOR-COLUNA(IDX-VALCOL) TO WRK-CAMPO-ATUAL.
014420         PERFORM 0333-ACHAR-FIM-TRIM.
014430         MOVE WRK-POS-FIM-TRIM TO WRK-TAM-CAMPO-ATUAL.
014440         MOVE WRK-CAMPO-ATUAL TO WRK-HORA-MAIUSC.
014450         INSPECT WRK-HORA-MAIUSC
014460             CONVERTING "abcdefghijklmnopqrstuvwxyz"
014470                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
014480         MOVE "N" TO WRK-SW-TEM-SUFIXO-AMPM.
014490         MOVE WRK-HORA-MAIUSC TO WRK-HORA-CORE.
014500         MOVE WRK-TAM-CAMPO-ATUAL TO WRK-TAM-HORA-CORE.
014510         IF WRK-TAM-CAMPO-ATUAL > 3
014520            AND (WRK-HORA-MAIUSC(WRK-TAM-CAMPO-ATUAL - 2:3)
014530                     = " AM"
014540                 OR WRK-HORA-MAIUSC(WRK-TAM-CAMPO-ATUAL - 2:3)
014550                     = " PM")
014560             SET TEM-SUFIXO-AMPM TO TRUE
014570             COMPUTE WRK-TAM-HORA-CORE = WRK-TAM-CAMPO-ATUAL - 3
014580         ELSE
014590             IF WRK-TAM-CAMPO-ATUAL > 2
014600                AND (WRK-HORA-MAIUSC(WRK-TAM-CAMPO-ATUAL - 1:2)
014610                         = "AM"
014620                     OR WRK-HORA-MAIUSC(WRK-TAM-CAMPO-ATUAL - 1:2)
014630                         = "PM")
014640                 SET TEM-SUFIXO-AMPM TO TRUE
014650                 COMPUTE WRK-TAM-HORA-CORE =
014660                     WRK-TAM-CAMPO-ATUAL - 2
014670             END-IF
014680         END-IF.
014690         MOVE ZERO TO WRK-QTD-DOIS-PONTOS.
014700         INSPECT WRK-HORA-CORE(1:WRK-TAM-HORA-CORE)
014710             TALLYING WRK-QTD-DOIS-PONTOS FOR ALL ":".
014720         MOVE SPACES TO WRK-HORA-PARTE1.
014730         MOVE SPACES TO WRK-HORA-PARTE2.
014740         MOVE SPACES TO WRK-HORA-PARTE3.
014750         IF WRK-QTD-DOIS-PONTOS = 1 OR WRK-QTD-DOIS-PONTOS = 2
014760             UNSTRING WRK-HORA-CORE(1:WRK-TAM-HORA-CORE)
014770                 DELIMITED BY ":"
014780                 INTO WRK-HORA-PARTE1 WRK-HORA-PARTE2
014790                      WRK-HORA-PARTE3
014800             MOVE WRK-HORA-PARTE1 TO WRK-CAMPO-ATUAL
014810             PERFORM 0333-ACHAR-FIM-TRIM
014820             MOVE WRK-POS-FIM-TRIM TO WRK-TAM-HORA-P1
014830             MOVE WRK-HORA-PARTE2 TO WRK-CAMPO-ATUAL
014840             PERFORM 0333-ACHAR-FIM-TRIM
014850             MOVE WRK-POS-FIM-TRIM TO WRK-TAM-HORA-P2
014860             MOVE ZERO TO WRK-TAM-HORA-P3
014870             IF WRK-QTD-DOIS-PONTOS = 2
014880                 MOVE WRK-HORA-PARTE3 TO WRK-CAMPO-ATUAL
014890                 PERFORM 0333-ACHAR-FIM-TRIM
014900                 MOVE WRK-POS-FIM-TRIM TO WRK-TAM-HORA-P3
014910             END-IF
014920             IF WRK-TAM-HORA-P1 > ZERO AND WRK-TAM-HORA-P1 <= 2
014930                AND WRK-TAM-HORA-P2 = 2
014940                AND WRK-HORA-PARTE1(1:WRK-TAM-HORA-P1)
014950                    IS CLASSE-DIGITOS
014960                AND WRK-HORA-PARTE2(1:WRK-TAM-HORA-P2)
014970                    IS CLASSE-DIGITOS
014980                AND (WRK-QTD-DOIS-PONTOS = 1
014990                     OR (WRK-TAM-HORA-P3 > ZERO
015000                         AND WRK-TAM-HORA-P3 <= 2
015010                         AND WRK-HORA-PARTE3(1:WRK-TAM-HORA-P3)
015020                             IS CLASSE-DIGITOS))
015030                 ADD 1 TO WRK-QTD-CASOS-PADRAO
015040             END-IF
015050         END-IF.
015060 0485-TESTE-HORA-FIM.                      EXIT.
015070*-----------------------------------------------------------------
015080 0426-TESTAR-PADRAO-BOOLEANO              SECTION.
015090*-----------------------------------------------------------------
015100         IF NOT TIPO-JA-DEFINIDO
015110             MOVE ZERO TO WRK-QTD-CASOS-PADRAO
015120             PERFORM 0486-TESTE-BOOLEANO
015130                 VARYING IDX-VALCOL FROM 1 BY 1
015140                 UNTIL IDX-VALCOL > WRK-QTD-VALORES-COLUNA
015150             SET IDX-PADRAO TO 6
015160             PERFORM 0428-APLICAR-PADRAO-SE-PASSAR
015170         END-IF.
015180 0426-TESTAR-PADRAO-BOOLEANO-FIM.          EXIT.
015190*-----------------------------------------------------------------
015200 0486-TESTE-BOOLEANO                      SECTION.
015210*-----------------------------------------------------------------
015220*    COMPARA (EM MAIUSCULAS) CONTRA OS TOKENS BOOLEANOS MAIS
015230*    COMUNS: TRUE/FALSE, YES/NO, Y/N, 1/0
015240*-----------------------------------------------------------------
015250         MOVE WRK-VALOR-COLUNA(IDX-VALCOL) TO WRK-CAMPO-ATUAL.
015260         PERFORM 0333-ACHAR-FIM-TRIM.
015270         MOVE WRK-CAMPO-ATUAL TO WRK-BOOL-MAIUSC.
015280         INSPECT WRK-BOOL-MAIUSC
015290             CONVERTING "abcdefghijklmnopqrstuvwxyz"
015300                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
015310         IF WRK-BOOL-MAIUSC(1:WRK-POS-FIM-TRIM) = "TRUE"
015320            OR WRK-BOOL-MAIUSC(1:WRK-POS-FIM-TRIM) = "FALSE"
015330            OR WRK-BOOL-MAIUSC(1:WRK-POS-FIM-TRIM) = "YES"
015340            OR WRK-BOOL-MAIUSC(1:WRK-POS-FIM-TRIM) = "NO"
015350            OR WRK-BOOL-MAIUSC(1:WRK-POS-FIM-TRIM) = "Y"
015360            OR WRK-BOOL-MAIUSC(1:WRK-POS-FIM-TRIM) = "N"
015370            OR WRK-BOOL-MAIUSC(1:WRK-POS-FIM-TRIM) = "1"
015380            OR WRK-BOOL-MAIUSC(1:WRK-POS-FIM-TRIM) = "0"
015390            OR WRK-BOOL-MAIUSC(1:WRK-POS-FIM-TRIM) = "T"
015400            OR WRK-BOOL-MAIUSC(1:WRK-POS-FIM-TRIM) = "F"
015410             ADD 1 TO WRK-QTD-CASOS-PADRAO
015420         END-IF.
015430 0486-TESTE-BOOLEANO-FIM.                  EXIT.
015440*-----------------------------------------------------------------
015450 0427-TESTAR-PADRAO-UUID                  SECTION.
015460*-----------------------------------------------------------------
015470         IF NOT TIPO-JA-DEFINIDO
015480             MOVE ZERO TO WRK-QTD-CASOS-PADRAO
015490             PERFORM 0487-TESTE-UUID
015500                 VARYING IDX-VALCOL FROM 1 BY 1
015510                 UNTIL IDX-VALCOL > WRK-QTD-VALORES-COLUNA
015520             SET IDX-PADRAO TO 7
015530             PERFORM 0428-APLICAR-PADRAO-SE-PASSAR
015540         END-IF.
015550 0427-TESTAR-PADRAO-UUID-FIM.              EXIT.
015560*-----------------------------------------------------------------
015570 0487-TESTE-UUID                          SECTION.
015580*-----------------------------------------------------------------
015590*    36 CARACTERES, HEXADECIMAL EM MINUSCULAS COM HIFEN NAS
015600*    POSICOES 9, 14, 19 E 24 (FORMATO 8-4-4-4-12)
015610*-----------------------------------------------------------------
015620         MOVE WRK-VALOR-COLUNA(IDX-VALCOL) TO WRK-CAMPO-ATUAL.
015630         PERFORM 0333-ACHAR-FIM-TRIM.
015640         IF WRK-POS-FIM-TRIM = 36
015650             MOVE WRK-CAMPO-ATUAL TO WRK-UUID-MINUSC
015660             INSPECT WRK-UUID-MINUSC
015670                 CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
015680                         TO "abcdefghijklmnopqrstuvwxyz"
015690             IF WRK-UUID-MINUSC(9:1) = "-"
015700                AND WRK-UUID-MINUSC(14:1) = "-"
015710                AND WRK-UUID-MINUSC(19:1) = "-"
015720                AND WRK-UUID-MINUSC(24:1) = "-"
015730                AND WRK-UUID-MINUSC(1:8) IS CLASSE-HEX-UUID
015740                AND WRK-UUID-MINUSC(10:4) IS CLASSE-HEX-UUID
015750                AND WRK-UUID-MINUSC(15:4) IS CLASSE-HEX-UUID
015760                AND WRK-UUID-MINUSC(20:4) IS CLASSE-HEX-UUID
015770                AND WRK-UUID-MINUSC(25:12) IS CLASSE-HEX-UUID
015780                 ADD 1 TO WRK-QTD-CASOS-PADRAO
015790             END-IF
015800         END-IF.
015810 0487-TESTE-UUID-FIM.                      EXIT.
015820*-----------------------------------------------------------------
015830 0430-TESTAR-NUMERICO                     SECTION.
015840*-----------------------------------------------------------------
015850*    FASE 2 DA INFERENCIA - SO ENTRA AQUI SE NENHUM PADRAO DA
015860*    FASE 1 VENCEU.  CONVERTE CADA VALOR DA COLUNA (0435), MONTA
015870*    O VETOR ORDENADO WRK-TAB-VALORES-NUM (0463) PARA QUARTIS, E
015880*    SO CLASSIFICA COMO NUMERICO SE A PROPORCAO DE CASOS NUMERICOS
015890*    BATER O LIMIAR LIM-PCT-NUMERICO (90%)
015900*-----------------------------------------------------------------
015910         MOVE ZERO TO WRK-QTD-NUMERICOS.
015920         MOVE ZERO TO WRK-QTD-VALORES-NUM.
015930         MOVE ZERO TO WRK-MAX-CASAS-DECIMAIS.
015940         MOVE ZERO TO WRK-VALOR-MINIMO.
015950         MOVE ZERO TO WRK-VALOR-MAXIMO.
015960         SET VALORES-SAO-INTEIROS TO TRUE.
015970         PERFORM 0435-CONVERTER-TEXTO-NUMERICO
015980             VARYING IDX-VALCOL FROM 1 BY 1
015990             UNTIL IDX-VALCOL > WRK-QTD-VALORES-COLUNA.
016000         COMPUTE WRK-PCT-TIPO ROUNDED =
016010             (WRK-QTD-NUMERICOS * 100) / WRK-QTD-VALORES-COLUNA.
016020         IF WRK-PCT-TIPO >= LIM-PCT-NUMERICO
016030             IF VALORES-SAO-INTEIROS
016040                 PERFORM 0431-CLASSIFICAR-INTEIRO
016050             ELSE
016060                 PERFORM 0432-CLASSIFICAR-DECIMAL
016070             END-IF
016080             SET TIPO-JA-DEFINIDO TO TRUE
016090         END-IF.
016100 0430-TESTAR-NUMERICO-FIM.                 EXIT.
016110*-----------------------------------------------------------------
016120 0435-CONVERTER-TEXTO-NUMERICO             SECTION.
016130*-----------------------------------------------------------------
016140*    TESTA SE WRK-VALOR-COLUNA(IDX-VALCOL) E UM NUMERO (SINAL "-"
016150*    OPCIONAL NA FRENTE, DIGITOS, NO MAXIMO UM PONTO DECIMAL) E,
016160*    SE FOR, CONVERTE PARA WRK-VALOR-CONVERTIDO E EMPILHA NO
016170*    VETOR ORDENADO DE VALORES NUMERICOS DA COLUNA
016180*-----------------------------------------------------------------
016190         MOVE "N" TO WRK-SW-VALOR-NUMERICO-OK.
016200         MOVE WRK-VALOR-COLUNA(IDX-VALCOL) TO WRK-CAMPO-ATUAL.
016210         PERFORM 0333-ACHAR-FIM-TRIM.
016220         MOVE WRK-POS-FIM-TRIM TO WRK-TAM-CAMPO-ATUAL.
016230         MOVE "N" TO WRK-SW-SINAL-NEG.
016240         MOVE 1 TO WRK-INICIO-INT.
016250         IF WRK-TAM-CAMPO-ATUAL > ZERO
016260            AND WRK-CAMPO-ATUAL(1:1) = "-"
016270             SET SINAL-NEGATIVO TO TRUE
016280             MOVE 2 TO WRK-INICIO-INT
016290         END-IF.
016300         MOVE "." TO WRK-CAR-PROCURADO.
016310         PERFORM 0334-ACHAR-ULTIMA-OCORRENCIA.
016320         IF WRK-TAM-CAMPO-ATUAL > ZERO
016330            AND WRK-INICIO-INT <= WRK-TAM-CAMPO-ATUAL
016340             IF WRK-POS-OCORRENCIA = ZERO
016350                 MOVE WRK-INICIO-INT TO WRK-INICIO-INT
016360                 MOVE WRK-TAM-CAMPO-ATUAL TO WRK-FIM-INT
016370                 MOVE ZERO TO WRK-INICIO-FRAC
016380                 MOVE ZERO TO WRK-FIM-FRAC
016390                 MOVE "N" TO WRK-SW-TEM-FRAC
016400             ELSE
016410                 IF WRK-POS-OCORRENCIA > WRK-INICIO-INT
016420                    AND WRK-POS-OCORRENCIA < WRK-TAM-CAMPO-ATUAL
016430                     COMPUTE WRK-FIM-INT = WRK-POS-OCORRENCIA - 1
016440                     COMPUTE WRK-INICIO-FRAC =
016450                         WRK-POS-OCORRENCIA + 1
016460                     MOVE WRK-TAM-CAMPO-ATUAL TO WRK-FIM-FRAC
016470                     SET TEM-PARTE-FRACIONARIA TO TRUE
016480                 ELSE
016490                     MOVE 1 TO WRK-FIM-INT
016500                     COMPUTE WRK-FIM-INT = ZERO
016510                 END-IF
016520             END-IF
016530             IF WRK-FIM-INT >= WRK-INICIO-INT
016540                AND WRK-CAMPO-ATUAL(WRK-INICIO-INT:
016550                    WRK-FIM-INT - WRK-INICIO-INT + 1)
016560                    IS CLASSE-DIGITOS
016570                 IF NOT TEM-PARTE-FRACIONARIA
016580                    OR (WRK-FIM-FRAC >= WRK-INICIO-FRAC
016590                        AND WRK-CAMPO-ATUAL(WRK-INICIO-FRAC:
016600                            WRK-FIM-FRAC - WRK-INICIO-FRAC + 1)
016610                            IS CLASSE-DIGITOS)
016620                     SET TEXTO-E-NUMERICO TO TRUE
016630                 END-IF
016640             END-IF
016650         END-IF.
016660         IF TEXTO-E-NUMERICO
016670             COMPUTE WRK-TAM-PARTE-INT =
016680                 WRK-FIM-INT - WRK-INICIO-INT + 1
016690             MOVE WRK-INICIO-INT TO WRK-POS-CONV-INI
016700             MOVE WRK-FIM-INT TO WRK-POS-CONV-FIM
016710             PERFORM 0490-CONVERTER-DIGITOS-PARA-NUM
016720             MOVE WRK-ACUM-CONV TO WRK-PARTE-INTEIRA-NUM
016730             MOVE ZERO TO WRK-PARTE-FRAC-NUM
016740             MOVE ZERO TO WRK-TAM-PARTE-FRAC
016750             IF TEM-PARTE-FRACIONARIA
016760                 COMPUTE WRK-TAM-PARTE-FRAC =
016770                     WRK-FIM-FRAC - WRK-INICIO-FRAC + 1
016780                 MOVE WRK-INICIO-FRAC TO WRK-POS-CONV-INI
016790                 MOVE WRK-FIM-FRAC TO WRK-POS-CONV-FIM
016800                 PERFORM 0490-CONVERTER-DIGITOS-PARA-NUM
016810                 MOVE WRK-ACUM-CONV TO WRK-PARTE-FRAC-NUM
016820                 IF WRK-TAM-PARTE-FRAC > WRK-MAX-CASAS-DECIMAIS
016830                     MOVE WRK-TAM-PARTE-FRAC
016840                         TO WRK-MAX-CASAS-DECIMAIS
016850                 END-IF
016860                 MOVE "N" TO WRK-SW-TODOS-INTEIROS
016870             END-IF
016880             PERFORM 0489-MONTAR-VALOR-NUMERICO.
016890             ADD 1 TO WRK-QTD-NUMERICOS.
016900             IF WRK-QTD-NUMERICOS = 1
016910                 MOVE WRK-VALOR-CONVERTIDO TO WRK-VALOR-MINIMO
016920                 MOVE WRK-VALOR-CONVERTIDO TO WRK-VALOR-MAXIMO
016930             ELSE
016940                 IF WRK-VALOR-CONVERTIDO < WRK-VALOR-MINIMO
016950                     MOVE WRK-VALOR-CONVERTIDO TO WRK-VALOR-MINIMO
016960                 END-IF
016970                 IF WRK-VALOR-CONVERTIDO > WRK-VALOR-MAXIMO
016980                     MOVE WRK-VALOR-CONVERTIDO TO WRK-VALOR-MAXIMO
016990                 END-IF
017000             END-IF
017010             PERFORM 0463-INSERIR-VALOR-NUM
017020         END-IF.
017030 0435-CONVERTER-TEXTO-NUMERICO-FIM.        EXIT.
017040*-----------------------------------------------------------------
017050 0490-CONVERTER-DIGITOS-PARA-NUM            SECTION.
017060*-----------------------------------------------------------------
017070*    ACUMULA EM WRK-ACUM-CONV O VALOR NUMERICO REPRESENTADO PELOS
017080*    DIGITOS DE WRK-CAMPO-ATUAL ENTRE WRK-POS-CONV-INI E WRK-POS-
017090*    CONV-FIM - SEM FUNCAO INTRINSECA, SO MOVE DE UM CARACTERE
017100*    NUMERICO PARA UM 9(01) (DE-EDICAO PADRAO COBOL) E COMPUTE
017110*-----------------------------------------------------------------
017120         MOVE ZERO TO WRK-ACUM-CONV.
017130         PERFORM 0491-ACUMULAR-UM-DIGITO
017140             VARYING WRK-POS-CONV-SCAN FROM WRK-POS-CONV-INI BY 1
017150             UNTIL WRK-POS-CONV-SCAN > WRK-POS-CONV-FIM.
017160 0490-CONVERTER-DIGITOS-PARA-NUM-FIM.       EXIT.
017170*-----------------------------------------------------------------
017180 0491-ACUMULAR-UM-DIGITO                    SECTION.
017190*-----------------------------------------------------------------
017200         MOVE WRK-CAMPO-ATUAL(WRK-POS-CONV-SCAN:1)
017210             TO WRK-DIGITO-CONV.
017220         COMPUTE WRK-ACUM-CONV =
017230             (WRK-ACUM-CONV * 10) + WRK-DIGITO-CONV.
017240 0491-ACUMULAR-UM-DIGITO-FIM.                EXIT.
017250*-----------------------------------------------------------------
017260 0489-MONTAR-VALOR-NUMERICO                SECTION.
017270*-----------------------------------------------------------------
017280*    JUNTA PARTE INTEIRA E FRACIONARIA EM WRK-VALOR-CONVERTIDO,
017290*    SEM USAR FUNCAO INTRINSECA DE POTENCIA - A FRACAO E TRATADA
017300*    COMO CASAS DECIMAIS DIRETO NO CAMPO COMP-3 V999
017310*-----------------------------------------------------------------
017320         MOVE WRK-PARTE-INTEIRA-NUM TO WRK-VALOR-CONVERTIDO.
017330         IF TEM-PARTE-FRACIONARIA
017340             EVALUATE WRK-TAM-PARTE-FRAC
017350                 WHEN 1
017360                     COMPUTE WRK-VALOR-CONVERTIDO =
017370                         WRK-VALOR-CONVERTIDO +
017380                         (WRK-PARTE-FRAC-NUM / 10)
017390                 WHEN 2
017400                     COMPUTE WRK-VALOR-CONVERTIDO =
017410                         WRK-VALOR-CONVERTIDO +
017420                         (WRK-PARTE-FRAC-NUM / 100)
017430                 WHEN OTHER
017440                     COMPUTE WRK-VALOR-CONVERTIDO =
017450                         WRK-VALOR-CONVERTIDO +
017460                         (WRK-PARTE-FRAC-NUM / 1000)
017470             END-EVALUATE
017480         END-IF.
017490         IF SINAL-NEGATIVO
017500             COMPUTE WRK-VALOR-CONVERTIDO =
017510                 WRK-VALOR-CONVERTIDO * -1
017520         END-IF.
017530 0489-MONTAR-VALOR-NUMERICO-FIM.           EXIT.
017540*-----------------------------------------------------------------
017550 0431-CLASSIFICAR-INTEIRO                 SECTION.
017560*-----------------------------------------------------------------
017570*    ESCOLHE O MENOR TIPO INTEIRO SQL QUE COMPORTA O INTERVALO
017580*    [MINIMO,MAXIMO] DA COLUNA - SEM SINAL QUANDO O MINIMO NAO E
017590*    NEGATIVO, COM SINAL QUANDO FOR
017600*-----------------------------------------------------------------
017610         IF WRK-VALOR-MINIMO >= ZERO
017620             EVALUATE TRUE
017630                 WHEN WRK-VALOR-MAXIMO <= 255
017640                     MOVE "tinyint_unsigned " TO
017650                         CA-DATA-TYPE(WRK-POS-COL)
017660                     MOVE "TINYINT UNSIGNED" TO
017670                         CA-SQL-TYPE(WRK-POS-COL)
017680                 WHEN WRK-VALOR-MAXIMO <= 65535
017690                     MOVE "smallint_unsigned" TO
017700                         CA-DATA-TYPE(WRK-POS-COL)
017710                     MOVE "SMALLINT UNSIGNED" TO
017720                         CA-SQL-TYPE(WRK-POS-COL)
017730                 WHEN WRK-VALOR-MAXIMO <= 4294967295
017740                     MOVE "int_unsigned     " TO
017750                         CA-DATA-TYPE(WRK-POS-COL)
017760                     MOVE "INT UNSIGNED" TO
017770                         CA-SQL-TYPE(WRK-POS-COL)
017780                 WHEN OTHER
017790                     MOVE "bigint_unsigned  " TO
017800                         CA-DATA-TYPE(WRK-POS-COL)
017810                     MOVE "BIGINT UNSIGNED" TO
017820                         CA-SQL-TYPE(WRK-POS-COL)
017830             END-EVALUATE
017840         ELSE
017850             EVALUATE TRUE
017860                 WHEN WRK-VALOR-MINIMO >= -128
017870                    AND WRK-VALOR-MAXIMO <= 127
017880                     MOVE "tinyint          " TO
017890                         CA-DATA-TYPE(WRK-POS-COL)
017900                     MOVE "TINYINT" TO CA-SQL-TYPE(WRK-POS-COL)
017910                 WHEN WRK-VALOR-MINIMO >= -32768
017920                    AND WRK-VALOR-MAXIMO <= 32767
017930                     MOVE "smallint         " TO
017940                         CA-DATA-TYPE(WRK-POS-COL)
017950                     MOVE "SMALLINT" TO CA-SQL-TYPE(WRK-POS-COL)
017960                 WHEN WRK-VALOR-MINIMO >= -2147483648
017970                    AND WRK-VALOR-MAXIMO <= 2147483647
017980                     MOVE "int              " TO
017990                         CA-DATA-TYPE(WRK-POS-COL)
018000                     MOVE "INT" TO CA-SQL-TYPE(WRK-POS-COL)
018010                 WHEN OTHER
018020                     MOVE "bigint           " TO
018030                         CA-DATA-TYPE(WRK-POS-COL)
018040                     MOVE "BIGINT" TO CA-SQL-TYPE(WRK-POS-COL)
018050             END-EVALUATE
018060         END-IF.
018070 0431-CLASSIFICAR-INTEIRO-FIM.              EXIT.
018080*-----------------------------------------------------------------
018090 0432-CLASSIFICAR-DECIMAL                 SECTION.
018100*-----------------------------------------------------------------
018110*    COLUNA NUMERICA COM CASAS DECIMAIS - A PRECISAO/ESCALA DO
018120*    CREATE TABLE DEPENDE DO MAIOR NUMERO DE CASAS DECIMAIS JA
018130*    OBSERVADO (WRK-MAX-CASAS-DECIMAIS, ACUMULADO EM 0435) - ACIMA
018140*    DE 6 CASAS A COLUNA VIRA FLOAT, NAO MAIS DECIMAL
018150*-----------------------------------------------------------------
018160         EVALUATE TRUE
018170             WHEN WRK-MAX-CASAS-DECIMAIS <= 4
018180                 MOVE "decimal          " TO
018190                     CA-DATA-TYPE(WRK-POS-COL)
018200                 MOVE "DECIMAL(15,4)" TO CA-SQL-TYPE(WRK-POS-COL)
018210             WHEN WRK-MAX-CASAS-DECIMAIS <= 6
018220                 MOVE "decimal          " TO
018230                     CA-DATA-TYPE(WRK-POS-COL)
018240                 MOVE "DECIMAL(20,6)" TO CA-SQL-TYPE(WRK-POS-COL)
018250             WHEN OTHER
018260                 MOVE "float            " TO
018270                     CA-DATA-TYPE(WRK-POS-COL)
018280                 MOVE "FLOAT" TO CA-SQL-TYPE(WRK-POS-COL)
018290         END-EVALUATE.
018300 0432-CLASSIFICAR-DECIMAL-FIM.              EXIT.
018310*-----------------------------------------------------------------
018320 0440-DIMENSIONAR-STRING                  SECTION.
018330*-----------------------------------------------------------------
018340*    FASE 3 - NAO BATEU PADRAO NEM NUMERICO, ENTAO FICA STRING.
018350*    O TAMANHO MAXIMO JA OBSERVADO (WRK-TAM-MAXIMO-VALOR) DECIDE A
018360*    FAIXA, COM UMA FOLGA PARA NAO TRUNCAR VALOR FUTURO MAIOR
018370*-----------------------------------------------------------------
018380         EVALUATE TRUE
018390             WHEN WRK-TAM-MAXIMO-VALOR <= LIM-TAM-STRING-CURTA
018400                 MOVE "short_string   " TO
018410                     CA-DATA-TYPE(WRK-POS-COL)
018420                 COMPUTE WRK-TAM-VARCHAR-CALC =
018430                     WRK-TAM-MAXIMO-VALOR + 10
018440                 IF WRK-TAM-VARCHAR-CALC > 50
018450                     MOVE 50 TO WRK-TAM-VARCHAR-CALC
018460                 END-IF
018470                 PERFORM 0442-MONTAR-VARCHAR
018480             WHEN WRK-TAM-MAXIMO-VALOR <= LIM-TAM-STRING-MEDIA
018490                 MOVE "string         " TO
018500                     CA-DATA-TYPE(WRK-POS-COL)
018510                 COMPUTE WRK-TAM-VARCHAR-CALC =
018520                     WRK-TAM-MAXIMO-VALOR + 20
018530                 IF WRK-TAM-VARCHAR-CALC > 255
018540                     MOVE 255 TO WRK-TAM-VARCHAR-CALC
018550                 END-IF
018560                 PERFORM 0442-MONTAR-VARCHAR
018570             WHEN WRK-TAM-MAXIMO-VALOR <= LIM-TAM-STRING-GRANDE
018580                 MOVE "string         " TO
018590                     CA-DATA-TYPE(WRK-POS-COL)
018600                 MOVE LIM-TAM-STRING-GRANDE
018610                     TO WRK-TAM-VARCHAR-CALC
018620                 PERFORM 0442-MONTAR-VARCHAR
018630             WHEN WRK-TAM-MAXIMO-VALOR <= LIM-TAM-STRING-LONGA
018640                 MOVE "medium_string  " TO
018650                     CA-DATA-TYPE(WRK-POS-COL)
018660                 MOVE "TEXT" TO CA-SQL-TYPE(WRK-POS-COL)
018670             WHEN OTHER
018680                 MOVE "long_string    " TO
018690                     CA-DATA-TYPE(WRK-POS-COL)
018700                 MOVE "LONGTEXT" TO CA-SQL-TYPE(WRK-POS-COL)
018710         END-EVALUATE.
018720 0440-DIMENSIONAR-STRING-FIM.              EXIT.
018730*-----------------------------------------------------------------
018740 0442-MONTAR-VARCHAR                      SECTION.
018750*-----------------------------------------------------------------
018760*    MONTA O TEXTO "VARCHAR(nnn)" PARA CA-SQL-TYPE A PARTIR DE
018770*    WRK-TAM-VARCHAR-CALC - O EDIT ZZZ9 TIRA OS ZEROS A ESQUERDA,
018780*    O TRIM MANUAL (0331 REAPROVEITADO) TIRA OS ESPACOS A ESQUERDA
018790*-----------------------------------------------------------------
018800         MOVE WRK-TAM-VARCHAR-CALC TO WRK-TAM-VARCHAR-EDIT.
018810         MOVE WRK-TAM-VARCHAR-EDIT TO WRK-CAMPO-ATUAL.
018820         PERFORM 0331-TRIMAR-CAMPO-ATUAL.
018830         MOVE SPACES TO CA-SQL-TYPE(WRK-POS-COL).
018840         STRING "VARCHAR(" DELIMITED BY SIZE
018850                WRK-CAMPO-ATUAL(1:WRK-TAM-CAMPO-ATUAL)
018860                    DELIMITED BY SIZE
018870                ")" DELIMITED BY SIZE
018880             INTO CA-SQL-TYPE(WRK-POS-COL).
018890 0442-MONTAR-VARCHAR-FIM.                  EXIT.
018900*-----------------------------------------------------------------
018910 0450-GERAR-RECOMENDACOES                 SECTION.
018920*-----------------------------------------------------------------
018930*    BLOCO DE ANALISE DE COLUNA, PARTE DE QUALIDADE - MONTA AS
018940*    RECOMENDACOES DA COLUNA CORRENTE NA ORDEM DO MANUAL: NULOS
018950*    (SE NAO HOUVER VALOR NAO NULO NA COLUNA, PARA AQUI), DEPOIS
018960*    QUALIDADE DE TEXTO, OUTLIER/CONSTANTE NUMERICO, E-MAIL E
018970*    TELEFONE
018980*-----------------------------------------------------------------
018990         MOVE ZERO TO CA-REC-COUNT(WRK-POS-COL).
019000         PERFORM 0451-RECOMENDAR-NULOS.
019010         IF WRK-QTD-VALORES-COLUNA > ZERO
019020             IF CA-TIPO-STRING(WRK-POS-COL)
019030                 PERFORM 0452-RECOMENDAR-CASING
019040                 PERFORM 0453-RECOMENDAR-ESPACO-BORDA
019050                 PERFORM 0474-RECOMENDAR-TEXTO-LONGO
019060             END-IF
019070             IF CA-TIPO-NUMERICO(WRK-POS-COL)
019080                 PERFORM 0461-CALCULAR-QUARTIS
019090                 PERFORM 0454-RECOMENDAR-OUTLIER
019100             END-IF
019110             IF CA-DATA-TYPE(WRK-POS-COL) = "email   "
019120                 PERFORM 0455-RECOMENDAR-EMAIL
019130             END-IF
019140             IF CA-DATA-TYPE(WRK-POS-COL) = "phone   "
019150                 PERFORM 0456-RECOMENDAR-TELEFONE
019160             END-IF
019170         END-IF.
019180 0450-GERAR-RECOMENDACOES-FIM.             EXIT.
019190*-----------------------------------------------------------------
019200 0459-ACRESCENTAR-RECOMENDACAO            SECTION.
019210*-----------------------------------------------------------------
019220*    ACRESCENTA WRK-REC-TEXTO A CA-RECOMMENDATIONS DA COLUNA
019230*    CORRENTE, RESPEITANDO O LIMITE LIM-RECOM-MAX (10)
019240*-----------------------------------------------------------------
019250         IF CA-REC-COUNT(WRK-POS-COL) < LIM-RECOM-MAX
019260             ADD 1 TO CA-REC-COUNT(WRK-POS-COL)
019270             MOVE WRK-REC-TEXTO
019280                 TO CA-RECOMMENDATIONS(WRK-POS-COL,
019290                    CA-REC-COUNT(WRK-POS-COL))
019300         END-IF.
019310 0459-ACRESCENTAR-RECOMENDACAO-FIM.        EXIT.
019320*-----------------------------------------------------------------
019330 0451-RECOMENDAR-NULOS                    SECTION.
019340*-----------------------------------------------------------------
019350*    TRES FAIXAS DE GRAVIDADE PARA O PERCENTUAL DE NULOS DA
019360*    COLUNA, DA MAIS GRAVE (ACIMA DE LIM-NULO-ALTO=50%) PARA A
019370*    MAIS LEVE (ACIMA DE LIM-NULO-MODERADO=5%) - SO A PRIMEIRA
019380*    FAIXA QUE BATER E GRAVADA, COM O PROPRIO PERCENTUAL (1 CASA
019390*    DECIMAL) EMBUTIDO NO TEXTO
019400*-----------------------------------------------------------------
019410         COMPUTE WRK-PCT-VALOR1 ROUNDED =
019420             CA-NULL-PCT(WRK-POS-COL).
019430         PERFORM 0499-MONTAR-PCT-TEXTO.
019440         EVALUATE TRUE
019450             WHEN CA-NULL-PCT(WRK-POS-COL) > LIM-NULO-ALTO
019460                 MOVE SPACES TO WRK-REC-TEXTO
019470                 STRING "High null rate (" WRK-PCT-TEXTO
019480                        DELIMITED BY SIZE
019490                        "%) - evaluate column necessity"
019500                        DELIMITED BY SIZE
019510                    INTO WRK-REC-TEXTO
019520                 PERFORM 0459-ACRESCENTAR-RECOMENDACAO
019530             WHEN CA-NULL-PCT(WRK-POS-COL)
019540                      > LIM-NULO-SIGNIFICATIVO
019550                 MOVE SPACES TO WRK-REC-TEXTO
019560                 STRING "Significant null rate ("
019570                        WRK-PCT-TEXTO DELIMITED BY SIZE
019580                        "%) - implement null handling strategy"
019590                        DELIMITED BY SIZE
019600                    INTO WRK-REC-TEXTO
019610                 PERFORM 0459-ACRESCENTAR-RECOMENDACAO
019620             WHEN CA-NULL-PCT(WRK-POS-COL) > LIM-NULO-MODERADO
019630                 MOVE SPACES TO WRK-REC-TEXTO
019640                 STRING "Moderate null rate ("
019650                        WRK-PCT-TEXTO DELIMITED BY SIZE
019660                        "%) - consider default values"
019670                        DELIMITED BY SIZE
019680                    INTO WRK-REC-TEXTO
019690                 PERFORM 0459-ACRESCENTAR-RECOMENDACAO
019700         END-EVALUATE.
019710 0451-RECOMENDAR-NULOS-FIM.                EXIT.
019720*-----------------------------------------------------------------
019730 0452-RECOMENDAR-CASING                   SECTION.
019740*-----------------------------------------------------------------
019750*    COMPARA A QUANTIDADE DE VALORES DISTINTOS (RESPEITANDO
019760*    MAIUSC/MINUSC) COM A QUANTIDADE DE DISTINTOS EM MINUSCULAS
019770*    (JA COMPARADAS EM 0413) - SE FOREM DIFERENTES, HA VALOR
019780*    REPETIDO SO POR CASING DIFERENTE
019790*-----------------------------------------------------------------
019800         IF CASING-INCONSISTENTE
019810             MOVE SPACES TO WRK-REC-TEXTO
019820             STRING "Inconsistent casing detected - standardize "
019830                        DELIMITED BY SIZE
019840                    "case if needed" DELIMITED BY SIZE
019850                 INTO WRK-REC-TEXTO
019860             PERFORM 0459-ACRESCENTAR-RECOMENDACAO
019870         END-IF.
019880 0452-RECOMENDAR-CASING-FIM.               EXIT.
019890*-----------------------------------------------------------------
019900 0453-RECOMENDAR-ESPACO-BORDA             SECTION.
019910*-----------------------------------------------------------------
019920*    WRK-QTD-BORDA-ESPACO E ACUMULADO EM 0413 SOBRE O VALOR BRUTO
019930*    (ANTES DO TRIM) - COMO A COLUNA E TABULADA JA TRIMADA, ESTA
019940*    REGRA SO DISPARA PORQUE AVALIAMOS O VALOR BRUTO; QUEM LER O
019950*    CAMPO SO DEPOIS DE TRIMAR NUNCA A VERIA DISPARAR
019960*-----------------------------------------------------------------
019970         IF WRK-QTD-BORDA-ESPACO > ZERO
019980             MOVE SPACES TO WRK-REC-TEXTO
019990             STRING "Leading/trailing whitespace detected - "
020000                        DELIMITED BY SIZE
020010                    "consider trimming" DELIMITED BY SIZE
020020                 INTO WRK-REC-TEXTO
020030             PERFORM 0459-ACRESCENTAR-RECOMENDACAO
020040         END-IF.
020050 0453-RECOMENDAR-ESPACO-BORDA-FIM.         EXIT.
020060*-----------------------------------------------------------------
020070 0474-RECOMENDAR-TEXTO-LONGO              SECTION.
020080*-----------------------------------------------------------------
020090*    VALOR MAXIMO DA COLUNA ACIMA DE LIM-TAM-STRING-LONGA (1000
020100*    BYTES) - SUGERE TEXT/TRUNCAMENTO EM VEZ DE VARCHAR.  A REGRA
020110*    DE "STRING VAZIA, DISTINTA DE NULO" NAO E GRAVADA AQUI PORQUE
020120*    0340-TESTAR-VALOR-NULO TRATA QUALQUER CAMPO SO DE ESPACOS
020130*    COMO NULO NESTE EXTRATO - NAO HA COMO UM VALOR VAZIO CHEGAR
020140*    NA TABELA COMO "NAO NULO" (WRK-QTD-VAZIAS FICA SEMPRE ZERO)
020150*-----------------------------------------------------------------
020160         IF WRK-TAM-MAXIMO-VALOR > LIM-TAM-STRING-LONGA
020170             MOVE SPACES TO WRK-REC-TEXTO
020180             STRING "Very long text values detected - consider "
020190                        DELIMITED BY SIZE
020200                    "TEXT type or truncation" DELIMITED BY SIZE
020210                 INTO WRK-REC-TEXTO
020220             PERFORM 0459-ACRESCENTAR-RECOMENDACAO
020230         END-IF.
020240 0474-RECOMENDAR-TEXTO-LONGO-FIM.          EXIT.
020250*-----------------------------------------------------------------
020260 0454-RECOMENDAR-OUTLIER                  SECTION.
020270*-----------------------------------------------------------------
020280*    DUAS REGRAS SOBRE OS VALORES NUMERICOS DA COLUNA: OUTLIERS
020290*    PELO METODO DO IQR (SO QUANDO O IQR FOR POSITIVO, SENAO A
020300*    FAIXA [Q1-1,5*IQR , Q3+1,5*IQR] NAO FAZ SENTIDO) E COLUNA
020310*    CONSTANTE (MAXIMO IGUAL AO MINIMO)
020320*-----------------------------------------------------------------
020330         MOVE ZERO TO WRK-QTD-OUTLIERS.
020340         IF WRK-VALOR-IQR > ZERO
020350             PERFORM 0457-CONTAR-OUTLIER
020360                 VARYING IDX-VALN FROM 1 BY 1
020370                 UNTIL IDX-VALN > WRK-QTD-VALORES-NUM
020380             IF WRK-QTD-OUTLIERS > ZERO
020390                 COMPUTE WRK-PCT-VALOR1 ROUNDED =
020400                     (WRK-QTD-OUTLIERS * 100)
020410                         / WRK-QTD-VALORES-NUM
020420                 PERFORM 0499-MONTAR-PCT-TEXTO
020430                 MOVE SPACES TO WRK-REC-TEXTO
020440                 STRING "Statistical outliers detected ("
020450                        WRK-PCT-TEXTO DELIMITED BY SIZE
020460                        "%) - review extreme values"
020470                        DELIMITED BY SIZE
020480                    INTO WRK-REC-TEXTO
020490                 PERFORM 0459-ACRESCENTAR-RECOMENDACAO
020500             END-IF
020510         END-IF.
020520         IF WRK-VALOR-MAXIMO = WRK-VALOR-MINIMO
020530             MOVE SPACES TO WRK-REC-TEXTO
020540             STRING "All numeric values are identical - "
020550                        DELIMITED BY SIZE
020560                    "consider constant handling"
020570                        DELIMITED BY SIZE
020580                 INTO WRK-REC-TEXTO
020590             PERFORM 0459-ACRESCENTAR-RECOMENDACAO
020600         END-IF.
020610 0454-RECOMENDAR-OUTLIER-FIM.              EXIT.
020620*-----------------------------------------------------------------
020630 0457-CONTAR-OUTLIER                      SECTION.
020640*-----------------------------------------------------------------
020650         IF WRK-VALOR-NUMERICO(IDX-VALN) < WRK-LIMITE-INFERIOR
020660            OR WRK-VALOR-NUMERICO(IDX-VALN) > WRK-LIMITE-SUPERIOR
020670             ADD 1 TO WRK-QTD-OUTLIERS
020680         END-IF.
020690 0457-CONTAR-OUTLIER-FIM.                  EXIT.
020700*-----------------------------------------------------------------
020710 0455-RECOMENDAR-EMAIL                    SECTION.
020720*-----------------------------------------------------------------
020730*    CONTA E-MAILS COM MAIS DE UM "@" DENTRO DOS VALORES DA
020740*    AMOSTRA TOTAL DA COLUNA - CASO RARO QUE AINDA ASSIM PASSOU NO
020750*    TESTE DE PADRAO PORQUE O LIMIAR E 80%, NAO 100%
020760*-----------------------------------------------------------------
020770         MOVE ZERO TO WRK-QTD-EMAIL-DUPLO-AT.
020780         PERFORM 0458-CONTAR-EMAIL-DUPLO-AT
020790             VARYING IDX-VALCOL FROM 1 BY 1
020800             UNTIL IDX-VALCOL > WRK-QTD-VALORES-COLUNA.
020810         IF WRK-QTD-EMAIL-DUPLO-AT > ZERO
020820             MOVE SPACES TO WRK-REC-TEXTO
020830             STRING "Multiple @ symbols detected in some "
020840                        DELIMITED BY SIZE
020850                    "email addresses" DELIMITED BY SIZE
020860                 INTO WRK-REC-TEXTO
020870             PERFORM 0459-ACRESCENTAR-RECOMENDACAO
020880         END-IF.
020890 0455-RECOMENDAR-EMAIL-FIM.                EXIT.
020900*-----------------------------------------------------------------
020910 0458-CONTAR-EMAIL-DUPLO-AT                SECTION.
020920*-----------------------------------------------------------------
020930         MOVE WRK-VALOR-COLUNA(IDX-VALCOL) TO WRK-CAMPO-ATUAL.
020940         PERFORM 0333-ACHAR-FIM-TRIM.
020950         MOVE ZERO TO WRK-QTD-AT.
020960         INSPECT WRK-CAMPO-ATUAL(1:WRK-POS-FIM-TRIM)
020970             TALLYING WRK-QTD-AT FOR ALL "@".
020980         IF WRK-QTD-AT > 1
020990             ADD 1 TO WRK-QTD-EMAIL-DUPLO-AT
021000         END-IF.
021010 0458-CONTAR-EMAIL-DUPLO-AT-FIM.           EXIT.
021020*-----------------------------------------------------------------
021030 0456-RECOMENDAR-TELEFONE                 SECTION.
021040*-----------------------------------------------------------------
021050*    CALCULA O DESVIO DO TAMANHO DO TELEFONE (MEDIA E SOMA DOS
021060*    QUADRADOS SOBRE OS VALORES DA AMOSTRA) - TELEFONES COM
021070*    TAMANHOS MUITO DESIGUAIS SUGEREM FORMATOS MISTURADOS
021080*-----------------------------------------------------------------
021090         MOVE ZERO TO WRK-QTD-TELEFONES.
021100         MOVE ZERO TO WRK-SOMA-TAM-TELEFONE.
021110         MOVE ZERO TO WRK-SOMA-TAM-TEL-QUAD.
021120         PERFORM 0460-ACUMULAR-TAM-TELEFONE
021130             VARYING IDX-VALCOL FROM 1 BY 1
021140             UNTIL IDX-VALCOL > WRK-QTD-VALORES-COLUNA.
021150         MOVE ZERO TO WRK-DESVIO-TAM-TELEFONE.
021160         IF WRK-QTD-TELEFONES > 1
021170             COMPUTE WRK-DESVIO-TAM-TELEFONE ROUNDED =
021180                 ((WRK-SOMA-TAM-TEL-QUAD -
021190                   ((WRK-SOMA-TAM-TELEFONE *
021200                     WRK-SOMA-TAM-TELEFONE)
021210                     / WRK-QTD-TELEFONES))
021220                  / WRK-QTD-TELEFONES)
021230         END-IF.
021240*    WRK-DESVIO-TAM-TELEFONE E A VARIANCIA (NAO O DESVIO-PADRAO -
021250*    SEM FUNCTION SQRT NESTE COMPILADOR); COMPARA-SE CONTRA O
021260*    LIMIAR AO QUADRADO, QUE DA O MESMO RESULTADO SEM PRECISAR
021270*    EXTRAIR RAIZ: DESVIO-PADRAO > 2 EQUIVALE A VARIANCIA > 4
021280         IF WRK-DESVIO-TAM-TELEFONE >
021290            (LIM-DESVIO-TELEFONE * LIM-DESVIO-TELEFONE)
021300             MOVE SPACES TO WRK-REC-TEXTO
021310             STRING "Inconsistent phone number formats - "
021320                        DELIMITED BY SIZE
021330                    "consider standardization"
021340                        DELIMITED BY SIZE
021350                 INTO WRK-REC-TEXTO
021360             PERFORM 0459-ACRESCENTAR-RECOMENDACAO
021370         END-IF.
021380 0456-RECOMENDAR-TELEFONE-FIM.             EXIT.
021390*-----------------------------------------------------------------
021400 0460-ACUMULAR-TAM-TELEFONE                SECTION.
021410*-----------------------------------------------------------------
021420         MOVE WRK-VALOR-COLUNA(IDX-VALCOL) TO WRK-CAMPO-ATUAL.
021430         PERFORM 0333-ACHAR-FIM-TRIM.
021440         ADD 1 TO WRK-QTD-TELEFONES.
021450         ADD WRK-POS-FIM-TRIM TO WRK-SOMA-TAM-TELEFONE.
021460         COMPUTE WRK-SOMA-TAM-TEL-QUAD =
021470             WRK-SOMA-TAM-TEL-QUAD +
021480             (WRK-POS-FIM-TRIM * WRK-POS-FIM-TRIM).
021490 0460-ACUMULAR-TAM-TELEFONE-FIM.           EXIT.
021500*-----------------------------------------------------------------
021510 0461-CALCULAR-QUARTIS                    SECTION.
021520*-----------------------------------------------------------------
021530*    Q1 E Q3 PELO METODO DO RANK LINEAR SOBRE O VETOR JA ORDENADO
021540*    WRK-TAB-VALORES-NUM (0463 MANTEM A ORDEM NA INSERCAO, SEM
021550*    SORT) - IQR E OS LIMITES DE OUTLIER SAO CALCULADOS EM 0462
021560*-----------------------------------------------------------------
021570         IF WRK-QTD-VALORES-NUM = 1
021580             MOVE WRK-VALOR-NUMERICO(1) TO WRK-VALOR-Q1
021590             MOVE WRK-VALOR-NUMERICO(1) TO WRK-VALOR-Q3
021600         ELSE
021610             COMPUTE WRK-RANK-Q1 =
021620                 1 + (0.25 * (WRK-QTD-VALORES-NUM - 1))
021630             COMPUTE WRK-RANK-Q3 =
021640                 1 + (0.75 * (WRK-QTD-VALORES-NUM - 1))
021650             MOVE WRK-RANK-Q1 TO WRK-POS-Q1-INT
021660             MOVE WRK-RANK-Q3 TO WRK-POS-Q3-INT
021670             COMPUTE WRK-FRAC-Q1 = WRK-RANK-Q1 - WRK-POS-Q1-INT
021680             COMPUTE WRK-FRAC-Q3 = WRK-RANK-Q3 - WRK-POS-Q3-INT
021690             IF WRK-POS-Q1-INT < WRK-QTD-VALORES-NUM
021700                 COMPUTE WRK-VALOR-Q1 =
021710                     WRK-VALOR-NUMERICO(WRK-POS-Q1-INT) +
021720                     (WRK-FRAC-Q1 *
021730                      (WRK-VALOR-NUMERICO(WRK-POS-Q1-INT + 1) -
021740                       WRK-VALOR-NUMERICO(WRK-POS-Q1-INT)))
021750             ELSE
021760                 MOVE WRK-VALOR-NUMERICO(WRK-POS-Q1-INT)
021770                     TO WRK-VALOR-Q1
021780             END-IF
021790             IF WRK-POS-Q3-INT < WRK-QTD-VALORES-NUM
021800                 COMPUTE WRK-VALOR-Q3 =
021810                     WRK-VALOR-NUMERICO(WRK-POS-Q3-INT) +
021820                     (WRK-FRAC-Q3 *
021830                      (WRK-VALOR-NUMERICO(WRK-POS-Q3-INT + 1) -
021840                       WRK-VALOR-NUMERICO(WRK-POS-Q3-INT)))
021850             ELSE
021860                 MOVE WRK-VALOR-NUMERICO(WRK-POS-Q3-INT)
021870                     TO WRK-VALOR-Q3
021880             END-IF
021890         END-IF.
021900         PERFORM 0462-CALCULAR-LIMITES-IQR.
021910 0461-CALCULAR-QUARTIS-FIM.                EXIT.
021920*-----------------------------------------------------------------
021930 0462-CALCULAR-LIMITES-IQR                SECTION.
021940*-----------------------------------------------------------------
021950         COMPUTE WRK-VALOR-IQR = WRK-VALOR-Q3 - WRK-VALOR-Q1.
021960         COMPUTE WRK-LIMITE-INFERIOR =
021970             WRK-VALOR-Q1 -
021980                 (LIM-IQR-MULTIPLICADOR * WRK-VALOR-IQR).
021990         COMPUTE WRK-LIMITE-SUPERIOR =
022000             WRK-VALOR-Q3 +
022010                 (LIM-IQR-MULTIPLICADOR * WRK-VALOR-IQR).
022020 0462-CALCULAR-LIMITES-IQR-FIM.             EXIT.
022030*-----------------------------------------------------------------
022040 0499-MONTAR-PCT-TEXTO                    SECTION.
022050*-----------------------------------------------------------------
022060*    CONVERTE WRK-PCT-VALOR1 (PERCENTUAL JA ARREDONDADO A 1 CASA
022070*    DECIMAL PELO CHAMADOR) PARA TEXTO TRIMADO EM WRK-PCT-TEXTO,
022080*    PARA SER EMBUTIDO NAS MENSAGENS DE RECOMENDACAO
022090*-----------------------------------------------------------------
022100         MOVE WRK-PCT-VALOR1 TO WRK-PCT-EDITADO.
022110         MOVE WRK-PCT-EDITADO TO WRK-CAMPO-ATUAL.
022120         PERFORM 0331-TRIMAR-CAMPO-ATUAL.
022130         MOVE SPACES TO WRK-PCT-TEXTO.
022140         MOVE WRK-CAMPO-ATUAL(1:WRK-TAM-CAMPO-ATUAL)
022150             TO WRK-PCT-TEXTO.
022160 0499-MONTAR-PCT-TEXTO-FIM.                EXIT.
022170*-----------------------------------------------------------------
022180*    BLOCO DE DESCRICAO DE COLUNA (0500 A 0553) - MONTA O TEXTO
022190*    DE NEGOCIO DE CADA COLUNA (PASSO 4 DO FLUXO BATCH), PELA
022200*    ORDEM DE GRUPOS DE PALAVRA-CHAVE/TIPO DO MANUAL DO USUARIO,
022210*    MAIS O SUFIXO DE QUALIDADE E O CORTE EM 200 BYTES
022220*-----------------------------------------------------------------
022230 0500-DESCREVER-COLUNAS                   SECTION.
022240*-----------------------------------------------------------------
022250         PERFORM 0501-DESCREVER-UMA-COLUNA
022260             VARYING WRK-POS-COL FROM 1 BY 1
022270             UNTIL WRK-POS-COL > WRK-QTD-CA-COLUNAS.
022280 0500-DESCREVER-COLUNAS-FIM.               EXIT.
022290*-----------------------------------------------------------------
022300 0501-DESCREVER-UMA-COLUNA                 SECTION.
022310*-----------------------------------------------------------------
022320*    PREPARA O NOME EM MINUSCULAS (PARA O TESTE DE PALAVRA-CHAVE),
022330*    CLASSIFICA O GRUPO (0510) E APLICA O SUFIXO/CORTE (0550)
022340*-----------------------------------------------------------------
022350         PERFORM 0521-PREPARAR-NOME-MINUSC.
022360         PERFORM 0510-CLASSIFICAR-PALAVRA-CHAVE.
022370         PERFORM 0550-APLICAR-SUFIXO.
022380 0501-DESCREVER-UMA-COLUNA-FIM.             EXIT.
022390*-----------------------------------------------------------------
022400 0510-CLASSIFICAR-PALAVRA-CHAVE             SECTION.
022410*-----------------------------------------------------------------
022420*    TESTA OS 15 GRUPOS NA ORDEM DO MANUAL - O PRIMEIRO QUE BATER
022430*    MONTA WRK-DESC-MONTADA E ARMA WRK-SW-DESC-ACHADA, O QUE FAZ
022440*    OS DEMAIS SEREM PULADOS
022450*-----------------------------------------------------------------
022460         MOVE SPACES TO WRK-DESC-MONTADA.
022470         MOVE "N" TO WRK-SW-DESC-ACHADA.
022480         PERFORM 0531-GRUPO-IDENTIFICADOR.
022490         IF NOT DESC-JA-ACHADA
022500             PERFORM 0532-GRUPO-NOME
022510         END-IF.
022520         IF NOT DESC-JA-ACHADA
022530             PERFORM 0533-GRUPO-TIMESTAMP
022540         END-IF.
022550         IF NOT DESC-JA-ACHADA
022560             PERFORM 0534-GRUPO-EMAIL
022570         END-IF.
022580         IF NOT DESC-JA-ACHADA
022590             PERFORM 0535-GRUPO-TELEFONE
022600         END-IF.
022610         IF NOT DESC-JA-ACHADA
022620             PERFORM 0536-GRUPO-URL
022630         END-IF.
022640         IF NOT DESC-JA-ACHADA
022650             PERFORM 0537-GRUPO-ENDERECO
022660         END-IF.
022670         IF NOT DESC-JA-ACHADA
022680             PERFORM 0538-GRUPO-MONETARIO
022690         END-IF.
022700         IF NOT DESC-JA-ACHADA
022710             PERFORM 0539-GRUPO-CONTAGEM
022720         END-IF.
022730         IF NOT DESC-JA-ACHADA
022740             PERFORM 0540-GRUPO-STATUS
022750         END-IF.
022760         IF NOT DESC-JA-ACHADA
022770             PERFORM 0541-GRUPO-DESCRITIVO
022780         END-IF.
022790         IF NOT DESC-JA-ACHADA
022800             PERFORM 0542-GRUPO-BOOLEANO
022810         END-IF.
022820         IF NOT DESC-JA-ACHADA
022830             PERFORM 0543-GRUPO-NUMERICO
022840         END-IF.
022850         IF NOT DESC-JA-ACHADA
022860             PERFORM 0544-GRUPO-STRING
022870         END-IF.
022880         IF NOT DESC-JA-ACHADA
022890             PERFORM 0545-GRUPO-OUTROS
022900         END-IF.
022910 0510-CLASSIFICAR-PALAVRA-CHAVE-FIM.        EXIT.
022920*-----------------------------------------------------------------
022930 0511-CONTEM-PALAVRA                       SECTION.
022940*-----------------------------------------------------------------
022950*    TESTA SE WRK-PALAVRA-TESTE(1:WRK-TAM-PALAVRA-TESTE) OCORRE EM
022960*    QUALQUER POSICAO DE WRK-NOME-MINUSC(1:WRK-TAM-NOME-MINUSC) -
022970*    RESULTADO EM WRK-SW-ACHOU-PALAVRA/88 ACHOU-PALAVRA
022980*-----------------------------------------------------------------
022990         MOVE "N" TO WRK-SW-ACHOU-PALAVRA.
023000         IF WRK-TAM-PALAVRA-TESTE <= WRK-TAM-NOME-MINUSC
023010             PERFORM 0512-TESTAR-POSICAO-PALAVRA
023020                 VARYING WRK-POS-SCAN-PALAVRA FROM 1 BY 1
023030                 UNTIL WRK-POS-SCAN-PALAVRA >
023040                           (WRK-TAM-NOME-MINUSC -
023050                            WRK-TAM-PALAVRA-TESTE + 1)
023060                    OR ACHOU-PALAVRA
023070         END-IF.
023080 0511-CONTEM-PALAVRA-FIM.                   EXIT.
023090*-----------------------------------------------------------------
023100 0512-TESTAR-POSICAO-PALAVRA                SECTION.
023110*-----------------------------------------------------------------
023120         IF WRK-NOME-MINUSC(WRK-POS-SCAN-PALAVRA:
023130                WRK-TAM-PALAVRA-TESTE)
023140            = WRK-PALAVRA-TESTE(1:WRK-TAM-PALAVRA-TESTE)
023150             SET ACHOU-PALAVRA TO TRUE
023160         END-IF.
023170 0512-TESTAR-POSICAO-PALAVRA-FIM.            EXIT.
023180*-----------------------------------------------------------------
023190 0513-TESTAR-E-ACUMULAR                     SECTION.
023200*-----------------------------------------------------------------
023210*    CHAMADO UMA VEZ POR PALAVRA-CHAVE DO GRUPO CORRENTE, COM A
023220*    PALAVRA JA EM WRK-PALAVRA-TESTE/WRK-TAM-PALAVRA-TESTE - SO
023230*    TESTA SE O GRUPO AINDA NAO TIVER BATIDO (OU ACUMULADO POR
023240*    OUTRA PALAVRA DO MESMO GRUPO)
023250*-----------------------------------------------------------------
023260         IF NOT GRUPO-JA-ACHADO
023270             PERFORM 0511-CONTEM-PALAVRA
023280             IF ACHOU-PALAVRA
023290                 SET GRUPO-JA-ACHADO TO TRUE
023300             END-IF
023310         END-IF.
023320 0513-TESTAR-E-ACUMULAR-FIM.                 EXIT.
023330*-----------------------------------------------------------------
023340 0520-HUMANIZAR-NOME                        SECTION.
023350*-----------------------------------------------------------------
023360*    "humanize(name)" DO MANUAL: TROCA UNDERSCORE POR ESPACO,
023370*    INSERE UM ESPACO ANTES DE MAIUSCULA QUE VEM DEPOIS DE
023380*    MINUSCULA, PASSA TUDO PARA MINUSCULO E TRIMA.  O NOME
023390*    ORIGINAL (ANTES DE MINUSCULIZAR) E LIDO EM WRK-CAMPO-ATUAL,
023400*    QUE JA ESTA TRIMADO PELA PASSAGEM POR 0521
023410*-----------------------------------------------------------------
023420         MOVE SPACES TO WRK-NOME-HUM-BRUTO.
023430         MOVE ZERO TO WRK-TAM-HUM-BRUTO.
023440         PERFORM 0522-HUMANIZAR-UM-CARACTER
023450             VARYING WRK-POS-SCAN FROM 1 BY 1
023460             UNTIL WRK-POS-SCAN > WRK-TAM-CAMPO-ATUAL.
023470         MOVE SPACES TO WRK-NOME-HUMANIZADO.
023480         IF WRK-TAM-HUM-BRUTO > 64
023490             MOVE WRK-NOME-HUM-BRUTO(1:64) TO WRK-NOME-HUMANIZADO
023500             MOVE 64 TO WRK-TAM-NOME-HUMANIZADO
023510         ELSE
023520             IF WRK-TAM-HUM-BRUTO > ZERO
023530                 MOVE WRK-NOME-HUM-BRUTO(1:WRK-TAM-HUM-BRUTO)
023540                     TO WRK-NOME-HUMANIZADO
023550             END-IF
023560             MOVE WRK-TAM-HUM-BRUTO TO WRK-TAM-NOME-HUMANIZADO
023570         END-IF.
023580         INSPECT WRK-NOME-HUMANIZADO CONVERTING
023590             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
023600             TO "abcdefghijklmnopqrstuvwxyz".
023610         MOVE WRK-NOME-HUMANIZADO TO WRK-CAMPO-ATUAL.
023620         PERFORM 0331-TRIMAR-CAMPO-ATUAL.
023630         MOVE SPACES TO WRK-NOME-HUMANIZADO.
023640         IF WRK-TAM-CAMPO-ATUAL > ZERO
023650             MOVE WRK-CAMPO-ATUAL(1:WRK-TAM-CAMPO-ATUAL)
023660                 TO WRK-NOME-HUMANIZADO
023670             MOVE WRK-TAM-CAMPO-ATUAL TO WRK-TAM-NOME-HUMANIZADO
023680         ELSE
023690             MOVE "column" TO WRK-NOME-HUMANIZADO
023700             MOVE 6 TO WRK-TAM-NOME-HUMANIZADO
023710         END-IF.
023720 0520-HUMANIZAR-NOME-FIM.                   EXIT.
023730*-----------------------------------------------------------------
023740 0521-PREPARAR-NOME-MINUSC                  SECTION.
023750*-----------------------------------------------------------------
023760*    TRIMA O NOME DA COLUNA E GUARDA DUAS COPIAS - WRK-CAMPO-ATUAL
023770*    (CAIXA ORIGINAL, USADA POR 0520) E WRK-NOME-MINUSC (TUDO
023780*    MINUSCULO, USADA PELO TESTE DE PALAVRA-CHAVE EM 0511)
023790*-----------------------------------------------------------------
023800         MOVE CA-NAME(WRK-POS-COL) TO WRK-CAMPO-ATUAL.
023810         PERFORM 0331-TRIMAR-CAMPO-ATUAL.
023820         MOVE SPACES TO WRK-NOME-MINUSC.
023830         IF WRK-TAM-CAMPO-ATUAL > ZERO
023840             MOVE WRK-CAMPO-ATUAL(1:WRK-TAM-CAMPO-ATUAL)
023850                 TO WRK-NOME-MINUSC
023860         END-IF.
023870         MOVE WRK-TAM-CAMPO-ATUAL TO WRK-TAM-NOME-MINUSC.
023880         INSPECT WRK-NOME-MINUSC CONVERTING
023890             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
023900             TO "abcdefghijklmnopqrstuvwxyz".
023910 0521-PREPARAR-NOME-MINUSC-FIM.              EXIT.
023920*-----------------------------------------------------------------
023930 0522-HUMANIZAR-UM-CARACTER                 SECTION.
023940*-----------------------------------------------------------------
023950*    TRATA O CARACTER DE WRK-CAMPO-ATUAL NA POSICAO WRK-POS-SCAN -
023960*    UNDERSCORE VIRA ESPACO; MAIUSCULA PRECEDIDA DE MINUSCULA
023970*    GANHA UM ESPACO NA FRENTE; OS DEMAIS SAO SO COPIADOS
023980*-----------------------------------------------------------------
023990         MOVE WRK-CAMPO-ATUAL(WRK-POS-SCAN:1)
024000             TO WRK-CAR-ATUAL-HUM.
024010         IF WRK-POS-SCAN > 1
024020            AND WRK-CAR-ATUAL-HUM >= "A"
024030            AND WRK-CAR-ATUAL-HUM <= "Z"
024040            AND WRK-CAMPO-ATUAL(WRK-POS-SCAN - 1:1) >= "a"
024050            AND WRK-CAMPO-ATUAL(WRK-POS-SCAN - 1:1) <= "z"
024060             ADD 1 TO WRK-TAM-HUM-BRUTO
024070             MOVE SPACE TO WRK-NOME-HUM-BRUTO(WRK-TAM-HUM-BRUTO:1)
024080         END-IF.
024090         ADD 1 TO WRK-TAM-HUM-BRUTO.
024100         IF WRK-CAR-ATUAL-HUM = "_"
024110             MOVE SPACE TO WRK-NOME-HUM-BRUTO(WRK-TAM-HUM-BRUTO:1)
024120         ELSE
024130             MOVE WRK-CAR-ATUAL-HUM
024140                 TO WRK-NOME-HUM-BRUTO(WRK-TAM-HUM-BRUTO:1)
024150         END-IF.
024160 0522-HUMANIZAR-UM-CARACTER-FIM.             EXIT.
024170*-----------------------------------------------------------------
024180 0525-PREPARAR-SQLTYPE-TEXTO                SECTION.
024190*-----------------------------------------------------------------
024200*    TRIMA CA-SQL-TYPE DA COLUNA CORRENTE PARA EMBUTIR NOS
024210*    TEXTOS DOS GRUPOS 13 E 14
024220*-----------------------------------------------------------------
024230         MOVE CA-SQL-TYPE(WRK-POS-COL) TO WRK-CAMPO-ATUAL.
024240         PERFORM 0331-TRIMAR-CAMPO-ATUAL.
024250         MOVE SPACES TO WRK-SQLTYPE-TEXTO.
024260         IF WRK-TAM-CAMPO-ATUAL > ZERO
024270             MOVE WRK-CAMPO-ATUAL(1:WRK-TAM-CAMPO-ATUAL)
024280                 TO WRK-SQLTYPE-TEXTO
024290         END-IF.
024300         MOVE WRK-TAM-CAMPO-ATUAL TO WRK-TAM-SQLTYPE-TEXTO.
024310 0525-PREPARAR-SQLTYPE-TEXTO-FIM.            EXIT.
024320*-----------------------------------------------------------------
024330 0526-PREPARAR-UNIQUE-TEXTO                 SECTION.
024340*-----------------------------------------------------------------
024350*    EDITA E TRIMA CA-UNIQUE-COUNT DA COLUNA CORRENTE PARA
024360*    EMBUTIR NOS TEXTOS DOS GRUPOS 13 E 15 - REAPROVEITA
024370*    WRK-CAMPO-ATUAL/WRK-TAM-CAMPO-ATUAL (0331)
024380*-----------------------------------------------------------------
024390         MOVE CA-UNIQUE-COUNT(WRK-POS-COL) TO WRK-UNIQUE-EDITADO.
024400         MOVE WRK-UNIQUE-EDITADO TO WRK-CAMPO-ATUAL.
024410         PERFORM 0331-TRIMAR-CAMPO-ATUAL.
024420 0526-PREPARAR-UNIQUE-TEXTO-FIM.             EXIT.
024430*-----------------------------------------------------------------
024440 0531-GRUPO-IDENTIFICADOR                   SECTION.
024450*-----------------------------------------------------------------
024460*    GRUPO 1 - CONTEM "id", "key" OU "pk"
024470*-----------------------------------------------------------------
024480         MOVE "N" TO WRK-SW-GRUPO-ACHADO.
024490         MOVE "id" TO WRK-PALAVRA-TESTE.
024500         MOVE 2 TO WRK-TAM-PALAVRA-TESTE.
024510         PERFORM 0513-TESTAR-E-ACUMULAR.
024520         MOVE "key" TO WRK-PALAVRA-TESTE.
024530         MOVE 3 TO WRK-TAM-PALAVRA-TESTE.
024540         PERFORM 0513-TESTAR-E-ACUMULAR.
024550         MOVE "pk" TO WRK-PALAVRA-TESTE.
024560         MOVE 2 TO WRK-TAM-PALAVRA-TESTE.
024570         PERFORM 0513-TESTAR-E-ACUMULAR.
024580         IF GRUPO-JA-ACHADO
024590             PERFORM 0520-HUMANIZAR-NOME
024600             MOVE SPACES TO WRK-DESC-MONTADA
024610             STRING "Unique identifier field for "
024620                        DELIMITED BY SIZE
024630                    WRK-NOME-HUMANIZADO(1:WRK-TAM-NOME-HUMANIZADO)
024640                        DELIMITED BY SIZE
024650                 INTO WRK-DESC-MONTADA
024660             SET DESC-JA-ACHADA TO TRUE
024670         END-IF.
024680 0531-GRUPO-IDENTIFICADOR-FIM.               EXIT.
024690*-----------------------------------------------------------------
024700 0532-GRUPO-NOME                            SECTION.
024710*-----------------------------------------------------------------
024720*    GRUPO 2 - CONTEM "name" OU "title"
024730*-----------------------------------------------------------------
024740         MOVE "N" TO WRK-SW-GRUPO-ACHADO.
024750         MOVE "name" TO WRK-PALAVRA-TESTE.
024760         MOVE 4 TO WRK-TAM-PALAVRA-TESTE.
024770         PERFORM 0513-TESTAR-E-ACUMULAR.
024780         MOVE "title" TO WRK-PALAVRA-TESTE.
024790         MOVE 5 TO WRK-TAM-PALAVRA-TESTE.
024800         PERFORM 0513-TESTAR-E-ACUMULAR.
024810         IF GRUPO-JA-ACHADO
024820             MOVE
024830               "Name or title field containing descriptive text"
024840                TO WRK-DESC-MONTADA
024850             SET DESC-JA-ACHADA TO TRUE
024860         END-IF.
024870 0532-GRUPO-NOME-FIM.                        EXIT.
024880*-----------------------------------------------------------------
024890 0533-GRUPO-TIMESTAMP                       SECTION.
024900*-----------------------------------------------------------------
024910*    GRUPO 3 - CONTEM "date", "time", "created", "updated" OU
024920*    "modified"
024930*-----------------------------------------------------------------
024940         MOVE "N" TO WRK-SW-GRUPO-ACHADO.
024950         MOVE "date" TO WRK-PALAVRA-TESTE.
024960         MOVE 4 TO WRK-TAM-PALAVRA-TESTE.
024970         PERFORM 0513-TESTAR-E-ACUMULAR.
024980         MOVE "time" TO WRK-PALAVRA-TESTE.
024990         MOVE 4 TO WRK-TAM-PALAVRA-TESTE.
025000         PERFORM 0513-TESTAR-E-ACUMULAR.
025010         MOVE "created" TO WRK-PALAVRA-TESTE.
025020         MOVE 7 TO WRK-TAM-PALAVRA-TESTE.
025030         PERFORM 0513-TESTAR-E-ACUMULAR.
025040         MOVE "updated" TO WRK-PALAVRA-TESTE.
025050         MOVE 7 TO WRK-TAM-PALAVRA-TESTE.
025060         PERFORM 0513-TESTAR-E-ACUMULAR.
025070         MOVE "modified" TO WRK-PALAVRA-TESTE.
025080         MOVE 8 TO WRK-TAM-PALAVRA-TESTE.
025090         PERFORM 0513-TESTAR-E-ACUMULAR.
025100         IF GRUPO-JA-ACHADO
025110             PERFORM 0520-HUMANIZAR-NOME
025120             MOVE SPACES TO WRK-DESC-MONTADA
025130             STRING "Timestamp field for " DELIMITED BY SIZE
025140                    WRK-NOME-HUMANIZADO(1:WRK-TAM-NOME-HUMANIZADO)
025150                        DELIMITED BY SIZE
025160                    " events" DELIMITED BY SIZE
025170                 INTO WRK-DESC-MONTADA
025180             SET DESC-JA-ACHADA TO TRUE
025190         END-IF.
025200 0533-GRUPO-TIMESTAMP-FIM.                   EXIT.
025210*-----------------------------------------------------------------
025220 0534-GRUPO-EMAIL                           SECTION.
025230*-----------------------------------------------------------------
025240*    GRUPO 4 - CONTEM "email" OU "mail"
025250*-----------------------------------------------------------------
025260         MOVE "N" TO WRK-SW-GRUPO-ACHADO.
025270         MOVE "email" TO WRK-PALAVRA-TESTE.
025280         MOVE 5 TO WRK-TAM-PALAVRA-TESTE.
025290         PERFORM 0513-TESTAR-E-ACUMULAR.
025300         MOVE "mail" TO WRK-PALAVRA-TESTE.
025310         MOVE 4 TO WRK-TAM-PALAVRA-TESTE.
025320         PERFORM 0513-TESTAR-E-ACUMULAR.
025330         IF GRUPO-JA-ACHADO
025340             MOVE SPACES TO WRK-DESC-MONTADA
025350             STRING "Email address field with validation "
025360                        DELIMITED BY SIZE
025370                    "format requirements" DELIMITED BY SIZE
025380                 INTO WRK-DESC-MONTADA
025390             SET DESC-JA-ACHADA TO TRUE
025400         END-IF.
025410 0534-GRUPO-EMAIL-FIM.                       EXIT.
025420*-----------------------------------------------------------------
025430 0535-GRUPO-TELEFONE                        SECTION.
025440*-----------------------------------------------------------------
025450*    GRUPO 5 - CONTEM "phone", "tel" OU "mobile"
025460*-----------------------------------------------------------------
025470         MOVE "N" TO WRK-SW-GRUPO-ACHADO.
025480         MOVE "phone" TO WRK-PALAVRA-TESTE.
025490         MOVE 5 TO WRK-TAM-PALAVRA-TESTE.
025500         PERFORM 0513-TESTAR-E-ACUMULAR.
025510         MOVE "tel" TO WRK-PALAVRA-TESTE.
025520         MOVE 3 TO WRK-TAM-PALAVRA-TESTE.
025530         PERFORM 0513-TESTAR-E-ACUMULAR.
025540         MOVE "mobile" TO WRK-PALAVRA-TESTE.
025550         MOVE 6 TO WRK-TAM-PALAVRA-TESTE.
025560         PERFORM 0513-TESTAR-E-ACUMULAR.
025570         IF GRUPO-JA-ACHADO
025580             MOVE SPACES TO WRK-DESC-MONTADA
025590             STRING "Phone number field supporting various "
025600                        DELIMITED BY SIZE
025610                    "international formats" DELIMITED BY SIZE
025620                 INTO WRK-DESC-MONTADA
025630             SET DESC-JA-ACHADA TO TRUE
025640         END-IF.
025650 0535-GRUPO-TELEFONE-FIM.                    EXIT.
025660*-----------------------------------------------------------------
025670 0536-GRUPO-URL                             SECTION.
025680*-----------------------------------------------------------------
025690*    GRUPO 6 - CONTEM "url", "link" OU "website"
025700*-----------------------------------------------------------------
025710         MOVE "N" TO WRK-SW-GRUPO-ACHADO.
025720         MOVE "url" TO WRK-PALAVRA-TESTE.
025730         MOVE 3 TO WRK-TAM-PALAVRA-TESTE.
025740         PERFORM 0513-TESTAR-E-ACUMULAR.
025750         MOVE "link" TO WRK-PALAVRA-TESTE.
025760         MOVE 4 TO WRK-TAM-PALAVRA-TESTE.
025770         PERFORM 0513-TESTAR-E-ACUMULAR.
025780         MOVE "website" TO WRK-PALAVRA-TESTE.
025790         MOVE 7 TO WRK-TAM-PALAVRA-TESTE.
025800         PERFORM 0513-TESTAR-E-ACUMULAR.
025810         IF GRUPO-JA-ACHADO
025820             MOVE
025830               "URL field for web addresses and external links"
025840                TO WRK-DESC-MONTADA
025850             SET DESC-JA-ACHADA TO TRUE
025860         END-IF.
025870 0536-GRUPO-URL-FIM.                         EXIT.
025880*-----------------------------------------------------------------
025890 0537-GRUPO-ENDERECO                        SECTION.
025900*-----------------------------------------------------------------
025910*    GRUPO 7 - CONTEM "address", "addr" OU "location"
025920*-----------------------------------------------------------------
025930         MOVE "N" TO WRK-SW-GRUPO-ACHADO.
025940         MOVE "address" TO WRK-PALAVRA-TESTE.
025950         MOVE 7 TO WRK-TAM-PALAVRA-TESTE.
025960         PERFORM 0513-TESTAR-E-ACUMULAR.
025970         MOVE "addr" TO WRK-PALAVRA-TESTE.
025980         MOVE 4 TO WRK-TAM-PALAVRA-TESTE.
025990         PERFORM 0513-TESTAR-E-ACUMULAR.
026000         MOVE "location" TO WRK-PALAVRA-TESTE.
026010         MOVE 8 TO WRK-TAM-PALAVRA-TESTE.
026020         PERFORM 0513-TESTAR-E-ACUMULAR.
026030         IF GRUPO-JA-ACHADO
026040             PERFORM 0520-HUMANIZAR-NOME
026050             MOVE SPACES TO WRK-DESC-MONTADA
026060             STRING "Address field storing " DELIMITED BY SIZE
026070                    WRK-NOME-HUMANIZADO(1:WRK-TAM-NOME-HUMANIZADO)
026080                        DELIMITED BY SIZE
026090                    " information" DELIMITED BY SIZE
026100                 INTO WRK-DESC-MONTADA
026110             SET DESC-JA-ACHADA TO TRUE
026120         END-IF.
026130 0537-GRUPO-ENDERECO-FIM.                    EXIT.
026140*-----------------------------------------------------------------
026150 0538-GRUPO-MONETARIO                       SECTION.
026160*-----------------------------------------------------------------
026170*    GRUPO 8 - CONTEM "amount", "price", "cost", "value",
026180*    "total" OU "sum"
026190*-----------------------------------------------------------------
026200         MOVE "N" TO WRK-SW-GRUPO-ACHADO.
026210         MOVE "amount" TO WRK-PALAVRA-TESTE.
026220         MOVE 6 TO WRK-TAM-PALAVRA-TESTE.
026230         PERFORM 0513-TESTAR-E-ACUMULAR.
026240         MOVE "price" TO WRK-PALAVRA-TESTE.
026250         MOVE 5 TO WRK-TAM-PALAVRA-TESTE.
026260         PERFORM 0513-TESTAR-E-ACUMULAR.
026270         MOVE "cost" TO WRK-PALAVRA-TESTE.
026280         MOVE 4 TO WRK-TAM-PALAVRA-TESTE.
026290         PERFORM 0513-TESTAR-E-ACUMULAR.
026300         MOVE "value" TO WRK-PALAVRA-TESTE.
026310         MOVE 5 TO WRK-TAM-PALAVRA-TESTE.
026320         PERFORM 0513-TESTAR-E-ACUMULAR.
026330         MOVE "total" TO WRK-PALAVRA-TESTE.
026340         MOVE 5 TO WRK-TAM-PALAVRA-TESTE.
026350         PERFORM 0513-TESTAR-E-ACUMULAR.
026360         MOVE "sum" TO WRK-PALAVRA-TESTE.
026370         MOVE 3 TO WRK-TAM-PALAVRA-TESTE.
026380         PERFORM 0513-TESTAR-E-ACUMULAR.
026390         IF GRUPO-JA-ACHADO
026400             PERFORM 0520-HUMANIZAR-NOME
026410             MOVE SPACES TO WRK-DESC-MONTADA
026420             STRING "Monetary value field for " DELIMITED BY SIZE
026430                    WRK-NOME-HUMANIZADO(1:WRK-TAM-NOME-HUMANIZADO)
026440                        DELIMITED BY SIZE
026450                    " calculations" DELIMITED BY SIZE
026460                 INTO WRK-DESC-MONTADA
026470             SET DESC-JA-ACHADA TO TRUE
026480         END-IF.
026490 0538-GRUPO-MONETARIO-FIM.                   EXIT.
026500*-----------------------------------------------------------------
026510 0539-GRUPO-CONTAGEM                        SECTION.
026520*-----------------------------------------------------------------
026530*    GRUPO 9 - CONTEM "count", "number", "qty" OU "quantity"
026540*-----------------------------------------------------------------
026550         MOVE "N" TO WRK-SW-GRUPO-ACHADO.
026560         MOVE "count" TO WRK-PALAVRA-TESTE.
026570         MOVE 5 TO WRK-TAM-PALAVRA-TESTE.
026580         PERFORM 0513-TESTAR-E-ACUMULAR.
026590         MOVE "number" TO WRK-PALAVRA-TESTE.
026600         MOVE 6 TO WRK-TAM-PALAVRA-TESTE.
026610         PERFORM 0513-TESTAR-E-ACUMULAR.
026620         MOVE "qty" TO WRK-PALAVRA-TESTE.
026630         MOVE 3 TO WRK-TAM-PALAVRA-TESTE.
026640         PERFORM 0513-TESTAR-E-ACUMULAR.
026650         MOVE "quantity" TO WRK-PALAVRA-TESTE.
026660         MOVE 8 TO WRK-TAM-PALAVRA-TESTE.
026670         PERFORM 0513-TESTAR-E-ACUMULAR.
026680         IF GRUPO-JA-ACHADO
026690             PERFORM 0520-HUMANIZAR-NOME
026700             MOVE SPACES TO WRK-DESC-MONTADA
026710             STRING "Numeric count field for " DELIMITED BY SIZE
026720                    WRK-NOME-HUMANIZADO(1:WRK-TAM-NOME-HUMANIZADO)
026730                        DELIMITED BY SIZE
026740                    " tracking" DELIMITED BY SIZE
026750                 INTO WRK-DESC-MONTADA
026760             SET DESC-JA-ACHADA TO TRUE
026770         END-IF.
026780 0539-GRUPO-CONTAGEM-FIM.                    EXIT.
026790*-----------------------------------------------------------------
026800 0540-GRUPO-STATUS                          SECTION.
026810*-----------------------------------------------------------------
026820*    GRUPO 10 - CONTEM "status", "state" OU "flag"
026830*-----------------------------------------------------------------
026840         MOVE "N" TO WRK-SW-GRUPO-ACHADO.
026850         MOVE "status" TO WRK-PALAVRA-TESTE.
026860         MOVE 6 TO WRK-TAM-PALAVRA-TESTE.
026870         PERFORM 0513-TESTAR-E-ACUMULAR.
026880         MOVE "state" TO WRK-PALAVRA-TESTE.
026890         MOVE 5 TO WRK-TAM-PALAVRA-TESTE.
026900         PERFORM 0513-TESTAR-E-ACUMULAR.
026910         MOVE "flag" TO WRK-PALAVRA-TESTE.
026920         MOVE 4 TO WRK-TAM-PALAVRA-TESTE.
026930         PERFORM 0513-TESTAR-E-ACUMULAR.
026940         IF GRUPO-JA-ACHADO
026950             PERFORM 0520-HUMANIZAR-NOME
026960             MOVE SPACES TO WRK-DESC-MONTADA
026970             STRING "Status indicator field for "
026980                        DELIMITED BY SIZE
026990                    WRK-NOME-HUMANIZADO(1:WRK-TAM-NOME-HUMANIZADO)
027000                        DELIMITED BY SIZE
027010                 INTO WRK-DESC-MONTADA
027020             SET DESC-JA-ACHADA TO TRUE
027030         END-IF.
027040 0540-GRUPO-STATUS-FIM.                      EXIT.
027050*-----------------------------------------------------------------
027060 0541-GRUPO-DESCRITIVO                      SECTION.
027070*-----------------------------------------------------------------
027080*    GRUPO 11 - CONTEM "description", "desc", "comment" OU "note"
027090*-----------------------------------------------------------------
027100         MOVE "N" TO WRK-SW-GRUPO-ACHADO.
027110         MOVE "description" TO WRK-PALAVRA-TESTE.
027120         MOVE 11 TO WRK-TAM-PALAVRA-TESTE.
027130         PERFORM 0513-TESTAR-E-ACUMULAR.
027140         MOVE "desc" TO WRK-PALAVRA-TESTE.
027150         MOVE 4 TO WRK-TAM-PALAVRA-TESTE.
027160         PERFORM 0513-TESTAR-E-ACUMULAR.
027170         MOVE "comment" TO WRK-PALAVRA-TESTE.
027180         MOVE 7 TO WRK-TAM-PALAVRA-TESTE.
027190         PERFORM 0513-TESTAR-E-ACUMULAR.
027200         MOVE "note" TO WRK-PALAVRA-TESTE.
027210         MOVE 4 TO WRK-TAM-PALAVRA-TESTE.
027220         PERFORM 0513-TESTAR-E-ACUMULAR.
027230         IF GRUPO-JA-ACHADO
027240             PERFORM 0520-HUMANIZAR-NOME
027250             MOVE SPACES TO WRK-DESC-MONTADA
027260             STRING "Descriptive text field containing "
027270                        DELIMITED BY SIZE
027280                    WRK-NOME-HUMANIZADO(1:WRK-TAM-NOME-HUMANIZADO)
027290                        DELIMITED BY SIZE
027300                    " details" DELIMITED BY SIZE
027310                 INTO WRK-DESC-MONTADA
027320             SET DESC-JA-ACHADA TO TRUE
027330         END-IF.
027340 0541-GRUPO-DESCRITIVO-FIM.                  EXIT.
027350*-----------------------------------------------------------------
027360 0542-GRUPO-BOOLEANO                        SECTION.
027370*-----------------------------------------------------------------
027380*    GRUPO 12 - DATA-TYPE = boolean (TESTE DIRETO DE TIPO, NAO
027390*    DE PALAVRA-CHAVE NO NOME)
027400*-----------------------------------------------------------------
027410         IF CA-DATA-TYPE(WRK-POS-COL) = "boolean"
027420             PERFORM 0520-HUMANIZAR-NOME
027430             MOVE SPACES TO WRK-DESC-MONTADA
027440             STRING "Boolean flag indicating " DELIMITED BY SIZE
027450                    WRK-NOME-HUMANIZADO(1:WRK-TAM-NOME-HUMANIZADO)
027460                        DELIMITED BY SIZE
027470                    " state" DELIMITED BY SIZE
027480                 INTO WRK-DESC-MONTADA
027490             SET DESC-JA-ACHADA TO TRUE
027500         END-IF.
027510 0542-GRUPO-BOOLEANO-FIM.                    EXIT.
027520*-----------------------------------------------------------------
027530 0543-GRUPO-NUMERICO                        SECTION.
027540*-----------------------------------------------------------------
027550*    GRUPO 13 - DATA-TYPE EM decimal/int/bigint/tinyint/smallint -
027560*    O 88-LEVEL CA-TIPO-NUMERICO JA COBRE AS VARIANTES UNSIGNED E
027580*-----------------------------------------------------------------
027590         IF CA-TIPO-NUMERICO(WRK-POS-COL)
027600             PERFORM 0525-PREPARAR-SQLTYPE-TEXTO
027610             PERFORM 0526-PREPARAR-UNIQUE-TEXTO
027620             MOVE SPACES TO WRK-DESC-MONTADA
027630             STRING "Numeric field (" DELIMITED BY SIZE
027640                    WRK-SQLTYPE-TEXTO(1:WRK-TAM-SQLTYPE-TEXTO)
027650                        DELIMITED BY SIZE
027660                    ") with " DELIMITED BY SIZE
027670                    WRK-CAMPO-ATUAL(1:WRK-TAM-CAMPO-ATUAL)
027680                        DELIMITED BY SIZE
027690                    " unique values" DELIMITED BY SIZE
027700                 INTO WRK-DESC-MONTADA
027710             SET DESC-JA-ACHADA TO TRUE
027720         END-IF.
027730 0543-GRUPO-NUMERICO-FIM.                    EXIT.
027740*-----------------------------------------------------------------
027750 0544-GRUPO-STRING                          SECTION.
027760*-----------------------------------------------------------------
027770*    GRUPO 14 - DATA-TYPE CONTEM "string" (short_string, string,
027780*    medium_string, long_string - OS TIPOS DA FASE 3)
027790*-----------------------------------------------------------------
027800         IF CA-TIPO-STRING(WRK-POS-COL)
027810             PERFORM 0525-PREPARAR-SQLTYPE-TEXTO
027820             PERFORM 0520-HUMANIZAR-NOME
027830             MOVE SPACES TO WRK-DESC-MONTADA
027840             STRING "Text field (" DELIMITED BY SIZE
027850                    WRK-SQLTYPE-TEXTO(1:WRK-TAM-SQLTYPE-TEXTO)
027860                        DELIMITED BY SIZE
027870                    ") containing " DELIMITED BY SIZE
027880                    WRK-NOME-HUMANIZADO(1:WRK-TAM-NOME-HUMANIZADO)
027890                        DELIMITED BY SIZE
027900                    " data" DELIMITED BY SIZE
027910                 INTO WRK-DESC-MONTADA
027920             SET DESC-JA-ACHADA TO TRUE
027930         END-IF.
027940 0544-GRUPO-STRING-FIM.                      EXIT.
027950*-----------------------------------------------------------------
027960 0545-GRUPO-OUTROS                          SECTION.
027970*-----------------------------------------------------------------
027980*    GRUPO 15 - CASO NAO TENHA BATIDO NENHUM DOS GRUPOS ANTERIORES
027990*    (INCLUI O TIPO "unknown") - SEMPRE FECHA A CLASSIFICACAO
028000*-----------------------------------------------------------------
028010         PERFORM 0525-PREPARAR-SQLTYPE-TEXTO.
028020         PERFORM 0526-PREPARAR-UNIQUE-TEXTO.
028030         MOVE SPACES TO WRK-DESC-MONTADA.
028040         STRING "Data field of type " DELIMITED BY SIZE
028050                WRK-SQLTYPE-TEXTO(1:WRK-TAM-SQLTYPE-TEXTO)
028060                    DELIMITED BY SIZE
028070                " with " DELIMITED BY SIZE
028080                WRK-CAMPO-ATUAL(1:WRK-TAM-CAMPO-ATUAL)
028090                    DELIMITED BY SIZE
028100                " distinct values" DELIMITED BY SIZE
028110             INTO WRK-DESC-MONTADA.
028120         SET DESC-JA-ACHADA TO TRUE.
028130 0545-GRUPO-OUTROS-FIM.                      EXIT.
028140*-----------------------------------------------------------------
028150 0550-APLICAR-SUFIXO                        SECTION.
028160*-----------------------------------------------------------------
028170*    SUFIXO DE QUALIDADE (UM SO, NESTA ORDEM DE PRIORIDADE):
028180*    NULL-PCT > 20% EMBUTE O PROPRIO PERCENTUAL (2 CASAS); SENAO,
028190*    MAIS DE 2 RECOMENDACOES SO AVISA QUE HA VARIOS PROBLEMAS.
028200*    DEPOIS CORTA EM 200 BYTES E GRAVA EM CA-DESCRIPTION
028210*-----------------------------------------------------------------
028220         IF CA-NULL-PCT(WRK-POS-COL) > LIM-NULO-SIGNIFICATIVO
028230             PERFORM 0551-TRUNCAR-DESCRICAO
028240             MOVE CA-NULL-PCT(WRK-POS-COL) TO WRK-PCT2-EDITADO
028250             MOVE WRK-PCT2-EDITADO TO WRK-CAMPO-ATUAL
028260             PERFORM 0331-TRIMAR-CAMPO-ATUAL
028270             MOVE WRK-DESC-MONTADA TO WRK-DESC-MONTADA-AUX
028280             STRING
028290                 WRK-DESC-MONTADA-AUX(1:WRK-TAM-DESC-MONTADA)
028300                     DELIMITED BY SIZE
028310                 " (High null rate: " DELIMITED BY SIZE
028320                 WRK-CAMPO-ATUAL(1:WRK-TAM-CAMPO-ATUAL)
028330                     DELIMITED BY SIZE
028340                 "%)" DELIMITED BY SIZE
028350             INTO WRK-DESC-MONTADA
028360         ELSE
028370             IF CA-REC-COUNT(WRK-POS-COL) > 2
028380                 PERFORM 0551-TRUNCAR-DESCRICAO
028390                 MOVE WRK-DESC-MONTADA TO WRK-DESC-MONTADA-AUX
028400                 STRING
028410                     WRK-DESC-MONTADA-AUX(1:WRK-TAM-DESC-MONTADA)
028420                         DELIMITED BY SIZE
028430                     " (Multiple data quality issues detected)"
028440                         DELIMITED BY SIZE
028450                 INTO WRK-DESC-MONTADA
028460             END-IF
028470         END-IF.
028480         PERFORM 0551-TRUNCAR-DESCRICAO.
028490         MOVE SPACES TO CA-DESCRIPTION(WRK-POS-COL).
028500         MOVE WRK-DESC-MONTADA(1:WRK-TAM-DESC-MONTADA)
028510             TO CA-DESCRIPTION(WRK-POS-COL).
028520 0550-APLICAR-SUFIXO-FIM.                    EXIT.
028530*-----------------------------------------------------------------
028540 0551-TRUNCAR-DESCRICAO                     SECTION.
028550*-----------------------------------------------------------------
028560*    MEDE O TAMANHO REAL DE WRK-DESC-MONTADA (0552) E, SE PASSAR
028570*    DE 200, CORTA - COMO O CAMPO JA TEM 200 BYTES, O CORTE E SO
028580*    TRAVAR O TAMANHO EM 200 (NADA A GRAVAR POR CIMA)
028590*-----------------------------------------------------------------
028600         PERFORM 0552-ACHAR-FIM-DESCRICAO.
028610         IF WRK-TAM-DESC-MONTADA > 200
028620             MOVE 200 TO WRK-TAM-DESC-MONTADA
028630         END-IF.
028640 0551-TRUNCAR-DESCRICAO-FIM.                 EXIT.
028650*-----------------------------------------------------------------
028660 0552-ACHAR-FIM-DESCRICAO                    SECTION.
028670*-----------------------------------------------------------------
028680*    ACHA A POSICAO DO ULTIMO CARACTER NAO-BRANCO DE WRK-DESC-
028690*    MONTADA (MESMA TECNICA DE 0333/0338, PARA O CAMPO DE 200
028700*    BYTES DA DESCRICAO)
028710*-----------------------------------------------------------------
028720         PERFORM 0553-VARRER-DESC-PARA-TRAS
028730             VARYING WRK-POS-SCAN-DESC FROM 200 BY -1
028740             UNTIL WRK-POS-SCAN-DESC < 1
028750                OR WRK-DESC-MONTADA(WRK-POS-SCAN-DESC:1)
028760                       NOT = SPACE.
028770         IF WRK-POS-SCAN-DESC < 1
028780             MOVE ZERO TO WRK-TAM-DESC-MONTADA
028790         ELSE
028800             MOVE WRK-POS-SCAN-DESC TO WRK-TAM-DESC-MONTADA
028810         END-IF.
028820 0552-ACHAR-FIM-DESCRICAO-FIM.                EXIT.
028830*-----------------------------------------------------------------
028840 0553-VARRER-DESC-PARA-TRAS                  SECTION.
028850*-----------------------------------------------------------------
028860         CONTINUE.
028870 0553-VARRER-DESC-PARA-TRAS-FIM.              EXIT.
028880*-----------------------------------------------------------------
028890*    BLOCO DE GERACAO DE DDL (0600 A 0645) - MONTA O "CREATE
028900*    TABLE" DA TABELA DESTINO (PASSO 5 DO FLUXO BATCH) E GRAVA EM
028910*    DDLOUT, IDENTIFICADORES ENTRE CRASES, NULABILIDADE E
028920*    COMENTARIO POR COLUNA CONFORME O MANUAL DO USUARIO
028930*-----------------------------------------------------------------
028940 0600-GERAR-DDL                             SECTION.
028950*-----------------------------------------------------------------
028960         PERFORM 0601-SANITIZAR-NOME-TABELA.
028970         PERFORM 0640-ESCREVER-CABECALHO-DDL.
028980         PERFORM 0630-MONTAR-COLUNA-DDL
028990             VARYING WRK-POS-COL FROM 1 BY 1
029000             UNTIL WRK-POS-COL > WRK-QTD-CA-COLUNAS.
029010         PERFORM 0645-ESCREVER-RODAPE-DDL.
029020 0600-GERAR-DDL-FIM.                         EXIT.
029030*-----------------------------------------------------------------
029040 0601-SANITIZAR-NOME-TABELA                  SECTION.
029050*-----------------------------------------------------------------
029060*    APLICA AO NOME DE TABELA DO PARAMETRO DE JOB (WRK-TABELA-
029070*    NOME) AS MESMAS REGRAS DE SANITIZACAO DE IDENTIFICADOR DE
029080*    0610 - NAO PASSA PELO TESTE DE PALAVRA RESERVADA, QUE E SO
029090*    PARA NOME DE COLUNA
029100*-----------------------------------------------------------------
029110         MOVE WRK-TABELA-NOME TO WRK-CAMPO-ATUAL.
029120         PERFORM 0331-TRIMAR-CAMPO-ATUAL.
029130         MOVE SPACES TO WRK-NOME-COLUNA-DDL.
029140         IF WRK-TAM-CAMPO-ATUAL > ZERO
029150             MOVE WRK-CAMPO-ATUAL(1:WRK-TAM-CAMPO-ATUAL)
029160                 TO WRK-NOME-COLUNA-DDL
029170         END-IF.
029180         MOVE WRK-TAM-CAMPO-ATUAL TO WRK-TAM-NOME-DDL.
029190         PERFORM 0610-SANITIZAR-IDENTIFICADOR.
029200         MOVE SPACES TO WRK-TABELA-NOME-DDL.
029210         MOVE WRK-NOME-COLUNA-DDL(1:WRK-TAM-NOME-DDL)
029220             TO WRK-TABELA-NOME-DDL.
029230         MOVE WRK-TAM-NOME-DDL TO WRK-TAM-TABELA-DDL.
029240 0601-SANITIZAR-NOME-TABELA-FIM.              EXIT.
029250*-----------------------------------------------------------------
029260 0610-SANITIZAR-IDENTIFICADOR                SECTION.
029270*-----------------------------------------------------------------
029280*    OPERA SOBRE WRK-NOME-COLUNA-DDL/WRK-TAM-NOME-DDL - VAZIO
029290*    VIRA "unnamed_column"; CARACTER INVALIDO VIRA "_" (0611);
029300*    COMECO POR DIGITO GANHA PREFIXO "col_" (0612); NOME COM
029310*    MAIS DE 64 POSICOES E CORTADO COM SUFIXO "_tr" (0613)
029320*-----------------------------------------------------------------
029330         IF WRK-TAM-NOME-DDL = ZERO
029340             MOVE "unnamed_column" TO WRK-NOME-COLUNA-DDL
029350             MOVE 14 TO WRK-TAM-NOME-DDL
029360         ELSE
029370             PERFORM 0611-SUBSTITUIR-CARACTER-INVALIDO
029380                 VARYING WRK-POS-SCAN-DDL FROM 1 BY 1
029390                 UNTIL WRK-POS-SCAN-DDL > WRK-TAM-NOME-DDL
029400             IF WRK-NOME-COLUNA-DDL(1:1) >= "0"
029410                AND WRK-NOME-COLUNA-DDL(1:1) <= "9"
029420                 PERFORM 0612-PREFIXAR-COL
029430             END-IF
029440             IF WRK-TAM-NOME-DDL > 64
029450                 PERFORM 0613-TRUNCAR-COM-SUFIXO-TR
029460             END-IF
029470         END-IF.
029480 0610-SANITIZAR-IDENTIFICADOR-FIM.            EXIT.
029490*-----------------------------------------------------------------
029500 0611-SUBSTITUIR-CARACTER-INVALIDO            SECTION.
029510*-----------------------------------------------------------------
029520*    TROCA POR "_" QUALQUER CARACTER DA POSICAO WRK-POS-SCAN-DDL
029530*    QUE NAO SEJA LETRA, DIGITO OU UNDERSCORE
029540*-----------------------------------------------------------------
029550         IF NOT ((WRK-NOME-COLUNA-DDL(WRK-POS-SCAN-DDL:1) >= "A"
029560              AND WRK-NOME-COLUNA-DDL(WRK-POS-SCAN-DDL:1) <= "Z")
029570             OR (WRK-NOME-COLUNA-DDL(WRK-POS-SCAN-DDL:1) >= "a"
029580             AND WRK-NOME-COLUNA-DDL(WRK-POS-SCAN-DDL:1) <= "z")
029590             OR (WRK-NOME-COLUNA-DDL(WRK-POS-SCAN-DDL:1) >= "0"
029600             AND WRK-NOME-COLUNA-DDL(WRK-POS-SCAN-DDL:1) <= "9")
029610             OR  WRK-NOME-COLUNA-DDL(WRK-POS-SCAN-DDL:1) = "_")
029620             MOVE "_" TO WRK-NOME-COLUNA-DDL(WRK-POS-SCAN-DDL:1)
029630         END-IF.
029640 0611-SUBSTITUIR-CARACTER-INVALIDO-FIM.       EXIT.
029650*-----------------------------------------------------------------
029660 0612-PREFIXAR-COL                           SECTION.
029670*-----------------------------------------------------------------
029680         MOVE WRK-NOME-COLUNA-DDL TO WRK-NOME-COLUNA-DDL-AUX.
029690         MOVE SPACES TO WRK-NOME-COLUNA-DDL.
029700         STRING "col_" DELIMITED BY SIZE
029710                WRK-NOME-COLUNA-DDL-AUX(1:WRK-TAM-NOME-DDL)
029720                    DELIMITED BY SIZE
029730             INTO WRK-NOME-COLUNA-DDL.
029740         ADD 4 TO WRK-TAM-NOME-DDL.
029750         IF WRK-TAM-NOME-DDL > 64
029760             PERFORM 0613-TRUNCAR-COM-SUFIXO-TR
029770         END-IF.
029780 0612-PREFIXAR-COL-FIM.                       EXIT.
029790*-----------------------------------------------------------------
029800 0613-TRUNCAR-COM-SUFIXO-TR                   SECTION.
029810*-----------------------------------------------------------------
029820*    CORTA PARA OS 61 PRIMEIROS CARACTERES E ACRESCENTA "_tr",
029830*    FECHANDO EM 64 POSICOES
029840*-----------------------------------------------------------------
029850         MOVE WRK-NOME-COLUNA-DDL TO WRK-NOME-COLUNA-DDL-AUX.
029860         MOVE SPACES TO WRK-NOME-COLUNA-DDL.
029870         STRING WRK-NOME-COLUNA-DDL-AUX(1:61) DELIMITED BY SIZE
029880                "_tr" DELIMITED BY SIZE
029890             INTO WRK-NOME-COLUNA-DDL.
029900         MOVE 64 TO WRK-TAM-NOME-DDL.
029910 0613-TRUNCAR-COM-SUFIXO-TR-FIM.               EXIT.
029920*-----------------------------------------------------------------
029930 0620-TESTAR-PALAVRA-RESERVADA                SECTION.
029940*-----------------------------------------------------------------
029950*    COMPARA O NOME (JA SANITIZADO) EM MINUSCULAS CONTRA A TABELA
029960*    DE PALAVRAS RESERVADAS DE #SCCNST; SE BATER, ACRESCENTA O
029970*    SUFIXO "_col"
029980*-----------------------------------------------------------------
029990         MOVE WRK-NOME-COLUNA-DDL TO WRK-NOME-COLUNA-DDL-AUX.
030000         INSPECT WRK-NOME-COLUNA-DDL-AUX CONVERTING
030010             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
030020             TO "abcdefghijklmnopqrstuvwxyz".
030030         MOVE "N" TO WRK-SW-PALAVRA-RESERVADA.
030040         PERFORM 0621-COMPARAR-PALAVRA-RESERVADA
030050             VARYING IDX-RESV FROM 1 BY 1
030060             UNTIL IDX-RESV > 38 OR PALAVRA-E-RESERVADA.
030070         IF PALAVRA-E-RESERVADA
030080             MOVE WRK-NOME-COLUNA-DDL TO WRK-NOME-COLUNA-DDL-AUX
030090             MOVE SPACES TO WRK-NOME-COLUNA-DDL
030100             STRING
030110                 WRK-NOME-COLUNA-DDL-AUX(1:WRK-TAM-NOME-DDL)
030120                     DELIMITED BY SIZE
030130                 "_col" DELIMITED BY SIZE
030140             INTO WRK-NOME-COLUNA-DDL
030150             ADD 4 TO WRK-TAM-NOME-DDL
030160         END-IF.
030170 0620-TESTAR-PALAVRA-RESERVADA-FIM.            EXIT.
030180*-----------------------------------------------------------------
030190 0621-COMPARAR-PALAVRA-RESERVADA               SECTION.
030200*-----------------------------------------------------------------
030210*    A ENTRADA DA TABELA (12 BYTES) NAO RECEBE REFMOD - A PROPRIA
030220*    COMPARACAO ALFANUMERICA COMPLETA COM BRANCOS O OPERANDO MAIS
030230*    CURTO, O QUE EVITA LER FORA DOS LIMITES DE WRK-NOME-COLUNA-
030240*    DDL-AUX QUANDO O NOME TEM MENOS DE 12 POSICOES
030250*-----------------------------------------------------------------
030260         IF WRK-NOME-COLUNA-DDL-AUX(1:WRK-TAM-NOME-DDL)
030270            = WRK-PALAVRA-RESERVADA(IDX-RESV)
030280             SET PALAVRA-E-RESERVADA TO TRUE
030290         END-IF.
030300 0621-COMPARAR-PALAVRA-RESERVADA-FIM.          EXIT.
030310*-----------------------------------------------------------------
030320 0630-MONTAR-COLUNA-DDL                        SECTION.
030330*-----------------------------------------------------------------
030340*    UMA COLUNA DO "CREATE TABLE" - NOME ENTRE CRASES, TIPO SQL,
030350*    NULABILIDADE, COMENTARIO (SE HOUVER DESCRICAO) E VIRGULA
030360*    (EXCETO NA ULTIMA COLUNA) - GRAVA A LINHA MONTADA EM DDLOUT
030370*-----------------------------------------------------------------
030380         MOVE CA-NAME(WRK-POS-COL) TO WRK-CAMPO-ATUAL.
030390         PERFORM 0331-TRIMAR-CAMPO-ATUAL.
030400         MOVE SPACES TO WRK-NOME-COLUNA-DDL.
030410         IF WRK-TAM-CAMPO-ATUAL > ZERO
030420             MOVE WRK-CAMPO-ATUAL(1:WRK-TAM-CAMPO-ATUAL)
030430                 TO WRK-NOME-COLUNA-DDL
030440         END-IF.
030450         MOVE WRK-TAM-CAMPO-ATUAL TO WRK-TAM-NOME-DDL.
030460         PERFORM 0610-SANITIZAR-IDENTIFICADOR.
030470         PERFORM 0620-TESTAR-PALAVRA-RESERVADA.
030480         PERFORM 0525-PREPARAR-SQLTYPE-TEXTO.
030490         MOVE SPACES TO WRK-DDL-LINHA-MONTADA.
030500         STRING "  `" DELIMITED BY SIZE
030510                WRK-NOME-COLUNA-DDL(1:WRK-TAM-NOME-DDL)
030520                    DELIMITED BY SIZE
030530                "` " DELIMITED BY SIZE
030540                WRK-SQLTYPE-TEXTO(1:WRK-TAM-SQLTYPE-TEXTO)
030550                    DELIMITED BY SIZE
030560             INTO WRK-DDL-LINHA-MONTADA.
030570         PERFORM 0634-ACHAR-FIM-LINHA-DDL.
030580         MOVE WRK-DDL-LINHA-MONTADA TO WRK-DDL-LINHA-AUX.
030590         IF CA-NULL-COUNT(WRK-POS-COL) > ZERO
030600             STRING
030610                 WRK-DDL-LINHA-AUX(1:WRK-TAM-DDL-LINHA)
030620                     DELIMITED BY SIZE
030630                 " NULL" DELIMITED BY SIZE
030640             INTO WRK-DDL-LINHA-MONTADA
030650         ELSE
030660             STRING
030670                 WRK-DDL-LINHA-AUX(1:WRK-TAM-DDL-LINHA)
030680                     DELIMITED BY SIZE
030690                 " NOT NULL" DELIMITED BY SIZE
030700             INTO WRK-DDL-LINHA-MONTADA
030710         END-IF.
030720         PERFORM 0631-ACRESCENTAR-COMENTARIO.
030730         PERFORM 0632-ACRESCENTAR-VIRGULA.
030740         PERFORM 0633-GRAVAR-DDL.
030750 0630-MONTAR-COLUNA-DDL-FIM.                   EXIT.
030760*-----------------------------------------------------------------
030770 0631-ACRESCENTAR-COMENTARIO                   SECTION.
030780*-----------------------------------------------------------------
030790*    SO ACRESCENTA " COMMENT '...'" QUANDO A DESCRICAO ESCAPADA
030800*    (0636) NAO FOR VAZIA
030810*-----------------------------------------------------------------
030820         PERFORM 0636-ESCAPAR-DESCRICAO.
030830         IF WRK-TAM-DESCRICAO-ESCAPADA > ZERO
030840             PERFORM 0634-ACHAR-FIM-LINHA-DDL
030850             MOVE WRK-DDL-LINHA-MONTADA TO WRK-DDL-LINHA-AUX
030860             STRING
030870                 WRK-DDL-LINHA-AUX(1:WRK-TAM-DDL-LINHA)
030880                     DELIMITED BY SIZE
030890                 " COMMENT '" DELIMITED BY SIZE
030900                 WRK-DESCRICAO-ESCAPADA(1:
030910                         WRK-TAM-DESCRICAO-ESCAPADA)
030920                     DELIMITED BY SIZE
030930                 "'" DELIMITED BY SIZE
030940             INTO WRK-DDL-LINHA-MONTADA
030950         END-IF.
030960 0631-ACRESCENTAR-COMENTARIO-FIM.               EXIT.
030970*-----------------------------------------------------------------
030980 0632-ACRESCENTAR-VIRGULA                       SECTION.
030990*-----------------------------------------------------------------
031000*    VIRGULA EM TODAS AS COLUNAS, MENOS NA ULTIMA DO EXTRATO
031010*-----------------------------------------------------------------
031020         IF WRK-POS-COL < WRK-QTD-CA-COLUNAS
031030             PERFORM 0634-ACHAR-FIM-LINHA-DDL
031040             MOVE WRK-DDL-LINHA-MONTADA TO WRK-DDL-LINHA-AUX
031050             STRING
031060                 WRK-DDL-LINHA-AUX(1:WRK-TAM-DDL-LINHA)
031070                     DELIMITED BY SIZE
031080                 "," DELIMITED BY SIZE
031090             INTO WRK-DDL-LINHA-MONTADA
031100         END-IF.
031110 0632-ACRESCENTAR-VIRGULA-FIM.                   EXIT.
031120*-----------------------------------------------------------------
031130 0633-GRAVAR-DDL                                SECTION.
031140*-----------------------------------------------------------------
031150         MOVE SPACES TO DDL-LINE.
031160         MOVE WRK-DDL-LINHA-MONTADA TO DDL-LINE.
031170         WRITE DDL-OUTPUT-RECORD.
031180         IF FS-DDLOUT NOT = "00"
031190             MOVE "DDLOUT"             TO WRK-PROGRAMA-ERRO
031200             MOVE "0633-GRAVAR-DDL"    TO WRK-PARAGRAFO-ERRO
031210             MOVE FS-DDLOUT            TO WRK-STATUS-ERRO
031220             MOVE WRK-MSG-ERRO-GRAVACAO TO WRK-DESCRICAO-ERRO
031230             SET COD-ERRO-ARQUIVO TO TRUE
031240             PERFORM 9999-TRATA-ERRO
031250         END-IF.
031260 0633-GRAVAR-DDL-FIM.                           EXIT.
031270*-----------------------------------------------------------------
031280 0634-ACHAR-FIM-LINHA-DDL                       SECTION.
031290*-----------------------------------------------------------------
031300*    ACHA O ULTIMO CARACTER NAO-BRANCO DE WRK-DDL-LINHA-MONTADA -
031310*    MESMA TECNICA DE 0552, PARA O CAMPO DE 200 BYTES DA LINHA DDL
031320*-----------------------------------------------------------------
031330         PERFORM 0635-VARRER-LINHA-DDL-PARA-TRAS
031340             VARYING WRK-POS-SCAN-DDL FROM 200 BY -1
031350             UNTIL WRK-POS-SCAN-DDL < 1
031360                OR WRK-DDL-LINHA-MONTADA(WRK-POS-SCAN-DDL:1)
031370                       NOT = SPACE.
031380         IF WRK-POS-SCAN-DDL < 1
031390             MOVE ZERO TO WRK-TAM-DDL-LINHA
031400         ELSE
031410             MOVE WRK-POS-SCAN-DDL TO WRK-TAM-DDL-LINHA
031420         END-IF.
031430 0634-ACHAR-FIM-LINHA-DDL-FIM.                   EXIT.
031440*-----------------------------------------------------------------
031450 0635-VARRER-LINHA-DDL-PARA-TRAS                 SECTION.
031460*-----------------------------------------------------------------
031470         CONTINUE.
031480 0635-VARRER-LINHA-DDL-PARA-TRAS-FIM.            EXIT.
031490*-----------------------------------------------------------------
031500 0636-ESCAPAR-DESCRICAO                          SECTION.
031510*-----------------------------------------------------------------
031520*    COPIA CA-DESCRIPTION DA COLUNA CORRENTE PARA WRK-DESC-
031530*    MONTADA E REAPROVEITA 0552 PARA ACHAR O FIM (MESMO CAMPO DE
031540*    200 BYTES DO BLOCO DE DESCRICAO DE COLUNA) - ESCAPA
031550*    APOSTROFO (0637) E TRAVA EM 100 CARACTERES
031560*-----------------------------------------------------------------
031570         MOVE CA-DESCRIPTION(WRK-POS-COL) TO WRK-DESC-MONTADA.
031580         PERFORM 0552-ACHAR-FIM-DESCRICAO.
031590         MOVE SPACES TO WRK-DESCRICAO-ESCAPADA.
031600         MOVE ZERO TO WRK-TAM-DESCRICAO-ESCAPADA.
031610         IF WRK-TAM-DESC-MONTADA > ZERO
031620             PERFORM 0637-ESCAPAR-UM-CARACTER
031630                 VARYING WRK-POS-SCAN-DESC FROM 1 BY 1
031640                 UNTIL WRK-POS-SCAN-DESC > WRK-TAM-DESC-MONTADA
031650                    OR WRK-TAM-DESCRICAO-ESCAPADA > 100
031660         END-IF.
031670         IF WRK-TAM-DESCRICAO-ESCAPADA > 100
031680             MOVE 100 TO WRK-TAM-DESCRICAO-ESCAPADA
031690         END-IF.
031700 0636-ESCAPAR-DESCRICAO-FIM.                     EXIT.
031710*-----------------------------------------------------------------
031720 0637-ESCAPAR-UM-CARACTER                        SECTION.
031730*-----------------------------------------------------------------
031740*    APOSTROFO (LITERAL "'", NAO A CONSTANTE QUOTE - NESTE
031750*    COMPILADOR QUOTE REPRESENTA O DELIMITADOR DE LITERAL, QUE E
031760*    ASPAS DUPLAS) VIRA \' NO TEXTO ESCAPADO; OS DEMAIS SAO SO
031770*    COPIADOS
031780*-----------------------------------------------------------------
031790         IF WRK-DESC-MONTADA(WRK-POS-SCAN-DESC:1) = "'"
031800             IF WRK-TAM-DESCRICAO-ESCAPADA < 219
031810                 ADD 1 TO WRK-TAM-DESCRICAO-ESCAPADA
031820                 MOVE "\"
031830                     TO WRK-DESCRICAO-ESCAPADA
031840                         (WRK-TAM-DESCRICAO-ESCAPADA:1)
031850                 ADD 1 TO WRK-TAM-DESCRICAO-ESCAPADA
031860                 MOVE "'"
031870                     TO WRK-DESCRICAO-ESCAPADA
031880                         (WRK-TAM-DESCRICAO-ESCAPADA:1)
031890             END-IF
031900         ELSE
031910             ADD 1 TO WRK-TAM-DESCRICAO-ESCAPADA
031920             MOVE WRK-DESC-MONTADA(WRK-POS-SCAN-DESC:1)
031930                 TO WRK-DESCRICAO-ESCAPADA
031940                     (WRK-TAM-DESCRICAO-ESCAPADA:1)
031950         END-IF.
031960 0637-ESCAPAR-UM-CARACTER-FIM.                   EXIT.
031970*-----------------------------------------------------------------
031980 0640-ESCREVER-CABECALHO-DDL                     SECTION.
031990*-----------------------------------------------------------------
032000*    LINHA "CREATE TABLE `tabela` (" - ABRE O BLOCO DE COLUNAS
032010*-----------------------------------------------------------------
032020         MOVE SPACES TO WRK-DDL-LINHA-MONTADA.
032030         STRING "CREATE TABLE `" DELIMITED BY SIZE
032040                WRK-TABELA-NOME-DDL(1:WRK-TAM-TABELA-DDL)
032050                    DELIMITED BY SIZE
032060                "` (" DELIMITED BY SIZE
032070             INTO WRK-DDL-LINHA-MONTADA.
032080         PERFORM 0633-GRAVAR-DDL.
032090 0640-ESCREVER-CABECALHO-DDL-FIM.                EXIT.
032100*-----------------------------------------------------------------
032110 0645-ESCREVER-RODAPE-DDL                        SECTION.
032120*-----------------------------------------------------------------
032130*    LINHA DE FECHAMENTO DA TABELA - MOTOR E CHARSET PADRAO DO
032140*    MANUAL (INNODB / UTF8MB4)
032150*-----------------------------------------------------------------
032160         MOVE SPACES TO WRK-DDL-LINHA-MONTADA.
032170         STRING ") ENGINE=InnoDB DEFAULT CHARSET=utf8mb4 "
032180                    DELIMITED BY SIZE
032190                "COLLATE=utf8mb4_unicode_ci;" DELIMITED BY SIZE
032200             INTO WRK-DDL-LINHA-MONTADA.
032210         PERFORM 0633-GRAVAR-DDL.
032220 0645-ESCREVER-RODAPE-DDL-FIM.                   EXIT.
032230*-----------------------------------------------------------------
032240*    MODULO DE SUMARIO (0700) - TOTAIS DO BLOCO FINAL DO
032250*    RELATORIO (PASSO 6 DO FLUXO BATCH)
032260*-----------------------------------------------------------------
032270 0700-CALCULAR-SUMARIO                          SECTION.
032280*-----------------------------------------------------------------
032290         MOVE ZERO TO SUM-TOTAL-COLUMNS.
032300         MOVE ZERO TO SUM-COLS-WITH-NULLS.
032310         MOVE ZERO TO SUM-AVG-NULL-PCT.
032320         MOVE ZERO TO SUM-TOTAL-RECOMMEND.
032330         MOVE ZERO TO WRK-SOMA-NULL-PCT.
032340         MOVE WRK-QTD-CA-COLUNAS TO SUM-TOTAL-COLUMNS.
032350         PERFORM 0701-ACUMULAR-COLUNA
032360             VARYING WRK-POS-COL FROM 1 BY 1
032370             UNTIL WRK-POS-COL > WRK-QTD-CA-COLUNAS.
032380         IF SUM-TOTAL-COLUMNS > ZERO
032390             COMPUTE SUM-AVG-NULL-PCT ROUNDED =
032400                 WRK-SOMA-NULL-PCT / SUM-TOTAL-COLUMNS
032410         END-IF.
032420 0700-CALCULAR-SUMARIO-FIM.                      EXIT.
032430*-----------------------------------------------------------------
032440 0701-ACUMULAR-COLUNA                            SECTION.
032450*-----------------------------------------------------------------
032460         IF CA-NULL-COUNT(WRK-POS-COL) > ZERO
032470             ADD 1 TO SUM-COLS-WITH-NULLS
032480         END-IF.
032490         ADD CA-NULL-PCT(WRK-POS-COL)   TO WRK-SOMA-NULL-PCT.
032500         ADD CA-REC-COUNT(WRK-POS-COL)  TO SUM-TOTAL-RECOMMEND.
032510 0701-ACUMULAR-COLUNA-FIM.                        EXIT.
032520*-----------------------------------------------------------------
032530*    MODULO DE RELATORIO (0800 A 0841) - EMITE O RELATORIO DE
032540*    ANALISE EM RPTOUT (PASSO 7 DO FLUXO BATCH). O MANUAL NAO
032550*    PREVE QUEBRA DE CONTROLE NESTE RELATORIO - SAI TUDO EM UMA
032560*    SO PAGINA (WRK-PAG FICA EM 1)
032570*-----------------------------------------------------------------
032580 0800-EMITIR-RELATORIO                           SECTION.
032590*-----------------------------------------------------------------
032600         PERFORM 0810-IMPRIMIR-CABECALHO.
032610         PERFORM 0820-IMPRIMIR-DETALHE
032620             VARYING WRK-POS-COL FROM 1 BY 1
032630             UNTIL WRK-POS-COL > WRK-QTD-CA-COLUNAS.
032640         PERFORM 0830-IMPRIMIR-SUMARIO.
032650 0800-EMITIR-RELATORIO-FIM.                       EXIT.
032660*-----------------------------------------------------------------
032670 0810-IMPRIMIR-CABECALHO                         SECTION.
032680*-----------------------------------------------------------------
032690*    LINHA 1 (TITULO/PAGINA), LINHA 2 (ESTATISTICAS DO EXTRATO),
032700*    LINHA 3 (BRANCO) E A GRADE DE CABECALHO DO DETALHE
032710*-----------------------------------------------------------------
032720         MOVE WRK-PAG TO WRK-CAB1-PAGINA.
032730         MOVE SPACES TO REG-RPTOUT-LINHA.
032740         MOVE WRK-CABEC1 TO REG-RPTOUT-LINHA(1:132).
032750         PERFORM 0841-GRAVAR-RPT.
032760         MOVE WRK-TABELA-NOME TO WRK-CAB2-TABELA.
032770         MOVE WRK-SEPARADOR-ESCOLHIDO TO WRK-CAB2-SEPARADOR.
032780         MOVE WRK-QTD-LINHAS-DADOS TO WRK-CAB2-LINHAS.
032790         MOVE WRK-QTD-CA-COLUNAS TO WRK-CAB2-COLUNAS.
032800         MOVE SPACES TO REG-RPTOUT-LINHA.
032810         MOVE WRK-CABEC2 TO REG-RPTOUT-LINHA(1:132).
032820         PERFORM 0841-GRAVAR-RPT.
032830         MOVE SPACES TO REG-RPTOUT-LINHA.
032840         MOVE WRK-CABEC3 TO REG-RPTOUT-LINHA(1:132).
032850         PERFORM 0841-GRAVAR-RPT.
032860         MOVE SPACES TO REG-RPTOUT-LINHA.
032870         MOVE WRK-CABEC-GRADE TO REG-RPTOUT-LINHA(1:132).
032880         PERFORM 0841-GRAVAR-RPT.
032890 0810-IMPRIMIR-CABECALHO-FIM.                     EXIT.
032900*-----------------------------------------------------------------
032910 0820-IMPRIMIR-DETALHE                            SECTION.
032920*-----------------------------------------------------------------
032930*    LINHA PRINCIPAL DA COLUNA, AMOSTRAS (0821), DESCRICAO DE
032940*    NEGOCIO E RECOMENDACOES (0822)
032950*-----------------------------------------------------------------
032960         MOVE SPACES TO WRK-DET-COLUNA.
032970         MOVE CA-NAME(WRK-POS-COL)        TO WRK-DC-NOME.
032980         MOVE CA-DATA-TYPE(WRK-POS-COL)   TO WRK-DC-TIPO.
032990         MOVE CA-SQL-TYPE(WRK-POS-COL)    TO WRK-DC-SQL.
033000         MOVE CA-TOTAL-COUNT(WRK-POS-COL) TO WRK-DC-TOTAL.
033010         MOVE CA-NULL-COUNT(WRK-POS-COL)  TO WRK-DC-NULOS.
033020         MOVE CA-NULL-PCT(WRK-POS-COL)    TO WRK-DC-PCT-NULO.
033030         MOVE CA-UNIQUE-COUNT(WRK-POS-COL) TO WRK-DC-UNICOS.
033040         MOVE SPACES TO REG-RPTOUT-LINHA.
033050         MOVE WRK-DET-COLUNA TO REG-RPTOUT-LINHA(1:132).
033060         PERFORM 0841-GRAVAR-RPT.
033070         PERFORM 0821-IMPRIMIR-AMOSTRAS.
033080         MOVE SPACES TO WRK-DET-DESCRICAO.
033090         MOVE CA-DESCRIPTION(WRK-POS-COL) TO WRK-DD-TEXTO.
033100         MOVE SPACES TO REG-RPTOUT-LINHA.
033110         MOVE WRK-DET-DESCRICAO TO REG-RPTOUT-LINHA(1:132).
033120         PERFORM 0841-GRAVAR-RPT.
033130         PERFORM 0822-IMPRIMIR-RECOMENDACOES.
033140 0820-IMPRIMIR-DETALHE-FIM.                       EXIT.
033150*-----------------------------------------------------------------
033160 0821-IMPRIMIR-AMOSTRAS                           SECTION.
033170*-----------------------------------------------------------------
033180         MOVE SPACES TO WRK-DET-AMOSTRA.
033190         PERFORM 0823-MOVER-UMA-AMOSTRA
033200             VARYING IDX-DAVAL FROM 1 BY 1
033210             UNTIL IDX-DAVAL > CA-SAMPLE-COUNT(WRK-POS-COL).
033220         MOVE SPACES TO REG-RPTOUT-LINHA.
033230         MOVE WRK-DET-AMOSTRA TO REG-RPTOUT-LINHA(1:132).
033240         PERFORM 0841-GRAVAR-RPT.
033250 0821-IMPRIMIR-AMOSTRAS-FIM.                      EXIT.
033260*-----------------------------------------------------------------
033270 0823-MOVER-UMA-AMOSTRA                           SECTION.
033280*-----------------------------------------------------------------
033290         MOVE CA-SAMPLE-VALUES(WRK-POS-COL IDX-DAVAL)
033300             TO WRK-DA-VALOR(IDX-DAVAL).
033310 0823-MOVER-UMA-AMOSTRA-FIM.                       EXIT.
033320*-----------------------------------------------------------------
033330 0822-IMPRIMIR-RECOMENDACOES                      SECTION.
033340*-----------------------------------------------------------------
033350         PERFORM 0824-IMPRIMIR-UMA-RECOMENDACAO
033360             VARYING IDX-CAREC FROM 1 BY 1
033370             UNTIL IDX-CAREC > CA-REC-COUNT(WRK-POS-COL).
033380 0822-IMPRIMIR-RECOMENDACOES-FIM.                  EXIT.
033390*-----------------------------------------------------------------
033400 0824-IMPRIMIR-UMA-RECOMENDACAO                    SECTION.
033410*-----------------------------------------------------------------
033420         MOVE SPACES TO WRK-DET-RECOM.
033430         MOVE IDX-CAREC TO WRK-DR-NUMERO.
033440         MOVE CA-RECOMMENDATIONS(WRK-POS-COL IDX-CAREC)
033450             TO WRK-DR-TEXTO.
033460         MOVE SPACES TO REG-RPTOUT-LINHA.
033470         MOVE WRK-DET-RECOM TO REG-RPTOUT-LINHA(1:132).
033480         PERFORM 0841-GRAVAR-RPT.
033490 0824-IMPRIMIR-UMA-RECOMENDACAO-FIM.               EXIT.
033500*-----------------------------------------------------------------
033510 0830-IMPRIMIR-SUMARIO                             SECTION.
033520*-----------------------------------------------------------------
033530*    BLOCO FINAL - TOTAIS CALCULADOS POR 0700-CALCULAR-SUMARIO
033540*-----------------------------------------------------------------
033550         MOVE SPACES TO REG-RPTOUT-LINHA.
033560         MOVE WRK-CABEC-SUMARIO TO REG-RPTOUT-LINHA(1:132).
033570         PERFORM 0841-GRAVAR-RPT.
033580         MOVE SUM-TOTAL-COLUMNS    TO WRK-DS-TOTCOL.
033590         MOVE SUM-COLS-WITH-NULLS  TO WRK-DS-COLNULL.
033600         MOVE SPACES TO REG-RPTOUT-LINHA.
033610         MOVE WRK-DET-SUMARIO TO REG-RPTOUT-LINHA(1:132).
033620         PERFORM 0841-GRAVAR-RPT.
033630         MOVE SUM-AVG-NULL-PCT     TO WRK-DS2-AVGNULL.
033640         MOVE SUM-TOTAL-RECOMMEND  TO WRK-DS2-TOTREC.
033650         MOVE SPACES TO REG-RPTOUT-LINHA.
033660         MOVE WRK-DET-SUMARIO2 TO REG-RPTOUT-LINHA(1:132).
033670         PERFORM 0841-GRAVAR-RPT.
033680 0830-IMPRIMIR-SUMARIO-FIM.                         EXIT.
033690*-----------------------------------------------------------------
033700 0841-GRAVAR-RPT                                    SECTION.
033710*-----------------------------------------------------------------
033720         WRITE REG-RPTOUT.
033730         IF FS-RPTOUT NOT = "00"
033740             MOVE "RPTOUT"             TO WRK-PROGRAMA-ERRO
033750             MOVE "0841-GRAVAR-RPT"    TO WRK-PARAGRAFO-ERRO
033760             MOVE FS-RPTOUT            TO WRK-STATUS-ERRO
033770             MOVE WRK-MSG-ERRO-GRAVACAO TO WRK-DESCRICAO-ERRO
033780             SET COD-ERRO-ARQUIVO TO TRUE
033790             PERFORM 9999-TRATA-ERRO
033800         END-IF.
033810 0841-GRAVAR-RPT-FIM.                                EXIT.
033820*-----------------------------------------------------------------
033830*    MODULO DE FECHAMENTO (0900) - FECHA OS TRES ARQUIVOS DO JOB
033840*    (PASSO 8 DO FLUXO BATCH)
033850*-----------------------------------------------------------------
033860 0900-FINALIZAR                                     SECTION.
033870*-----------------------------------------------------------------
033880         CLOSE CSVEXTR.
033890         IF FS-CSVEXTR NOT = "00"
033900             MOVE "CSVEXTR"            TO WRK-PROGRAMA-ERRO
033910             MOVE "0900-FINALIZAR"     TO WRK-PARAGRAFO-ERRO
033920             MOVE FS-CSVEXTR           TO WRK-STATUS-ERRO
033930             MOVE WRK-MSG-ERRO-FECHAMENTO TO WRK-DESCRICAO-ERRO
033940             SET COD-ERRO-ARQUIVO TO TRUE
033950             PERFORM 9999-TRATA-ERRO
033960         END-IF.
033970         CLOSE DDLOUT.
033980         IF FS-DDLOUT NOT = "00"
033990             MOVE "DDLOUT"             TO WRK-PROGRAMA-ERRO
034000             MOVE "0900-FINALIZAR"     TO WRK-PARAGRAFO-ERRO
034010             MOVE FS-DDLOUT            TO WRK-STATUS-ERRO
034020             MOVE WRK-MSG-ERRO-FECHAMENTO TO WRK-DESCRICAO-ERRO
034030             SET COD-ERRO-ARQUIVO TO TRUE
034040             PERFORM 9999-TRATA-ERRO
034050         END-IF.
034060         CLOSE RPTOUT.
034070         IF FS-RPTOUT NOT = "00"
034080             MOVE "RPTOUT"             TO WRK-PROGRAMA-ERRO
034090             MOVE "0900-FINALIZAR"     TO WRK-PARAGRAFO-ERRO
034100             MOVE FS-RPTOUT            TO WRK-STATUS-ERRO
034110             MOVE WRK-MSG-ERRO-FECHAMENTO TO WRK-DESCRICAO-ERRO
034120             SET COD-ERRO-ARQUIVO TO TRUE
034130             PERFORM 9999-TRATA-ERRO
034140         END-IF.
034150 0900-FINALIZAR-FIM.                                 EXIT.
034160*-----------------------------------------------------------------
034170*    TRATAMENTO DE ERRO COMUM - DELEGA A MENSSAGEM AO MODULO
034180*    SCABEND (MESMO HABITO "CALL WRK-MODULO" DO PROGCALL) E
034190*    ENCERRA O JOB COM O CODIGO DE ERRO NO RETURN-CODE
034200*-----------------------------------------------------------------
034210 9999-TRATA-ERRO                                     SECTION.
034220*-----------------------------------------------------------------
034230         CALL "SCABEND" USING WRK-AREA-ERRO-COM.
034240         MOVE WRK-CODIGO-ERRO TO RETURN-CODE.
034250         STOP RUN.
034260 9999-TRATA-ERRO-FIM.                                 EXIT.
