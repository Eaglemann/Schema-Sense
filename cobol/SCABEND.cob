000100 IDENTIFICATION                          DIVISION.
000110*=================================================================
000120 PROGRAM-ID.                             SCABEND.
000130 AUTHOR.                                 MATHEUS H MEDEIROS.
000140 INSTALLATION.                           FOURSYS CONSULTORIA.
000150 DATE-WRITTEN.                           14/03/1987.
000160 DATE-COMPILED.
000170 SECURITY.                               USO INTERNO FOURSYS -
000180                                          NAO DISTRIBUIR FORA DA
000190                                          CONSULTORIA.
000200*=================================================================
000210* PROGRAMA   : SCABEND
000220* PROGRAMADOR: MATHEUS H. MEDEIROS
000230* ANALISTA   : IVAN SANCHES
000240* CONSULTORIA: FOURSYS
000250* DATA.......: 14/03/1987
000260*-----------------------------------------------------------------
000270* OBJETIVO...: MODULO CHAMADO (CALL) PARA CENTRALIZAR A MENSSAGEM
000280*              DE ENCERRAMENTO ANORMAL (ABEND) DOS PROGRAMAS DO
000290*              JOB DE CATALOGACAO DE EXTRATOS CSV DE CLIENTE.
000300*              RECEBE A AREA DE ERRO COMUM (#BOOKERRO DO PROGRAMA
000310*              CHAMADOR), IMPRIME A MENSSAGEM-PADRAO CORRESPON-
000320*              DENTE AO CODIGO DE ERRO E DEVOLVE O CONTROLE - O
000330*              PROGRAMA CHAMADOR E QUEM DECIDE SE ENCERRA O JOB
000340*              (GOBACK / STOP RUN).
000350*-----------------------------------------------------------------
000360* ARQUIVOS                I/O                  INCLUDE/BOOK
000370*  (NENHUM - MODULO SO TRABALHA COM A LINKAGE SECTION)
000380*
000390*-----------------------------------------------------------------
000400* MODULOS....: (NENHUM - MODULO FOLHA)
000410*
000420*-----------------------------------------------------------------
000430*                            ALTERACOES
000440*-----------------------------------------------------------------
000450* PROGRAMADOR: MATHEUS H. MEDEIROS
000460* ANALISTA   : IVAN SANCHES
000470* CONSULTORIA: FOURSYS
000480* DATA.......: 14/03/1987
000490* OBJETIVO...: BOOK ORIGINAL - MENSSAGEM GENERICA NA TELA
000500*-----------------------------------------------------------------
000510* PROGRAMADOR: IVAN SANCHES
000520* ANALISTA   : IVAN SANCHES
000530* CONSULTORIA: FOURSYS
000540* DATA.......: 30/06/1991
000550* OBJETIVO...: PASSA A SELECIONAR A MENSSAGEM-PADRAO PELO CODIGO
000560*              DE ERRO RECEBIDO (WRK-CODIGO-ERRO) EM VEZ DE SO
000570*              REPETIR O TEXTO LIVRE - CHAMADO 114/91
000580*-----------------------------------------------------------------
000590* PROGRAMADOR: ROSANGELA P. CAMPOS
000600* ANALISTA   : IVAN SANCHES
000610* CONSULTORIA: FOURSYS
000620* DATA.......: 21/01/1999
000630* OBJETIVO...: AJUSTE DE ANO 2000 - MODULO NAO MANIPULA DATA,
000640*              REVISADO E CARIMBADO CONFORME LEVANTAMENTO GERAL
000650*              DO BIMILENIO (CHAMADO 031/99)
000660*-----------------------------------------------------------------
000670* PROGRAMADOR: ROSANGELA P. CAMPOS
000680* ANALISTA   : IVAN SANCHES
000690* CONSULTORIA: FOURSYS
000700* DATA.......: 08/03/2002
000710* OBJETIVO...: INCLUIDA CONTAGEM DE CHAMADAS NO PROPRIO MODULO
000720*              (ACU-QTD-CHAMADAS) PARA FECHO DE AUDITORIA - A
000730*              PEDIDO DO CLIENTE (CHAMADO 077/02)
000740*=================================================================
000750 ENVIRONMENT                             DIVISION.
000760*-----------------------------------------------------------------
000770 CONFIGURATION                           SECTION.
000780*-----------------------------------------------------------------
000790 SPECIAL-NAMES.
000800     C01 IS TOP-OF-FORM.
000810*=================================================================
000820 DATA                                    DIVISION.
000830*-----------------------------------------------------------------
000840 WORKING-STORAGE                         SECTION.
000850*-----------------------------------------------------------------
000860 01  FILLER                      PIC X(050)          VALUE
000870     "* INICIO DA WORKING DE SCABEND *".
000880 01  ACU-QTD-CHAMADAS            PIC 9(005)    COMP-3 VALUE ZEROS.
000890 01  WRK-LINHA-TELA              PIC X(080)          VALUE
000900     ALL "*".
000910 01  FILLER                      PIC X(050)          VALUE
000920     "* FIM DA WORKING DE SCABEND *".
000930*-----------------------------------------------------------------
000940 LINKAGE                                 SECTION.
000950*-----------------------------------------------------------------
000960 COPY "#SCERRMSG".
000970*=================================================================
000980 PROCEDURE                               DIVISION
000990                 USING WRK-AREA-ERRO-COM.
001000*-----------------------------------------------------------------
001010 0000-PRINCIPAL                          SECTION.
001020*-----------------------------------------------------------------
001030         ADD 1 TO ACU-QTD-CHAMADAS.
001040         PERFORM 0100-SELECIONAR-MSG.
001050         PERFORM 0200-IMPRIMIR-MSG.
001060         EXIT PROGRAM.
001070 0000-PRINCIPAL-FIM.                     EXIT.
001080*-----------------------------------------------------------------
001090 0100-SELECIONAR-MSG                     SECTION.
001100*-----------------------------------------------------------------
001110*    A DESCRICAO-ERRO JA VEM PREENCHIDA PELO CHAMADOR QUANDO O
001120*    ERRO E DE FILE STATUS; QUANDO O CODIGO E UM DOS CODIGOS-
001130*    PADRAO DE EXTRATO INVALIDO, SOBRESCREVEMOS COM O TEXTO-
001140*    PADRAO DESTA TABELA PARA MANTER A REDACAO CONSISTENTE.
001150*-----------------------------------------------------------------
001160         IF COD-EXTRATO-VAZIO
001170             MOVE WRK-MSG-EXTRATO-VAZIO  TO WRK-DESCRICAO-ERRO
001180         END-IF.
001190         IF COD-EXTRATO-UMA-COLUNA
001200             MOVE WRK-MSG-UMA-COLUNA     TO WRK-DESCRICAO-ERRO
001210         END-IF.
001220         IF COD-EXTRATO-ZERO-LINHAS
001230             MOVE WRK-MSG-ZERO-LINHAS    TO WRK-DESCRICAO-ERRO
001240         END-IF.
001250 0100-SELECIONAR-MSG-FIM.                EXIT.
001260*-----------------------------------------------------------------
001270 0200-IMPRIMIR-MSG                       SECTION.
001280*-----------------------------------------------------------------
001290         DISPLAY WRK-LINHA-TELA.
001300         DISPLAY "SCABEND - ENCERRAMENTO ANORMAL DO JOB".
001310         DISPLAY "PROGRAMA.....: " WRK-PROGRAMA-ERRO.
001320         DISPLAY "PARAGRAFO....: " WRK-PARAGRAFO-ERRO.
001330         DISPLAY "CODIGO ERRO..: " WRK-CODIGO-ERRO.
001340         DISPLAY "FILE STATUS..: " WRK-STATUS-ERRO.
001350         DISPLAY "MENSSAGEM....: " WRK-DESCRICAO-ERRO.
001360         DISPLAY "CHAMADA NR...: " ACU-QTD-CHAMADAS.
001370         DISPLAY WRK-LINHA-TELA.
001380 0200-IMPRIMIR-MSG-FIM.                  EXIT.
